000100* VACCTQ.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFACCTQ - AccountServiceImpl / Account INQUIRY.
000130* OPTION 1 = GET-BALANCE        OPTION 2 = GET-CUSTOMER-DATA
000140* OPTION 3 = GET-TRANSACTION    OPTION 4 = GET-TRANSACTIONS-PAGE
000150*---------------------------------------------------------------*
000160 01  WK-VACCTQ.
000170     05  WK-VACCTQ-INPUT.
000180         10  WK-N-VACCTQ-OPTION        PIC 9(02).
000190         10  WK-C-VACCTQ-I-BIC         PIC X(11).
000200         10  WK-C-VACCTQ-I-NUMBER      PIC X(34).
000210         10  WK-C-VACCTQ-I-TXN-ID      PIC X(73).
000220         10  WK-N-VACCTQ-I-OFFSET      PIC 9(05).
000230         10  WK-N-VACCTQ-I-LIMIT       PIC 9(05).
000240     05  WK-VACCTQ-OUTPUT.
000250         10  WK-N-VACCTQ-O-BAL-AVAIL   PIC S9(13)V99 COMP-3.
000260         10  WK-N-VACCTQ-O-BAL-CURR    PIC S9(13)V99 COMP-3.
000270         10  WK-C-VACCTQ-O-NAME        PIC X(40).
000280         10  WK-C-VACCTQ-O-ADDR-HOUSE      PIC X(10).
000290         10  WK-C-VACCTQ-O-ADDR-STREET     PIC X(40).
000300         10  WK-C-VACCTQ-O-ADDR-CITY       PIC X(30).
000310         10  WK-C-VACCTQ-O-ADDR-POSTCODE   PIC X(10).
000320         10  WK-C-VACCTQ-O-ADDR-COUNTRY    PIC X(02).
000330         10  WK-C-VACCTQ-ERROR-CD      PIC X(40).
000340         10  WK-N-VACCTQ-O-COUNT       PIC 9(03).
000350         10  WK-VACCTQ-O-TXN OCCURS 50 TIMES.
000360             15  WK-C-VACCTQ-O-TXN-ID       PIC X(73).
000370             15  WK-C-VACCTQ-O-TXN-XFER-ID  PIC X(36).
000380             15  WK-C-VACCTQ-O-TXN-ACCT-BIC PIC X(11).
000390             15  WK-C-VACCTQ-O-TXN-ACCT-NUM PIC X(34).
000400             15  WK-C-VACCTQ-O-TXN-CPTY-BIC PIC X(11).
000410             15  WK-C-VACCTQ-O-TXN-CPTY-NUM PIC X(34).
000420             15  WK-N-VACCTQ-O-TXN-AMOUNT   PIC S9(13)V99 COMP-3.
000430             15  WK-C-VACCTQ-O-TXN-CCY      PIC X(03).
000440             15  WK-C-VACCTQ-O-TXN-TYPE     PIC X(06).
000450             15  WK-C-VACCTQ-O-TXN-STATUS   PIC X(10).
