000100* ACCTMAST.cpybk
000110*---------------------------------------------------------------*
000120* ONE ROW PER CONFIGURED ACCOUNT LOADED AT START OF RUN FROM
000130* ACCOUNT-MASTER-FILE.  CATEGORY IS ONE OF HOLD / FX / SETTLEMENT
000140* CUSTOMER / REJECT, LOADED IN THAT FIXED ORDER BY TRFACCTS.
000150* CR#4820 - ADDED THE OPEN-DATE/STATUS/OFFICER/PRODUCT/BRANCH
000160* BLOCK WHEN THE SETTLEMENT CATEGORY WENT LIVE (SEE TRFACCTS
000170* BR0244) - RESERVED TAX-ID/PHONE SLOTS FOR THE CUSTOMER-CATEGORY
000180* ROWS, NOT YET POPULATED BY ANY UPSTREAM FEED.
000190*---------------------------------------------------------------*
000200     05  ACCT-MASTER-RECORD          PIC X(270).
000210     05  ACCT-MASTER-REC REDEFINES ACCT-MASTER-RECORD.
000220         10  ACCT-CATEGORY           PIC X(10).
000230*                                HOLD/FX/SETTLEMENT/CUSTOMER/REJECT
000240             88  ACCT-CAT-IS-CUSTOMER   VALUE "CUSTOMER".
000250             88  ACCT-CAT-IS-HOLD       VALUE "HOLD".
000260             88  ACCT-CAT-IS-SETTLEMENT VALUE "SETTLEMENT".
000270             88  ACCT-CAT-IS-FX         VALUE "FX".
000280             88  ACCT-CAT-IS-REJECT     VALUE "REJECT".
000290         10  ACCT-NAME               PIC X(40).
000300*                                LEGAL NAME ON THE ACCOUNT
000310         10  ACCT-BIC                PIC X(11).
000320*                                SWIFT BIC, ACCOUNT'S BANK ID
000330         10  ACCT-NUMBER             PIC X(34).
000340*                                SWIFT ACCOUNT NUMBER (IBAN CEILING)
000350         10  ACCT-CURRENCY           PIC X(03).
000360*                                ISO 4217 CURRENCY CODE
000370         10  ACCT-BAL-AVAILABLE      PIC S9(13)V99 COMP-3.
000380*                                AVAILABLE BALANCE, MINOR UNITS
000390         10  ACCT-BAL-CURRENT        PIC S9(13)V99 COMP-3.
000400*                                CURRENT (LEDGER) BALANCE
000410         10  ACCT-ADDR-HOUSE         PIC X(10).
000420*                                ADDRESS - HOUSE NUMBER
000430         10  ACCT-ADDR-STREET        PIC X(40).
000440*                                ADDRESS - STREET
000450         10  ACCT-ADDR-CITY          PIC X(30).
000460*                                ADDRESS - CITY
000470         10  ACCT-ADDR-POSTCODE      PIC X(10).
000480*                                ADDRESS - POSTAL CODE
000490         10  ACCT-ADDR-COUNTRY       PIC X(02).
000500*                                ADDRESS - ISO COUNTRY CODE
000510         10  ACCT-OPEN-DATE          PIC 9(08).
000520*                                DATE THE ACCOUNT WAS OPENED
000530         10  ACCT-STATUS             PIC X(01) VALUE "A".
000540             88  ACCT-STATUS-ACTIVE      VALUE "A".
000550             88  ACCT-STATUS-DORMANT     VALUE "D".
000560             88  ACCT-STATUS-CLOSED      VALUE "C".
000570         10  ACCT-OFFICER-CODE       PIC X(06).
000580*                                RELATIONSHIP OFFICER, IF ASSIGNED
000590         10  ACCT-PRODUCT-CODE       PIC X(06).
000600*                                PRODUCT THE ACCOUNT WAS OPENED UNDER
000610         10  ACCT-BRANCH-CODE        PIC X(05).
000620*                                OPENING BRANCH SORT CODE
000630         10  ACCT-TAX-ID             PIC X(15).
000640*                                RESERVED - CUSTOMER TAX ID, NOT FED
000650         10  ACCT-PHONE              PIC X(15).
000660*                                RESERVED - CUSTOMER PHONE, NOT FED
000670         10  FILLER                  PIC X(08).
000680*                                RESERVED FOR FUTURE ADDRESS LINES
