000100* VACCTP.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFACCTP - AccountingImpl FX-DECISION DEBIT POSTING
000130* AND THE Account/AccountLedger PER-ACCOUNT HISTORY IT OWNS.
000140* OPTION  1 = POST-DEBIT-WITH-FX-DECISION (ONE TRANSFER-REQUEST)
000150* OPTION  2 = POST-SIMPLE-DEBIT (USED BY TRFXFER, NO LEDGER LEGS)
000160* OPTION  3 = POST-HOLD-TRANSACTION (USED BY TRFITXN DEBIT LEG)
000170* OPTION  4 = MOVE-HOLD-TO-SETTLEMENT (TRFITXN COMMIT DEBIT)
000180* OPTION  5 = RELEASE-HOLD (TRFITXN ROLLBACK DEBIT)
000190* OPTION  6 = POST-PENDING-CREDIT (TRFITXN BEGIN CREDIT)
000200* OPTION  7 = MOVE-SETTLEMENT-TO-CUSTOMER (TRFITXN COMMIT CREDIT)
000210* OPTION 10 = GET-TRANSACTION      (BY ACCOUNT + TXN ID)
000220* OPTION 11 = GET-TRANSACTIONS-PAGE (BY ACCOUNT + OFFSET/LIMIT)
000230* OPTION 99 = CLOSE-TRANSACTION-FILE (END OF RUN, CALLED ONCE BY
000240*             TRFBATCH AFTER THE LAST TRANSFER-REQUEST IS READ)
000250*---------------------------------------------------------------*
000260 01  WK-VACCTP.
000270     05  WK-VACCTP-INPUT.
000280         10  WK-N-VACCTP-OPTION        PIC 9(02).
000290         10  WK-C-VACCTP-I-XFER-ID     PIC X(36).
000300         10  WK-C-VACCTP-I-SRC-BIC     PIC X(11).
000310         10  WK-C-VACCTP-I-SRC-NUMBER  PIC X(34).
000320         10  WK-C-VACCTP-I-DEST-BIC    PIC X(11).
000330         10  WK-C-VACCTP-I-DEST-NUMBER PIC X(34).
000340         10  WK-N-VACCTP-I-TXN-AMOUNT  PIC S9(13)V99 COMP-3.
000350         10  WK-C-VACCTP-I-TXN-CCY     PIC X(03).
000360         10  WK-N-VACCTP-I-XFER-AMOUNT PIC S9(13)V99 COMP-3.
000370         10  WK-C-VACCTP-I-XFER-CCY    PIC X(03).
000380         10  WK-C-VACCTP-I-TXN-ID      PIC X(73).
000390*                                QUERY KEY FOR OPTIONS 10/11 AND
000400*                                THE HOLD ID TO COMMIT/RELEASE FOR
000410*                                OPTIONS 4/5/7
000420         10  WK-N-VACCTP-I-OFFSET      PIC 9(05).
000430         10  WK-N-VACCTP-I-LIMIT       PIC 9(05).
000440     05  WK-VACCTP-OUTPUT.
000450         10  WK-C-VACCTP-O-POSTED-ID   PIC X(73).
000460         10  WK-N-VACCTP-O-SETTLE-AMT  PIC S9(13)V99 COMP-3.
000470         10  WK-C-VACCTP-FX-APPLIED    PIC X(01).
000480*                                "Y" WHEN AN FX LEG WAS POSTED
000490         10  WK-N-VACCTP-O-FX-RATE     PIC S9(05)V9(09) COMP-3.
000500*                                RATE USED ON FX LEG A, ZERO IF
000510*                                WK-C-VACCTP-FX-APPLIED IS "N" -
000520*                                CARRIED BACK FOR TRFBATCH'S
000530*                                DETAIL LINE ONLY, NOT REPOSTED
000540         10  WK-C-VACCTP-ERROR-CD      PIC X(40).
000550         10  WK-N-VACCTP-O-COUNT       PIC 9(03).
000560         10  WK-VACCTP-O-TXN OCCURS 50 TIMES.
000570             15  WK-C-VACCTP-O-TXN-ID       PIC X(73).
000580             15  WK-C-VACCTP-O-TXN-XFER-ID  PIC X(36).
000590             15  WK-C-VACCTP-O-TXN-ACCT-BIC PIC X(11).
000600             15  WK-C-VACCTP-O-TXN-ACCT-NUM PIC X(34).
000610             15  WK-C-VACCTP-O-TXN-CPTY-BIC PIC X(11).
000620             15  WK-C-VACCTP-O-TXN-CPTY-NUM PIC X(34).
000630             15  WK-N-VACCTP-O-TXN-AMOUNT   PIC S9(13)V99 COMP-3.
000640             15  WK-C-VACCTP-O-TXN-CCY      PIC X(03).
000650             15  WK-C-VACCTP-O-TXN-TYPE     PIC X(06).
000660             15  WK-C-VACCTP-O-TXN-STATUS   PIC X(10).
