000100* VITXN.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFITXN - InstantTransferServiceImpl TWO-PHASE
000130* DEBIT/CREDIT STATE MACHINE.
000140* OPTION 1 = BEGIN-DEBIT-TRANSACTION
000150* OPTION 2 = COMMIT-DEBIT-TRANSACTION
000160* OPTION 3 = ROLLBACK-DEBIT-TRANSACTION
000170* OPTION 4 = BEGIN-CREDIT-TRANSACTION
000180* OPTION 5 = COMMIT-CREDIT-TRANSACTION
000190* OPTION 6 = ROLLBACK-CREDIT-TRANSACTION
000200*---------------------------------------------------------------*
000210 01  WK-VITXN.
000220     05  WK-VITXN-INPUT.
000230         10  WK-N-VITXN-OPTION         PIC 9(02).
000240         10  WK-C-VITXN-I-XFER-ID      PIC X(36).
000250         10  WK-C-VITXN-I-ACCT-BIC     PIC X(11).
000260         10  WK-C-VITXN-I-ACCT-NUMBER  PIC X(34).
000270         10  WK-N-VITXN-I-TXN-AMOUNT   PIC S9(13)V99 COMP-3.
000280         10  WK-C-VITXN-I-TXN-CCY      PIC X(03).
000290         10  WK-N-VITXN-I-SETTLE-AMT   PIC S9(13)V99 COMP-3.
000300         10  WK-C-VITXN-I-SETTLE-CCY   PIC X(03).
000310         10  WK-C-VITXN-I-QUOTE-ID     PIC X(36).
000320         10  WK-C-VITXN-I-TXN-ID       PIC X(73).
000330*                                POSTED TXN ID FROM THE BEGIN STEP,
000340*                                SUPPLIED BACK ON COMMIT/ROLLBACK
000350     05  WK-VITXN-OUTPUT.
000360         10  WK-C-VITXN-O-TXN-ID       PIC X(73).
000370         10  WK-N-VITXN-O-SETTLE-AMT   PIC S9(13)V99 COMP-3.
000380         10  WK-C-VITXN-ERROR-CD       PIC X(40).
000390         10  FILLER                    PIC X(04).
