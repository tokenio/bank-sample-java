000100* VACCTS.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFACCTS - ACCOUNT MASTER LOOKUP / CATEGORY INDEX.
000130* OPTION 1 = LOOKUP ACCOUNT BY BIC+NUMBER
000140* OPTION 2 = LOOKUP HOLD ACCOUNT FOR CURRENCY
000150* OPTION 3 = LOOKUP FX ACCOUNT FOR CURRENCY
000160* OPTION 4 = LOOKUP SETTLEMENT ACCOUNT FOR CURRENCY (CR#4820)
000170* OPTION 9 = APPLY BALANCE DELTA TO AN ACCOUNT (POSTING)
000180*---------------------------------------------------------------*
000190 01  WK-VACCTS.
000200     05  WK-VACCTS-INPUT.
000210         10  WK-N-VACCTS-OPTION      PIC 9(02).
000220         10  WK-C-VACCTS-I-BIC       PIC X(11).
000230         10  WK-C-VACCTS-I-NUMBER    PIC X(34).
000240         10  WK-C-VACCTS-I-CURRENCY  PIC X(03).
000250         10  WK-N-VACCTS-I-AVAIL-DELTA PIC S9(13)V99 COMP-3.
000260         10  WK-N-VACCTS-I-CURR-DELTA  PIC S9(13)V99 COMP-3.
000270     05  WK-VACCTS-OUTPUT.
000280         10  WK-C-VACCTS-O-CATEGORY  PIC X(10).
000290         10  WK-C-VACCTS-O-NAME      PIC X(40).
000300         10  WK-C-VACCTS-O-BIC       PIC X(11).
000310         10  WK-C-VACCTS-O-NUMBER    PIC X(34).
000320         10  WK-C-VACCTS-O-CURRENCY  PIC X(03).
000330         10  WK-N-VACCTS-O-BAL-AVAIL PIC S9(13)V99 COMP-3.
000340         10  WK-N-VACCTS-O-BAL-CURR  PIC S9(13)V99 COMP-3.
000350         10  WK-C-VACCTS-O-ADDR-HOUSE     PIC X(10).
000360         10  WK-C-VACCTS-O-ADDR-STREET    PIC X(40).
000370         10  WK-C-VACCTS-O-ADDR-CITY      PIC X(30).
000380         10  WK-C-VACCTS-O-ADDR-POSTCODE  PIC X(10).
000390         10  WK-C-VACCTS-O-ADDR-COUNTRY   PIC X(02).
000400         10  WK-C-VACCTS-ERROR-CD    PIC X(40).
000410         10  FILLER                  PIC X(04).
