000100* TRFQUOT.cpybk
000110*---------------------------------------------------------------*
000120* TRANSFER-QUOTE WORK AREA - ISSUED PER PREPAREDEBIT/PREPARECREDIT
000130* CALL, HELD IN TRFPRICE'S QUOTE TABLE UNTIL REDEEMED OR EXPIRED.
000140* SHARED LAYOUT BETWEEN TRFPRICE, TRFPRSVC AND TRFITXN VIA COPY.
000150*---------------------------------------------------------------*
000160 01  WK-TRFQUOT.
000170     05  WK-TRFQUOT-ID               PIC X(36).
000180*                                UUID-FORMAT UNIQUE QUOTE ID
000190     05  WK-TRFQUOT-ACCOUNT-CCY      PIC X(03).
000200*                                CURRENCY THE QUOTE IS DENOMINATED IN
000210     05  WK-TRFQUOT-FEES-TOTAL       PIC S9(13)V99 COMP-3.
000220*                                TOTAL FEES (ALWAYS 0 IN THIS ENGINE)
000230     05  WK-TRFQUOT-FX-BASE-CCY      PIC X(03).
000240*                                FX LEG BASE CCY, BLANK IF NO FX
000250     05  WK-TRFQUOT-FX-QUOTE-CCY     PIC X(03).
000260*                                FX LEG QUOTE CCY, BLANK IF NO FX
000270     05  WK-TRFQUOT-FX-RATE          PIC S9(05)V9(09) COMP-3.
000280*                                FX LEG RATE, ZERO IF NO FX
000290     05  WK-TRFQUOT-EXPIRES-AT       PIC X(26).
000300*                                EXPIRY TIMESTAMP, ISSUE TIME + 24H
000310     05  FILLER                      PIC X(04).
