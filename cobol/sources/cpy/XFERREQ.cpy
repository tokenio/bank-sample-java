000100* XFERREQ.cpybk
000110*---------------------------------------------------------------*
000120* BATCH DRIVER INPUT - ONE INSTRUCTION TO PRICE AND POST, READ
000130* SEQUENTIALLY BY TRFBATCH FROM TRANSFER-REQUEST-FILE, ONE
000140* ITERATION OF THE BATCH FLOW PER RECORD.
000150* CR#4930 - ADDED THE CHANNEL/PRIORITY/REQUESTED-DATE-TIME BLOCK
000160* SO THE REJECT REPORT CAN SHOW HOW OLD A REQUEST WAS WHEN IT WAS
000170* PICKED UP - CUSTOMER-REF AND INSTRUCTING-PARTY RESERVED FOR THE
000180* CORRESPONDENT-BANKING FEED, NOT YET LIVE.
000190*---------------------------------------------------------------*
000200     05  XFERREQ-RECORD              PIC X(290).
000210     05  XFERREQ-REC REDEFINES XFERREQ-RECORD.
000220         10  XFER-ID                 PIC X(36).
000230*                                UNIQUE TRANSFER ID
000240         10  XFER-SRC-BIC            PIC X(11).
000250*                                SOURCE (CUSTOMER) ACCOUNT BIC
000260         10  XFER-SRC-NUMBER         PIC X(34).
000270*                                SOURCE ACCOUNT NUMBER
000280         10  XFER-DEST-BIC           PIC X(11).
000290*                                DESTINATION ACCOUNT BIC
000300         10  XFER-DEST-NUMBER        PIC X(34).
000310*                                DESTINATION ACCOUNT NUMBER
000320         10  XFER-REQ-AMOUNT         PIC S9(13)V99 COMP-3.
000330*                                AMOUNT REQUESTED BY THE CUSTOMER
000340         10  XFER-REQ-CURRENCY       PIC X(03).
000350*                                CURRENCY THE CUSTOMER REQUESTED
000360         10  XFER-TXN-AMOUNT         PIC S9(13)V99 COMP-3.
000370*                                FEE/FX-ADJUSTED AMOUNT TO POST
000380         10  XFER-TXN-CURRENCY       PIC X(03).
000390*                                CURRENCY OF XFER-TXN-AMOUNT
000400         10  XFER-DESCRIPTION        PIC X(60).
000410*                                FREE-TEXT PAYMENT DESCRIPTION
000420         10  XFER-CHANNEL-CODE       PIC X(04).
000430*                                RESERVED - ORIGINATING CHANNEL
000440         10  XFER-PRIORITY           PIC X(01) VALUE "N".
000450             88  XFER-PRIORITY-NORMAL    VALUE "N".
000460             88  XFER-PRIORITY-URGENT    VALUE "U".
000470         10  XFER-REQUESTED-DATE     PIC 9(08).
000480*                                DATE THE CUSTOMER SUBMITTED THE
000490*                                REQUEST TO THE FRONT-END SYSTEM
000500         10  XFER-REQUESTED-TIME     PIC 9(06).
000510         10  XFER-CUSTOMER-REF       PIC X(20).
000520*                                RESERVED - CUSTOMER-SUPPLIED REF
000530         10  XFER-INSTRUCTING-PARTY  PIC X(35).
000540*                                RESERVED - CORRESPONDENT FEED ONLY
000550         10  FILLER                  PIC X(08).
