000100* VPRSVC.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFPRSVC - PRE-TRANSFER PRICING/VALIDATION.
000130* OPTION 1 = PREPARE-DEBIT   OPTION 2 = PREPARE-CREDIT
000140*---------------------------------------------------------------*
000150 01  WK-VPRSVC.
000160     05  WK-VPRSVC-INPUT.
000170         10  WK-N-VPRSVC-OPTION        PIC 9(02).
000180         10  WK-C-VPRSVC-I-ACCT-BIC    PIC X(11).
000190         10  WK-C-VPRSVC-I-ACCT-NUMBER PIC X(34).
000200         10  WK-N-VPRSVC-I-REQ-AMOUNT  PIC S9(13)V99 COMP-3.
000210         10  WK-C-VPRSVC-I-REQ-CCY     PIC X(03).
000220         10  WK-C-VPRSVC-I-CPTY-CCY    PIC X(03).
000230*                                COUNTERPARTY QUOTE'S ACCOUNT CCY
000240*                                (SPACES IF NO PRIOR CREDIT QUOTE)
000250         10  WK-C-VPRSVC-I-PRIOR-QUOTE-ID PIC X(36).
000260*                                SPACES IF NO PRIOR QUOTE SUPPLIED
000270     05  WK-VPRSVC-QUOTE.
000280         10  WK-C-VPRSVC-ID            PIC X(36).
000290         10  WK-C-VPRSVC-ACCOUNT-CCY   PIC X(03).
000300         10  WK-N-VPRSVC-FEES-TOTAL    PIC S9(13)V99 COMP-3.
000310         10  WK-C-VPRSVC-FX-BASE-CCY   PIC X(03).
000320         10  WK-C-VPRSVC-FX-QUOTE-CCY  PIC X(03).
000330         10  WK-N-VPRSVC-FX-RATE       PIC S9(05)V9(09) COMP-3.
000340         10  WK-C-VPRSVC-EXPIRES-AT    PIC X(26).
000350     05  WK-VPRSVC-OUTPUT.
000360         10  WK-C-VPRSVC-ERROR-CD      PIC X(40).
000370         10  FILLER                    PIC X(04).
