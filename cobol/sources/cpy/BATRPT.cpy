000100* BATRPT.cpybk
000110*---------------------------------------------------------------*
000120* NIGHTLY BATCH CONTROL REPORT - ONE 240-COLUMN WIDE-CARRIAGE
000130* SPOOL LISTING PRODUCED BY TRFBATCH, COLUMN 1 IS THE CLASSIC
000140* PRINT CARRIAGE-CONTROL BYTE (" " SINGLE SPACE, "0" DOUBLE
000150* SPACE, "1" SKIP TO NEW PAGE - SEE C01 IN SPECIAL-NAMES).
000160* FOUR ROW SHAPES SHARE THE SAME 01, PICKED BY WHICH D-PARAGRAPH
000170* IN TRFBATCH BUILDS THE ROW:
000180*   'D' = PER-TRANSFER DETAIL LINE      (D100-WRITE-DETAIL-LINE)
000190*   'S' = PER-CURRENCY SUBTOTAL LINE    (D200-CURRENCY-CONTROL-BREAK)
000200*   'R' = REJECT-REASON BREAKDOWN LINE  (D300-FINAL-TOTALS)
000210*   'F' = FINAL RUN-TOTALS LINE         (D300-FINAL-TOTALS)
000220*---------------------------------------------------------------*
000230     05  BATRPT-RECORD                    PIC X(240).
000240 
000250     05  BATRPT-DETAIL-LINE REDEFINES BATRPT-RECORD.
000260         10  BATRPT-D-CTL                 PIC X(01).
000270         10  BATRPT-D-XFER-ID              PIC X(36).
000280         10  FILLER                       PIC X(02).
000290         10  BATRPT-D-SRC-BIC              PIC X(11).
000300         10  FILLER                       PIC X(01).
000310         10  BATRPT-D-SRC-NUM              PIC X(34).
000320         10  FILLER                       PIC X(02).
000330         10  BATRPT-D-DEST-BIC             PIC X(11).
000340         10  FILLER                       PIC X(01).
000350         10  BATRPT-D-DEST-NUM             PIC X(34).
000360         10  FILLER                       PIC X(02).
000370         10  BATRPT-D-REQ-AMOUNT           PIC -Z(11)9.99.
000380         10  FILLER                       PIC X(01).
000390         10  BATRPT-D-REQ-CCY              PIC X(03).
000400         10  FILLER                       PIC X(02).
000410         10  BATRPT-D-POST-AMOUNT          PIC -Z(11)9.99.
000420         10  FILLER                       PIC X(01).
000430         10  BATRPT-D-POST-CCY             PIC X(03).
000440         10  FILLER                       PIC X(02).
000450         10  BATRPT-D-FX-RATE              PIC Z(03)9.9(09)-.
000460         10  FILLER                       PIC X(01).
000470         10  BATRPT-D-STATUS               PIC X(08).
000480         10  FILLER                       PIC X(01).
000490         10  BATRPT-D-REASON               PIC X(30).
000500         10  FILLER                       PIC X(06).
000510 
000520     05  BATRPT-SUBTOTAL-LINE REDEFINES BATRPT-RECORD.
000530         10  BATRPT-S-CTL                 PIC X(01).
000540         10  BATRPT-S-LABEL                PIC X(20) VALUE
000550                 "CURRENCY SUBTOTAL -".
000560         10  BATRPT-S-CCY                  PIC X(03).
000570         10  FILLER                       PIC X(02).
000580         10  BATRPT-S-DEBIT-TOTAL          PIC -Z(11)9.99.
000590         10  FILLER                       PIC X(02).
000600         10  BATRPT-S-CREDIT-TOTAL         PIC -Z(11)9.99.
000610         10  FILLER                       PIC X(02).
000620         10  BATRPT-S-FX-TOUCHED           PIC X(20).
000630*                                "FX LEGS - NO SPREAD CAPTURED"
000640*                                WHEN THIS CURRENCY CARRIED A LEG
000650*                                OF A CROSS-CURRENCY TRANSFER
000660         10  FILLER                       PIC X(158).
000670 
000680     05  BATRPT-REASON-LINE REDEFINES BATRPT-RECORD.
000690         10  BATRPT-R-CTL                 PIC X(01).
000700         10  BATRPT-R-LABEL                PIC X(20) VALUE
000710                 "REJECT REASON -".
000720         10  BATRPT-R-REASON-CODE          PIC X(40).
000730         10  FILLER                       PIC X(02).
000740         10  BATRPT-R-REASON-COUNT         PIC Z(06)9.
000750         10  FILLER                       PIC X(170).
000760 
000770     05  BATRPT-FINAL-LINE REDEFINES BATRPT-RECORD.
000780         10  BATRPT-F-CTL                 PIC X(01).
000790         10  BATRPT-F-LABEL                PIC X(30).
000800         10  BATRPT-F-COUNT                PIC Z(06)9.
000810         10  FILLER                       PIC X(202).
