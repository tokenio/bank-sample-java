000100* LEDGENT.cpybk
000110*---------------------------------------------------------------*
000120* JOURNAL ROW - TWO POSTED PER TRANSFER (ONE DEBIT, ONE CREDIT)
000130* BY TRFLEDGR.  WRITTEN TO LEDGER-OUTPUT-FILE IN POSTING ORDER,
000140* APPEND ONLY.
000150* CR#4930 - ADDED THE ENTRY-TYPE/POSTING-DATE-TIME/BATCH-ID BLOCK
000160* SO A JOURNAL ROW CAN BE TIED BACK TO THE RUN THAT WROTE IT (SEE
000170* TRFBATCH BR0247) - GL-ACCOUNT-CODE RESERVED FOR THE GENERAL
000180* LEDGER SUB-SYSTEM MAPPING, NOT YET FED FROM THIS SUITE.
000190*---------------------------------------------------------------*
000200     05  LEDGENT-RECORD              PIC X(230).
000210     05  LEDGENT-REC REDEFINES LEDGENT-RECORD.
000220         10  LEDGENT-ID              PIC X(43).
000230*                                "<TRANSFER-ID>:DEBIT" / ":CREDIT"
000240         10  LEDGENT-TRANSFER-ID     PIC X(36).
000250*                                OWNING TRANSFER ID
000260         10  LEDGENT-ACCT-BIC        PIC X(11).
000270*                                ACCOUNT THIS ENTRY IS POSTED TO
000280         10  LEDGENT-ACCT-NUMBER     PIC X(34).
000290         10  LEDGENT-CPTY-BIC        PIC X(11).
000300*                                COUNTERPARTY (THE OTHER LEG)
000310         10  LEDGENT-CPTY-NUMBER     PIC X(34).
000320         10  LEDGENT-AMOUNT          PIC S9(13)V99 COMP-3.
000330*                                NEGATIVE ON DEBIT, POSITIVE ON
000340*                                CREDIT, SAME ABSOLUTE VALUE
000350         10  LEDGENT-CURRENCY        PIC X(03).
000360         10  LEDGENT-ENTRY-TYPE      PIC X(02) VALUE "DR".
000370             88  LEDGENT-IS-DEBIT        VALUE "DR".
000380             88  LEDGENT-IS-CREDIT       VALUE "CR".
000390         10  LEDGENT-POSTING-DATE    PIC 9(08).
000400*                                RUN DATE THIS ENTRY WAS POSTED
000410         10  LEDGENT-POSTING-TIME    PIC 9(06).
000420         10  LEDGENT-BATCH-ID        PIC X(10).
000430*                                BATCH RUN THAT POSTED THIS ENTRY
000440         10  LEDGENT-GL-ACCOUNT-CODE PIC X(12).
000450*                                RESERVED - GL MAPPING, NOT YET FED
000460         10  LEDGENT-REVERSAL-IND    PIC X(01) VALUE "N".
000470             88  LEDGENT-IS-REVERSAL     VALUE "Y".
000480             88  LEDGENT-NOT-REVERSAL    VALUE "N".
000490         10  FILLER                  PIC X(11).
