000100* VLEDGR.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFLEDGR - AccountingLedger, EXPANDS ONE TRANSFER
000130* LEG INTO A DEBIT+CREDIT PAIR OF LEDGER-ENTRY ROWS.
000140* WK-N-VLEDGR-OPTION 0 = POST A DEBIT/CREDIT PAIR (DEFAULT)
000150* WK-N-VLEDGR-OPTION 9 = CLOSE-LEDGER-FILE (END OF RUN, CALLED
000160*                        ONCE BY TRFBATCH)
000170*---------------------------------------------------------------*
000180 01  WK-VLEDGR.
000190     05  WK-VLEDGR-INPUT.
000200         10  WK-N-VLEDGR-OPTION        PIC 9(02).
000210         10  WK-C-VLEDGR-I-XFER-ID     PIC X(36).
000220         10  WK-C-VLEDGR-I-DR-BIC      PIC X(11).
000230         10  WK-C-VLEDGR-I-DR-NUMBER   PIC X(34).
000240         10  WK-C-VLEDGR-I-CR-BIC      PIC X(11).
000250         10  WK-C-VLEDGR-I-CR-NUMBER   PIC X(34).
000260         10  WK-N-VLEDGR-I-AMOUNT      PIC S9(13)V99 COMP-3.
000270*                                UNSIGNED LEG AMOUNT
000280         10  WK-C-VLEDGR-I-CURRENCY    PIC X(03).
000290     05  WK-VLEDGR-OUTPUT.
000300         10  WK-C-VLEDGR-ERROR-CD      PIC X(40).
000310         10  FILLER                    PIC X(04).
