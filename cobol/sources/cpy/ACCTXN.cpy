000100* ACCTXN.cpybk
000110*---------------------------------------------------------------*
000120* ONE ROW PER DEBIT OR CREDIT LEG POSTED TO A CUSTOMER ACCOUNT.
000130* WRITTEN TO TRANSACTION-OUTPUT-FILE BY TRFACCTP AND ALSO KEPT
000140* MOST-RECENT-FIRST IN TRFACCTP'S PER-ACCOUNT HISTORY TABLE FOR
000150* TRFACCTQ INQUIRY.
000160* CR#2687 - ADDED THE POSTING-DATE/TIME/BATCH-ID BLOCK SO A
000170* HISTORY ROW CAN BE TRACED BACK TO THE RUN THAT WROTE IT (SEE
000180* TRFACCTP BR0245) - NARRATIVE AND CHANNEL RESERVED FOR THE
000190* ON-LINE INSTANT-TRANSFER ENTRY POINT, NOT YET FED.
000200*---------------------------------------------------------------*
000210     05  ACCTXN-RECORD               PIC X(300).
000220     05  ACCTXN-REC REDEFINES ACCTXN-RECORD.
000230         10  ACCTXN-ID               PIC X(73).
000240*                                "<TRANSFER-ID>:DEBIT" OR ":CREDIT"
000250         10  ACCTXN-TRANSFER-ID      PIC X(36).
000260*                                OWNING TRANSFER'S ID
000270         10  ACCTXN-ACCOUNT-BIC      PIC X(11).
000280*                                THIS LEG'S ACCOUNT BIC
000290         10  ACCTXN-ACCOUNT-NUMBER   PIC X(34).
000300*                                THIS LEG'S ACCOUNT NUMBER
000310         10  ACCTXN-CPTY-BIC         PIC X(11).
000320*                                COUNTERPARTY ACCOUNT BIC, SPACES ON
000330*                                A PENDING-CREDIT ROW (NO COUNTERPARTY)
000340         10  ACCTXN-CPTY-NUMBER      PIC X(34).
000350*                                COUNTERPARTY ACCOUNT NUMBER
000360         10  ACCTXN-AMOUNT           PIC S9(13)V99 COMP-3.
000370*                                NEGATIVE ON DEBIT, POSITIVE ON
000380*                                CREDIT, SAME ABSOLUTE VALUE (CR#5203)
000390         10  ACCTXN-CURRENCY         PIC X(03).
000400*                                TRANSACTION CURRENCY
000410         10  ACCTXN-TYPE             PIC X(06).
000420*                                DEBIT OR CREDIT, DERIVED FROM SIGN
000430*                                OF ACCTXN-AMOUNT (CR#5203)
000440             88  ACCTXN-IS-DEBIT         VALUE "DEBIT".
000450             88  ACCTXN-IS-CREDIT        VALUE "CREDIT".
000460         10  ACCTXN-STATUS           PIC X(10).
000470*                                PROCESSING/SUCCESS/FAILURE-*
000480         10  ACCTXN-POSTING-DATE     PIC 9(08).
000490*                                RUN DATE THIS ROW WAS POSTED
000500         10  ACCTXN-POSTING-TIME     PIC 9(06).
000510*                                RUN TIME THIS ROW WAS POSTED
000520         10  ACCTXN-BATCH-ID         PIC X(10).
000530*                                BATCH RUN THAT POSTED THIS ROW
000540         10  ACCTXN-CHANNEL-CODE     PIC X(04).
000550*                                RESERVED - BATCH/ITXN, NOT YET FED
000560         10  ACCTXN-REVERSAL-IND     PIC X(01) VALUE "N".
000570             88  ACCTXN-IS-REVERSAL      VALUE "Y".
000580             88  ACCTXN-NOT-REVERSAL     VALUE "N".
000590         10  ACCTXN-NARRATIVE        PIC X(30).
000600*                                RESERVED - FREE-TEXT NARRATIVE
000610         10  FILLER                  PIC X(15).
