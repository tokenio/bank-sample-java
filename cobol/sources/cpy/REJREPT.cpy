000100* REJREPT.cpybk
000110*---------------------------------------------------------------*
000120* ONE ROW PER TRANSFER-REQUEST THAT FAILED A BUSINESS RULE -
000130* ACCOUNT NOT FOUND, INSUFFICIENT FUNDS, INVALID CURRENCY OR
000140* INVALID QUOTE.  WRITTEN BY TRFBATCH TO REJECT-REPORT-FILE AS
000150* EACH TRANSFER-REQUEST IS DECIDED - NO POSTING IS ATTEMPTED
000160* FOR A REJECTED REQUEST.
000170*---------------------------------------------------------------*
000180     05  REJREPT-RECORD              PIC X(132).
000190     05  REJREPT-REC REDEFINES REJREPT-RECORD.
000200         10  REJREPT-XFER-ID         PIC X(36).
000210*                                THE TRANSFER-REQUEST THAT FAILED
000220         10  REJREPT-REASON-CODE     PIC X(40).
000230*                                MATCHES ONE OF THE FAILURE_* CODES
000240*                                RETURNED BY THE PRICING/POSTING
000250*                                ROUTINES - SEE ASCMWS CONDITIONS
000260         10  REJREPT-SRC-BIC         PIC X(11).
000270         10  REJREPT-SRC-NUMBER      PIC X(34).
000280         10  FILLER                  PIC X(11).
