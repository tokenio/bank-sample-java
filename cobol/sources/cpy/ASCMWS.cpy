000100* ASCMWS.cpybk
000110*---------------------------------------------------------------*
000120* SHOP-STANDARD FILE STATUS / RETURN AREA - COPY ASCMWS AT THE
000130* TOP OF EVERY WK-C-COMMON GROUP IN THE TRF SUITE, AS-IS ACROSS
000140* PROGRAMS SO THE OPEN/READ/CLOSE ERROR PARAGRAPHS ALL TEST THE
000150* SAME CONDITION NAMES.
000160*---------------------------------------------------------------*
000170     05  WK-C-FILE-STATUS            PIC X(02).
000180         88  WK-C-SUCCESSFUL         VALUE "00".
000190         88  WK-C-RECORD-NOT-FOUND   VALUE "23".
000200         88  WK-C-END-OF-FILE        VALUE "10".
000210         88  WK-C-DUPLICATE-KEY      VALUE "22".
000220     05  WK-C-RETURN-CODE            PIC S9(04) COMP.
000230     05  WK-C-CALLED-PGM             PIC X(08).
000240     05  FILLER                      PIC X(02).
