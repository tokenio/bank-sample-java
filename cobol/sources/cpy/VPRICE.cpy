000100* VPRICE.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFPRICE - FX RATE LOOKUP / QUOTE ISSUE-LOOKUP-REDEEM
000130* OPTION 1 = DEBIT-QUOTE  (BASE=BALANCE CCY, QUOTE=REQUESTED CCY)
000140* OPTION 2 = CREDIT-QUOTE (BASE=REQUESTED CCY, QUOTE=DEST CCY)
000150* OPTION 3 = LOOKUP-QUOTE (BY WK-C-VPRICE-I-QUOTE-ID)
000160* OPTION 4 = REDEEM-QUOTE (COMPARE WK-VPRICE-QUOTE TO STORED ROW)
000170*---------------------------------------------------------------*
000180 01  WK-VPRICE.
000190     05  WK-VPRICE-INPUT.
000200         10  WK-N-VPRICE-OPTION       PIC 9(02).
000210         10  WK-C-VPRICE-I-BASE-CCY   PIC X(03).
000220         10  WK-C-VPRICE-I-QUOTE-CCY  PIC X(03).
000230         10  WK-C-VPRICE-I-QUOTE-ID   PIC X(36).
000240     05  WK-VPRICE-QUOTE.
000250         10  WK-C-VPRICE-ID           PIC X(36).
000260         10  WK-C-VPRICE-ACCOUNT-CCY  PIC X(03).
000270         10  WK-N-VPRICE-FEES-TOTAL   PIC S9(13)V99 COMP-3.
000280         10  WK-C-VPRICE-FX-BASE-CCY  PIC X(03).
000290         10  WK-C-VPRICE-FX-QUOTE-CCY PIC X(03).
000300         10  WK-N-VPRICE-FX-RATE      PIC S9(05)V9(09) COMP-3.
000310         10  WK-C-VPRICE-EXPIRES-AT   PIC X(26).
000320     05  WK-VPRICE-OUTPUT.
000330         10  WK-C-VPRICE-ERROR-CD     PIC X(40).
000340         10  FILLER                   PIC X(04).
