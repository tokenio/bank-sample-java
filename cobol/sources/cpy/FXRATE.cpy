000100* FXRATE.cpybk
000110*---------------------------------------------------------------*
000120* ONE ROW PER BASE/QUOTE CURRENCY PAIR, LOADED ONCE AT START OF
000130* RUN FROM FX-RATE-FILE BY TRFPRICE (PRICING.FX SECTION OF THE
000140* CONFIGURATION FEED, ONE ROW PER BASE-CCY X QUOTE-CCY PAIR).
000150* CR#5011 - WIDENED TO CARRY THE RATE'S EFFECTIVE STATUS AND
000160* MAINTENANCE STAMP - THE FEED USED TO BE REPLACE-IN-FULL EVERY
000170* RUN, IT IS NOW A MAINTAINED TABLE (SEE TRFPRICE BR0250).
000180*---------------------------------------------------------------*
000190     05  FX-RATE-RECORD              PIC X(80).
000200     05  FX-RATE-REC REDEFINES FX-RATE-RECORD.
000210         10  FX-BASE-CCY             PIC X(03).
000220*                                BASE CURRENCY ("EUR" IN EUR/USD)
000230         10  FX-QUOTE-CCY            PIC X(03).
000240*                                QUOTE CURRENCY ("USD" IN EUR/USD)
000250         10  FX-RATE                 PIC S9(05)V9(09) COMP-3.
000260*                                CONVERSION RATE, QUOTE PER 1 BASE
000270         10  FX-RATE-STATUS          PIC X(01) VALUE "A".
000280             88  FX-RATE-ACTIVE          VALUE "A".
000290             88  FX-RATE-SUSPENDED       VALUE "S".
000300             88  FX-RATE-WITHDRAWN       VALUE "W".
000310*                                A=ACTIVE S=SUSPENDED W=WITHDRAWN
000320         10  FX-RATE-SOURCE          PIC X(04).
000330*                                RATE FEED SOURCE MNEMONIC
000340         10  FX-RATE-EFF-DATE        PIC 9(08).
000350*                                DATE THIS RATE BECAME EFFECTIVE
000360         10  FX-RATE-LAST-MAINT-DATE PIC 9(08).
000370*                                DATE OF LAST MANUAL RATE OVERRIDE
000380         10  FX-RATE-LAST-MAINT-BY   PIC X(08).
000390*                                USER-ID OF LAST MANUAL OVERRIDE
000400         10  FILLER                  PIC X(37).
000410*                                RESERVED FOR FUTURE RATE ATTRIBUTES
