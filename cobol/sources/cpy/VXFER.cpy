000100* VXFER.cpybk
000110*---------------------------------------------------------------*
000120* LINKAGE FOR TRFXFER - TransferServiceImpl.transfer, SAME
000130* CURRENCY DEBIT-ONLY POSTING (NO FX SUPPORTED AT THIS ENTRY).
000140*---------------------------------------------------------------*
000150 01  WK-VXFER.
000160     05  WK-VXFER-INPUT.
000170         10  WK-C-VXFER-I-XFER-ID      PIC X(36).
000180         10  WK-C-VXFER-I-SRC-BIC      PIC X(11).
000190         10  WK-C-VXFER-I-SRC-NUMBER   PIC X(34).
000200         10  WK-C-VXFER-I-DEST-BIC     PIC X(11).
000210         10  WK-C-VXFER-I-DEST-NUMBER  PIC X(34).
000220         10  WK-N-VXFER-I-AMOUNT       PIC S9(13)V99 COMP-3.
000230         10  WK-C-VXFER-I-CURRENCY     PIC X(03).
000240     05  WK-VXFER-OUTPUT.
000250         10  WK-C-VXFER-O-POSTED-ID    PIC X(73).
000260         10  WK-C-VXFER-ERROR-CD       PIC X(40).
000270         10  FILLER                    PIC X(04).
