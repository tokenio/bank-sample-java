000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFLEDGR.
000130 AUTHOR. R HALLIDAY.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 21 JUL 1992.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : GENERAL LEDGER JOURNAL POSTING.
000190*             EXPANDS ONE TRANSFER LEG INTO A MATCHED DEBIT AND
000200*             CREDIT LEDGER-ENTRY ROW (DOUBLE ENTRY, NO SORT
000210*             REQUIRED - EACH CALL WRITES EXACTLY TWO ROWS
000220*             STRAIGHT TO LEDGER-OUTPUT-FILE) AND IS THE ONLY
000230*             ROUTINE IN THE SUITE THAT OPENS THAT FILE.
000240*             POSTING AMOUNTS ARE ALWAYS 2 DECIMAL PLACES - ANY
000250*             FX ROUNDING HAS ALREADY HAPPENED UPSTREAM IN
000260*             TRFPRSVC BEFORE THIS ROUTINE IS EVER CALLED.
000270*______________________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*======================================================================
000300* BR0249  27/06/2001 SKELLY  - CR#4930 REPORT-WRITER MIGRATION     BR0249
000310*                          - GENERAL LEDGER ENTRIES CONFIRMED
000320*                            UNCHANGED UNDER THE NEW LASER SPOOL
000330*                            SUBSYSTEM (SEE TRFBATCH BR0247), NO
000340*                            LOGIC CHANGE.
000350*----------------------------------------------------------------------*
000360* BR0236  16/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0236
000370*                          - RECOMPILED UNDER Y2K BASELINE, NO
000380*                            DATE FIELDS ON THIS ROUTINE.
000390*----------------------------------------------------------------------*
000400* BR0141  30/10/1995 JOKON   - CR#2510 SHARED BY INSTANT TRANSFER BR0141  
000410*                          - CONFIRMED TRFACCTP'S HOLD/SETTLEMENT
000420*                            LEGS CAN REUSE THIS ROUTINE UNCHANGED.
000430*----------------------------------------------------------------------*
000440* BR0105  05/02/1994 RHALL   - CR#2290 EXTRACTED FROM TRFVGLAC    BR0105  
000450*                          - PULLED THE DEBIT/CREDIT PAIR LOGIC
000460*                            OUT OF THE POSTING PROGRAM INTO ITS
000470*                            OWN CALLABLE ROUTINE.
000480*======================================================================
000490 
000500 ENVIRONMENT DIVISION.
000510*********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-AS400.
000540 OBJECT-COMPUTER. IBM-AS400.
000550 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000560         UPSI-0 IS UPSI-SWITCH-0
000570         ON STATUS IS U0-ON
000580         OFF STATUS IS U0-OFF.
000590 
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT LEDGENT-FILE ASSIGN TO LEDGER-OUTPUT-FILE
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WK-C-FILE-STATUS.
000650 
000660 DATA DIVISION.
000670 FILE SECTION.
000680***************
000690 FD  LEDGENT-FILE
000700     LABEL RECORDS ARE OMITTED
000710     DATA RECORD IS FD-LEDGENT-REC.
000720 01  FD-LEDGENT-REC.
000730     COPY LEDGENT.
000740 
000750 WORKING-STORAGE SECTION.
000760***********************
000770 01  FILLER                      PIC X(24) VALUE
000780         "** PROGRAM TRFLEDGR **".
000790 
000800 01  WK-C-COMMON.
000810     COPY ASCMWS.
000820 
000830 01  WK-C-WORK-AREA.
000840     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
000850     05  WK-N-LEG-SEQUENCE       PIC 9(07) COMP VALUE ZERO.
000860     05  WK-C-LEG-ID-BUILD       PIC X(43).
000870 
000880* ALTERNATE VIEW OF THE LEG-ID BUILD AREA, USED WHEN COMPARING
000890* THE DEBIT AND CREDIT SUFFIXES ON THE UPSI-0 DIAGNOSTIC DISPLAY.
000900 01  WK-C-LEG-ID-VIEW REDEFINES WK-C-LEG-ID-BUILD.
000910     05  WK-C-LEG-ID-XFER-PART   PIC X(37).
000920     05  WK-C-LEG-ID-SUFFIX      PIC X(06).
000930 
000940* ALTERNATE NUMERIC VIEW OF THE SEQUENCE COUNTER FOR THE OLD
000950* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
000960 01  WK-C-LEG-SEQUENCE-VIEW REDEFINES WK-C-WORK-AREA.
000970     05  FILLER                  PIC X(01).
000980     05  FILLER                  PIC X(43).
000990
001000* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN THE
001010* UPSI-0 SWITCH ASKS FOR A COMBINED DIAGNOSTIC DUMP ON WRITE ERROR.
001020 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
001030     05  FILLER                  PIC X(04).
001040     05  FILLER                  PIC X(10).
001050
001060 LINKAGE SECTION.
001070****************
001080     COPY VLEDGR.
001090 
001100 PROCEDURE DIVISION USING WK-VLEDGR.
001110***********************************
001120 MAIN-MODULE.
001130     IF WK-C-FIRST-TIME = "Y"
001140         OPEN OUTPUT LEDGENT-FILE
001150         MOVE "N" TO WK-C-FIRST-TIME
001160     END-IF.
001170 
001180     MOVE SPACES TO WK-C-VLEDGR-ERROR-CD.
001190 
001200     EVALUATE WK-N-VLEDGR-OPTION
001210         WHEN 09
001220             IF WK-C-FIRST-TIME NOT = "Y"
001230                 CLOSE LEDGENT-FILE
001240             END-IF
001250         WHEN OTHER
001260             ADD 1 TO WK-N-LEG-SEQUENCE
001270             PERFORM B100-WRITE-DEBIT-ENTRY
001280                 THRU B199-WRITE-DEBIT-ENTRY-EX
001290             PERFORM B200-WRITE-CREDIT-ENTRY
001300                 THRU B299-WRITE-CREDIT-ENTRY-EX
001310     END-EVALUATE.
001320 
001330     GOBACK.
001340 
001350*-----------------------------------------------------------------*
001360* B100 - WRITE THE DEBIT SIDE OF THE JOURNAL PAIR                  *
001370*-----------------------------------------------------------------*
001380 B100-WRITE-DEBIT-ENTRY.
001390     STRING WK-C-VLEDGR-I-XFER-ID DELIMITED BY SIZE
001400             ":debit" DELIMITED BY SIZE
001410             INTO WK-C-LEG-ID-BUILD.
001420     MOVE WK-C-LEG-ID-BUILD          TO LEDGENT-ID.
001430     MOVE WK-C-VLEDGR-I-XFER-ID      TO LEDGENT-TRANSFER-ID.
001440     MOVE WK-C-VLEDGR-I-DR-BIC       TO LEDGENT-ACCT-BIC.
001450     MOVE WK-C-VLEDGR-I-DR-NUMBER    TO LEDGENT-ACCT-NUMBER.
001460     MOVE WK-C-VLEDGR-I-CR-BIC       TO LEDGENT-CPTY-BIC.
001470     MOVE WK-C-VLEDGR-I-CR-NUMBER    TO LEDGENT-CPTY-NUMBER.
001480     COMPUTE LEDGENT-AMOUNT = ZERO - WK-N-VLEDGR-I-AMOUNT.
001490     MOVE WK-C-VLEDGR-I-CURRENCY     TO LEDGENT-CURRENCY.
001500     WRITE FD-LEDGENT-REC.
001510     IF NOT WK-C-SUCCESSFUL
001520         MOVE "FAILURE_LEDGER_WRITE_ERROR" TO WK-C-VLEDGR-ERROR-CD
001530     END-IF.
001540 B199-WRITE-DEBIT-ENTRY-EX.
001550     EXIT.
001560 
001570*-----------------------------------------------------------------*
001580* B200 - WRITE THE CREDIT SIDE OF THE JOURNAL PAIR                 *
001590*-----------------------------------------------------------------*
001600 B200-WRITE-CREDIT-ENTRY.
001610     STRING WK-C-VLEDGR-I-XFER-ID DELIMITED BY SIZE
001620             ":credit" DELIMITED BY SIZE
001630             INTO WK-C-LEG-ID-BUILD.
001640     MOVE WK-C-LEG-ID-BUILD          TO LEDGENT-ID.
001650     MOVE WK-C-VLEDGR-I-XFER-ID      TO LEDGENT-TRANSFER-ID.
001660     MOVE WK-C-VLEDGR-I-CR-BIC       TO LEDGENT-ACCT-BIC.
001670     MOVE WK-C-VLEDGR-I-CR-NUMBER    TO LEDGENT-ACCT-NUMBER.
001680     MOVE WK-C-VLEDGR-I-DR-BIC       TO LEDGENT-CPTY-BIC.
001690     MOVE WK-C-VLEDGR-I-DR-NUMBER    TO LEDGENT-CPTY-NUMBER.
001700     MOVE WK-N-VLEDGR-I-AMOUNT       TO LEDGENT-AMOUNT.
001710     MOVE WK-C-VLEDGR-I-CURRENCY     TO LEDGENT-CURRENCY.
001720     WRITE FD-LEDGENT-REC.
001730     IF NOT WK-C-SUCCESSFUL
001740         MOVE "FAILURE_LEDGER_WRITE_ERROR" TO WK-C-VLEDGR-ERROR-CD
001750     END-IF.
001760 B299-WRITE-CREDIT-ENTRY-EX.
001770     EXIT.
001780 
001790******************************************************************
001800*************** END OF PROGRAM SOURCE - TRFLEDGR ***************
001810******************************************************************
001820
