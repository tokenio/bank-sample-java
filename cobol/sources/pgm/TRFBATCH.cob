000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFBATCH.
000130 AUTHOR. R HALLIDAY.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 05 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : NIGHTLY BATCH DRIVER FOR THE TRANSFER SUITE.
000190*             READS TRANSFER-REQUEST-FILE ONE RECORD AT A TIME
000200*             AND CALLS TRFACCTP OPTION 1 TO PRICE-AND-POST EACH
000210*             ONE, WRITES REJECT-REPORT-FILE FOR ANY REQUEST THAT
000220*             FAILS A BUSINESS RULE, AND PRINTS THE NIGHTLY
000230*             CONTROL REPORT (DETAIL LINE, PER-CURRENCY SUBTOTAL,
000240*             REJECT-REASON BREAKDOWN, FINAL RUN TOTALS).  THIS
000250*             IS THE ONLY PROGRAM IN THE SUITE WITH NO LINKAGE
000260*             SECTION - IT IS THE JOB-STEP ENTRY POINT, NOT A
000270*             CALLABLE SUBROUTINE.
000280*             ACCOUNT-MASTER-FILE AND FX-RATE-FILE ARE NOT OPENED
000290*             HERE - TRFACCTS AND TRFPRICE LOAD THEM LAZILY ON
000300*             THEIR OWN FIRST CALL, TRIGGERED BY THE FIRST
000310*             TRANSFER-REQUEST PROCESSED BELOW.
000320*______________________________________________________________________
000330* HISTORY OF MODIFICATION:
000340*======================================================================
000350* BR0258  09/04/2003 PDSOUZA - CR#5344 MISSING SWITCHES ADDED      BR0258
000360*                          - C550 (CURRENCY UPSERT) AND C950
000370*                            (REASON UPSERT) SET AND TESTED
000380*                            WK-C-FOUND-CCY / WK-C-FOUND-REASON ON
000390*                            EVERY CALL BUT NEITHER FIELD WAS EVER
000400*                            DECLARED IN WORKING-STORAGE - ADDED
000410*                            BOTH TO WK-C-UPSERT-AREA, RESIZED THE
000420*                            TRAILING FILLER AND ITS DIAGNOSTIC
000430*                            REDEFINES TO MATCH.
000440*----------------------------------------------------------------------*
000450* BR0247  12/09/2001 SKELLY  - CR#4930 REPORT-WRITER MIGRATION     BR0247
000460*                          - CONFIRMED THE 240-COLUMN WIDE-CARRIAGE
000470*                            BATRPT LISTING PRINTS UNCHANGED UNDER
000480*                            THE NEW LASER SPOOL SUBSYSTEM, NO
000490*                            LOGIC CHANGE.
000500*----------------------------------------------------------------------*
000510* BR0240  18/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0240
000520*                          - RECOMPILED UNDER Y2K BASELINE, NO
000530*                            DATE FIELDS ON THIS ROUTINE.
000540*----------------------------------------------------------------------*
000550* BR0198  14/08/1997 MTAN    - CR#2601 REJECT REASON BREAKDOWN    BR0198  
000560*                          - FINAL TOTALS NOW LIST EACH DISTINCT
000570*                            FAILURE_* CODE WITH ITS OWN COUNT
000580*                            INSTEAD OF A SINGLE REJECT TOTAL -
000590*                            OPERATIONS WANTED TO SEE AT A GLANCE
000600*                            WHETHER A BAD RUN WAS MOSTLY FUNDS
000610*                            FAILURES OR MOSTLY BAD CURRENCY DATA.
000620*----------------------------------------------------------------------*
000630* BR0170  09/02/1996 TVANCE  - CR#2560 FX RATE ON DETAIL LINE     BR0170  
000640*                          - ADDED WK-N-VACCTP-O-FX-RATE TO VACCTP
000650*                            SO THE DETAIL LINE CAN SHOW THE RATE
000660*                            ACTUALLY APPLIED, NOT JUST A Y/N FLAG.
000670*----------------------------------------------------------------------*
000680* BR0106  20/02/1994 RHALL   - CR#2290 INITIAL RELEASE            BR0106  
000690*                          - FIRST VERSION OF THE BATCH DRIVER,
000700*                            REPLACES THE OLD STP-LIMIT JOB STEP
000710*                            IN THE OVERNIGHT SCHEDULE.
000720*======================================================================
000730 
000740 ENVIRONMENT DIVISION.
000750*********************
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-AS400.
000780 OBJECT-COMPUTER. IBM-AS400.
000790 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000800         C01 IS TOP-OF-FORM
000810         UPSI-0 IS UPSI-SWITCH-0
000820         ON STATUS IS U0-ON
000830         OFF STATUS IS U0-OFF.
000840 
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT XFERREQ-FILE ASSIGN TO TRANSFER-REQUEST-FILE
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WK-C-FILE-STATUS.
000900     SELECT REJREPT-FILE ASSIGN TO REJECT-REPORT-FILE
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WK-C-REJREPT-STATUS.
000930     SELECT BATRPT-FILE ASSIGN TO CONTROL-REPORT-FILE
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS WK-C-BATRPT-STATUS.
000960 
000970 DATA DIVISION.
000980 FILE SECTION.
000990***************
001000 FD  XFERREQ-FILE
001010     LABEL RECORDS ARE OMITTED
001020     DATA RECORD IS FD-XFERREQ-REC.
001030 01  FD-XFERREQ-REC.
001040     COPY XFERREQ.
001050 
001060 FD  REJREPT-FILE
001070     LABEL RECORDS ARE OMITTED
001080     DATA RECORD IS FD-REJREPT-REC.
001090 01  FD-REJREPT-REC.
001100     COPY REJREPT.
001110 
001120 FD  BATRPT-FILE
001130     LABEL RECORDS ARE OMITTED
001140     DATA RECORD IS FD-BATRPT-REC.
001150 01  FD-BATRPT-REC.
001160     COPY BATRPT.
001170 
001180 WORKING-STORAGE SECTION.
001190***********************
001200 01  FILLER                      PIC X(24) VALUE
001210         "** PROGRAM TRFBATCH **".
001220
001230* CR#4930 - STANDALONE RUN-SEQUENCE COUNTER FOR THE JOB-LOG
001240* CROSS-REFERENCE NUMBER STAMPED ON THE FINAL TOTALS LINE.
001250 77  WK-N-RUN-SEQUENCE           PIC 9(07) COMP VALUE ZERO.
001260
001270 01  WK-C-COMMON.
001280     COPY ASCMWS.
001290 
001300* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
001310* THE UPSI-0 SWITCH ASKS FOR A COMBINED 4-BYTE DIAGNOSTIC DUMP.
001320 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
001330     05  FILLER                  PIC X(04).
001340     05  FILLER                  PIC X(10).
001350 
001360 01  WK-C-WORK-AREA.
001370     05  WK-C-EOF-SWITCH         PIC X(01) VALUE "N".
001380         88  WK-C-NO-MORE-TRANSFERS   VALUE "Y".
001390     05  WK-C-REJREPT-STATUS     PIC X(02).
001400     05  WK-C-BATRPT-STATUS      PIC X(02).
001410     05  WK-N-READ-COUNT         PIC 9(07) COMP VALUE ZERO.
001420     05  WK-N-POSTED-COUNT       PIC 9(07) COMP VALUE ZERO.
001430     05  WK-N-REJECTED-COUNT     PIC 9(07) COMP VALUE ZERO.
001440     05  WK-N-FX-COUNT           PIC 9(07) COMP VALUE ZERO.
001450     05  FILLER                  PIC X(04).
001460 
001470*---------------------------------------------------------------*
001480* PER-CURRENCY DEBIT/CREDIT SUBTOTAL TABLE - ONE ROW PER DISTINCT
001490* CURRENCY SEEN THIS RUN, BUILT UP AS TRANSFERS POST.  NO SORT
001500* VERB NEEDED - THE CURRENCY SET IS SMALL AND A LINEAR UPSERT IS
001510* CHEAP ENOUGH FOR A NIGHTLY VOLUME.
001520*---------------------------------------------------------------*
001530 01  WK-T-CCY-TOTALS.
001540     05  WK-N-CCY-COUNT          PIC 9(05) COMP VALUE ZERO.
001550     05  WK-CCY-ENTRY OCCURS 20 TIMES INDEXED BY WK-CCY-IDX.
001560         10  WK-CCY-CODE             PIC X(03).
001570         10  WK-N-CCY-DEBIT-TOTAL    PIC S9(13)V99 COMP-3.
001580         10  WK-N-CCY-CREDIT-TOTAL   PIC S9(13)V99 COMP-3.
001590         10  WK-C-CCY-FX-TOUCHED     PIC X(01).
001600     05  FILLER                  PIC X(04).
001610 
001620*---------------------------------------------------------------*
001630* REJECT-REASON BREAKDOWN TABLE - ONE ROW PER DISTINCT FAILURE_*
001640* CODE SEEN THIS RUN, BUILT UP AS REQUESTS ARE REJECTED.
001650*---------------------------------------------------------------*
001660 01  WK-T-REASON-TOTALS.
001670     05  WK-N-REASON-COUNT-HDR   PIC 9(05) COMP VALUE ZERO.
001680     05  WK-REASON-ENTRY OCCURS 20 TIMES INDEXED BY WK-REASON-IDX.
001690         10  WK-REASON-CODE          PIC X(40).
001700         10  WK-N-REASON-COUNT       PIC 9(07) COMP.
001710     05  FILLER                  PIC X(04).
001720 
001730*---------------------------------------------------------------*
001740* SCRATCH AREA USED WHILE UPSERTING ONE ROW OF WK-T-CCY-TOTALS -
001750* KEPT SEPARATE FROM THE TABLE ITSELF SO C550 CAN BE CALLED
001760* TWICE IN A ROW FOR THE TWO LEGS OF AN FX TRANSFER.
001770*---------------------------------------------------------------*
001780 01  WK-C-UPSERT-AREA.
001790     05  WK-C-UPSERT-CCY         PIC X(03).
001800     05  WK-N-UPSERT-AMOUNT      PIC S9(13)V99 COMP-3.
001810     05  WK-C-UPSERT-FX-FLAG     PIC X(01).
001820*    BR0258 - CR#5344 THESE TWO SWITCHES DRIVE THE
001830*    PERFORM-VARYING-UNTIL SEARCHES BELOW (C550/C950) - THEY WERE
001840*    BEING SET AND TESTED WITHOUT EVER BEING DECLARED.
001850     05  WK-C-FOUND-CCY          PIC X(01) VALUE "N".
001860     05  WK-C-FOUND-REASON       PIC X(01) VALUE "N".
001870     05  FILLER                  PIC X(03).
001880
001890* ALTERNATE VIEW OF THE UPSERT SCRATCH AREA'S CURRENCY/FX-FLAG
001900* BYTES, USED ON THE UPSI-0 DIAGNOSTIC DISPLAY OF A SUBTOTAL BUMP.
001910 01  WK-C-UPSERT-DIAG-VIEW REDEFINES WK-C-UPSERT-AREA.
001920     05  FILLER                  PIC X(03).
001930     05  FILLER                  PIC X(08).
001940     05  FILLER                  PIC X(01).
001950     05  FILLER                  PIC X(01).
001960     05  FILLER                  PIC X(01).
001970     05  FILLER                  PIC X(03).
001980
001990 01  WK-VACCTP-AREA.
002000     COPY VACCTP.
002010 
002020 01  WK-VLEDGR-AREA.
002030     COPY VLEDGR.
002040 
002050* ALTERNATE PACKED VIEW OF THE RUN COUNTERS FOR THE OLD
002060* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
002070 01  WK-C-COUNTER-VIEW REDEFINES WK-C-WORK-AREA.
002080     05  FILLER                  PIC X(04).
002090     05  FILLER                  PIC X(24).
002100 
002110 PROCEDURE DIVISION.
002120********************
002130 MAIN-MODULE.
002140     PERFORM A100-OPEN-FILES
002150         THRU A199-OPEN-FILES-EX.
002160 
002170     PERFORM B100-PROCESS-ONE-TRANSFER
002180         THRU B199-PROCESS-ONE-TRANSFER-EX
002190             UNTIL WK-C-NO-MORE-TRANSFERS.
002200 
002210     PERFORM D200-CURRENCY-CONTROL-BREAK
002220         THRU D299-CURRENCY-CONTROL-BREAK-EX.
002230 
002240     PERFORM D300-FINAL-TOTALS
002250         THRU D399-FINAL-TOTALS-EX.
002260 
002270     PERFORM A900-CLOSE-DOWN
002280         THRU A999-CLOSE-DOWN-EX.
002290 
002300     STOP RUN.
002310 
002320*-----------------------------------------------------------------*
002330* A100 - OPEN THE THREE FILES THIS PROGRAM OWNS DIRECTLY           *
002340*-----------------------------------------------------------------*
002350 A100-OPEN-FILES.
002360     OPEN INPUT XFERREQ-FILE.
002370     IF NOT WK-C-SUCCESSFUL
002380         DISPLAY "TRFBATCH - OPEN FILE ERROR - XFERREQ-FILE"
002390         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002400         GO TO A199-OPEN-FILES-EX
002410     END-IF.
002420 
002430     OPEN OUTPUT REJREPT-FILE.
002440     OPEN OUTPUT BATRPT-FILE.
002450 A199-OPEN-FILES-EX.
002460     EXIT.
002470 
002480*-----------------------------------------------------------------*
002490* B100 - READ ONE TRANSFER-REQUEST AND DRIVE IT THROUGH POSTING   *
002500* AND THE DETAIL LINE.  TEST-BEFORE PERFORM UNTIL MEANS THIS      *
002510* PARAGRAPH BOTH PRIMES AND ADVANCES THE READ - NO SEPARATE       *
002520* PRIMING READ IS NEEDED IN MAIN-MODULE.                          *
002530*-----------------------------------------------------------------*
002540 B100-PROCESS-ONE-TRANSFER.
002550     READ XFERREQ-FILE
002560         AT END
002570             SET WK-C-NO-MORE-TRANSFERS TO TRUE
002580         NOT AT END
002590             ADD 1 TO WK-N-READ-COUNT
002600             PERFORM C100-POST-TRANSFER
002610                 THRU C199-POST-TRANSFER-EX
002620             PERFORM D100-WRITE-DETAIL-LINE
002630                 THRU D199-WRITE-DETAIL-LINE-EX
002640     END-READ.
002650 B199-PROCESS-ONE-TRANSFER-EX.
002660     EXIT.
002670 
002680*-----------------------------------------------------------------*
002690* C100 - PRICE AND POST ONE TRANSFER-REQUEST THROUGH TRFACCTP     *
002700*-----------------------------------------------------------------*
002710 C100-POST-TRANSFER.
002720     MOVE SPACES TO WK-C-VACCTP-ERROR-CD.
002730     MOVE 01                        TO WK-N-VACCTP-OPTION.
002740     MOVE XFER-ID                   TO WK-C-VACCTP-I-XFER-ID.
002750     MOVE XFER-SRC-BIC              TO WK-C-VACCTP-I-SRC-BIC.
002760     MOVE XFER-SRC-NUMBER           TO WK-C-VACCTP-I-SRC-NUMBER.
002770     MOVE XFER-DEST-BIC             TO WK-C-VACCTP-I-DEST-BIC.
002780     MOVE XFER-DEST-NUMBER          TO WK-C-VACCTP-I-DEST-NUMBER.
002790     MOVE XFER-TXN-AMOUNT           TO WK-N-VACCTP-I-TXN-AMOUNT.
002800     MOVE XFER-TXN-CURRENCY         TO WK-C-VACCTP-I-TXN-CCY.
002810     MOVE XFER-REQ-AMOUNT           TO WK-N-VACCTP-I-XFER-AMOUNT.
002820     MOVE XFER-REQ-CURRENCY         TO WK-C-VACCTP-I-XFER-CCY.
002830     CALL "TRFACCTP" USING WK-VACCTP-AREA.
002840 
002850     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
002860         PERFORM C900-WRITE-REJECT-ROW
002870             THRU C999-WRITE-REJECT-ROW-EX
002880     ELSE
002890         ADD 1 TO WK-N-POSTED-COUNT
002900         IF WK-C-VACCTP-FX-APPLIED = "Y"
002910             ADD 1 TO WK-N-FX-COUNT
002920         END-IF
002930         PERFORM C500-ACCUMULATE-CURRENCY-TOTALS
002940             THRU C599-ACCUMULATE-CURRENCY-TOTALS-EX
002950     END-IF.
002960 C199-POST-TRANSFER-EX.
002970     EXIT.
002980 
002990*-----------------------------------------------------------------*
003000* C500 - ACCUMULATE THIS POSTED TRANSFER INTO THE CURRENCY TABLE. *
003010* SAME-CURRENCY: ONE UPSERT.  FX: ONE UPSERT PER LEG'S CURRENCY,  *
003020* BOTH FLAGGED FX-TOUCHED SINCE NEITHER LEG'S HOLD/FX ACCOUNT     *
003030* EVER SEES THE OTHER LEG'S AMOUNT - THAT GAP IS THE UNCAPTURED   *
003040* SPREAD.                                                        *
003050*-----------------------------------------------------------------*
003060 C500-ACCUMULATE-CURRENCY-TOTALS.
003070     MOVE XFER-TXN-CURRENCY  TO WK-C-UPSERT-CCY.
003080     MOVE XFER-TXN-AMOUNT    TO WK-N-UPSERT-AMOUNT.
003090     IF WK-C-VACCTP-FX-APPLIED = "Y"
003100         MOVE "Y" TO WK-C-UPSERT-FX-FLAG
003110     ELSE
003120         MOVE "N" TO WK-C-UPSERT-FX-FLAG
003130     END-IF.
003140     PERFORM C550-UPSERT-ONE-CURRENCY
003150         THRU C559-UPSERT-ONE-CURRENCY-EX.
003160 
003170     IF WK-C-VACCTP-FX-APPLIED = "Y"
003180         MOVE XFER-REQ-CURRENCY  TO WK-C-UPSERT-CCY
003190         MOVE XFER-REQ-AMOUNT    TO WK-N-UPSERT-AMOUNT
003200         MOVE "Y"                TO WK-C-UPSERT-FX-FLAG
003210         PERFORM C550-UPSERT-ONE-CURRENCY
003220             THRU C559-UPSERT-ONE-CURRENCY-EX
003230     END-IF.
003240 C599-ACCUMULATE-CURRENCY-TOTALS-EX.
003250     EXIT.
003260 
003270*-----------------------------------------------------------------*
003280* C550 - FIND OR CREATE WK-C-UPSERT-CCY'S ROW, THEN ADD THE       *
003290* SCRATCH AMOUNT TO BOTH ITS DEBIT AND CREDIT TOTALS - EVERY LEG  *
003300* THIS ENGINE POSTS MOVES THE SAME AMOUNT OUT ONE ACCOUNT AND     *
003310* INTO ANOTHER IN THE SAME CURRENCY, SO THE TWO TOTALS ALWAYS     *
003320* NET TO ZERO AGAINST EACH OTHER FOR A GIVEN CURRENCY.            *
003330*-----------------------------------------------------------------*
003340 C550-UPSERT-ONE-CURRENCY.
003350     MOVE "N" TO WK-C-FOUND-CCY.
003360     PERFORM C560-SEARCH-CURRENCY-ROW
003370         THRU C569-SEARCH-CURRENCY-ROW-EX
003380             VARYING WK-CCY-IDX FROM 1 BY 1
003390             UNTIL WK-CCY-IDX > WK-N-CCY-COUNT
003400                 OR WK-C-FOUND-CCY = "Y".
003410 
003420     IF WK-C-FOUND-CCY = "Y"
003430         SUBTRACT 1 FROM WK-CCY-IDX
003440     ELSE
003450         ADD 1 TO WK-N-CCY-COUNT
003460         SET WK-CCY-IDX TO WK-N-CCY-COUNT
003470         MOVE WK-C-UPSERT-CCY  TO WK-CCY-CODE(WK-CCY-IDX)
003480         MOVE ZERO TO WK-N-CCY-DEBIT-TOTAL(WK-CCY-IDX)
003490         MOVE ZERO TO WK-N-CCY-CREDIT-TOTAL(WK-CCY-IDX)
003500         MOVE "N" TO WK-C-CCY-FX-TOUCHED(WK-CCY-IDX)
003510     END-IF.
003520 
003530     ADD WK-N-UPSERT-AMOUNT TO WK-N-CCY-DEBIT-TOTAL(WK-CCY-IDX).
003540     ADD WK-N-UPSERT-AMOUNT TO WK-N-CCY-CREDIT-TOTAL(WK-CCY-IDX).
003550     IF WK-C-UPSERT-FX-FLAG = "Y"
003560         MOVE "Y" TO WK-C-CCY-FX-TOUCHED(WK-CCY-IDX)
003570     END-IF.
003580 C559-UPSERT-ONE-CURRENCY-EX.
003590     EXIT.
003600 
003610 C560-SEARCH-CURRENCY-ROW.
003620     IF WK-CCY-CODE(WK-CCY-IDX) = WK-C-UPSERT-CCY
003630         MOVE "Y" TO WK-C-FOUND-CCY
003640     END-IF.
003650 C569-SEARCH-CURRENCY-ROW-EX.
003660     EXIT.
003670 
003680*-----------------------------------------------------------------*
003690* C900 - WRITE ONE REJECT-REPORT-FILE ROW AND TALLY ITS REASON    *
003700*-----------------------------------------------------------------*
003710 C900-WRITE-REJECT-ROW.
003720     ADD 1 TO WK-N-REJECTED-COUNT.
003730     MOVE SPACES TO FD-REJREPT-REC.
003740     MOVE XFER-ID            TO REJREPT-XFER-ID.
003750     MOVE WK-C-VACCTP-ERROR-CD TO REJREPT-REASON-CODE.
003760     MOVE XFER-SRC-BIC       TO REJREPT-SRC-BIC.
003770     MOVE XFER-SRC-NUMBER    TO REJREPT-SRC-NUMBER.
003780     WRITE FD-REJREPT-REC.
003790 
003800     PERFORM C950-UPSERT-REASON-COUNT
003810         THRU C959-UPSERT-REASON-COUNT-EX.
003820 C999-WRITE-REJECT-ROW-EX.
003830     EXIT.
003840 
003850 C950-UPSERT-REASON-COUNT.
003860     MOVE "N" TO WK-C-FOUND-REASON.
003870     PERFORM C960-SEARCH-REASON-ROW
003880         THRU C969-SEARCH-REASON-ROW-EX
003890             VARYING WK-REASON-IDX FROM 1 BY 1
003900             UNTIL WK-REASON-IDX > WK-N-REASON-COUNT-HDR
003910                 OR WK-C-FOUND-REASON = "Y".
003920 
003930     IF WK-C-FOUND-REASON = "Y"
003940         SUBTRACT 1 FROM WK-REASON-IDX
003950     ELSE
003960         ADD 1 TO WK-N-REASON-COUNT-HDR
003970         SET WK-REASON-IDX TO WK-N-REASON-COUNT-HDR
003980         MOVE WK-C-VACCTP-ERROR-CD TO WK-REASON-CODE(WK-REASON-IDX)
003990         MOVE ZERO TO WK-N-REASON-COUNT(WK-REASON-IDX)
004000     END-IF.
004010     ADD 1 TO WK-N-REASON-COUNT(WK-REASON-IDX).
004020 C959-UPSERT-REASON-COUNT-EX.
004030     EXIT.
004040 
004050 C960-SEARCH-REASON-ROW.
004060     IF WK-REASON-CODE(WK-REASON-IDX) = WK-C-VACCTP-ERROR-CD
004070         MOVE "Y" TO WK-C-FOUND-REASON
004080     END-IF.
004090 C969-SEARCH-REASON-ROW-EX.
004100     EXIT.
004110 
004120*-----------------------------------------------------------------*
004130* D100 - WRITE ONE DETAIL LINE TO THE CONTROL REPORT               *
004140*-----------------------------------------------------------------*
004150 D100-WRITE-DETAIL-LINE.
004160     MOVE SPACES TO BATRPT-RECORD.
004170     MOVE " "                 TO BATRPT-D-CTL.
004180     MOVE XFER-ID             TO BATRPT-D-XFER-ID.
004190     MOVE XFER-SRC-BIC        TO BATRPT-D-SRC-BIC.
004200     MOVE XFER-SRC-NUMBER     TO BATRPT-D-SRC-NUM.
004210     MOVE XFER-DEST-BIC       TO BATRPT-D-DEST-BIC.
004220     MOVE XFER-DEST-NUMBER    TO BATRPT-D-DEST-NUM.
004230     MOVE XFER-REQ-AMOUNT     TO BATRPT-D-REQ-AMOUNT.
004240     MOVE XFER-REQ-CURRENCY   TO BATRPT-D-REQ-CCY.
004250     MOVE XFER-TXN-AMOUNT     TO BATRPT-D-POST-AMOUNT.
004260     MOVE XFER-TXN-CURRENCY   TO BATRPT-D-POST-CCY.
004270 
004280     IF WK-C-VACCTP-FX-APPLIED = "Y"
004290         MOVE WK-N-VACCTP-O-FX-RATE TO BATRPT-D-FX-RATE
004300     ELSE
004310         MOVE SPACES TO BATRPT-D-FX-RATE
004320     END-IF.
004330 
004340     IF WK-C-VACCTP-ERROR-CD = SPACES
004350         MOVE "POSTED"   TO BATRPT-D-STATUS
004360         MOVE SPACES     TO BATRPT-D-REASON
004370     ELSE
004380         MOVE "REJECTED" TO BATRPT-D-STATUS
004390         MOVE WK-C-VACCTP-ERROR-CD TO BATRPT-D-REASON
004400     END-IF.
004410 
004420     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
004430 D199-WRITE-DETAIL-LINE-EX.
004440     EXIT.
004450 
004460*-----------------------------------------------------------------*
004470* D200 - PRINT ONE SUBTOTAL LINE PER CURRENCY SEEN THIS RUN        *
004480*-----------------------------------------------------------------*
004490 D200-CURRENCY-CONTROL-BREAK.
004500     PERFORM D250-PRINT-ONE-CURRENCY
004510         THRU D259-PRINT-ONE-CURRENCY-EX
004520             VARYING WK-CCY-IDX FROM 1 BY 1
004530             UNTIL WK-CCY-IDX > WK-N-CCY-COUNT.
004540 D299-CURRENCY-CONTROL-BREAK-EX.
004550     EXIT.
004560 
004570 D250-PRINT-ONE-CURRENCY.
004580     MOVE SPACES TO BATRPT-RECORD.
004590     MOVE "0"                    TO BATRPT-S-CTL.
004600     MOVE "CURRENCY SUBTOTAL -"  TO BATRPT-S-LABEL.
004610     MOVE WK-CCY-CODE(WK-CCY-IDX)      TO BATRPT-S-CCY.
004620     MOVE WK-N-CCY-DEBIT-TOTAL(WK-CCY-IDX)  TO BATRPT-S-DEBIT-TOTAL.
004630     MOVE WK-N-CCY-CREDIT-TOTAL(WK-CCY-IDX) TO BATRPT-S-CREDIT-TOTAL.
004640     IF WK-C-CCY-FX-TOUCHED(WK-CCY-IDX) = "Y"
004650         MOVE "FX - NO SPREAD CAPTURED" TO BATRPT-S-FX-TOUCHED
004660     ELSE
004670         MOVE SPACES TO BATRPT-S-FX-TOUCHED
004680     END-IF.
004690     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
004700 D259-PRINT-ONE-CURRENCY-EX.
004710     EXIT.
004720 
004730*-----------------------------------------------------------------*
004740* D300 - PRINT THE FINAL RUN TOTALS AND REJECT-REASON BREAKDOWN    *
004750*-----------------------------------------------------------------*
004760 D300-FINAL-TOTALS.
004770     MOVE SPACES TO BATRPT-RECORD.
004780     MOVE "1"                     TO BATRPT-F-CTL.
004790     MOVE "TRANSFERS READ"        TO BATRPT-F-LABEL.
004800     MOVE WK-N-READ-COUNT         TO BATRPT-F-COUNT.
004810     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
004820 
004830     MOVE SPACES TO BATRPT-RECORD.
004840     MOVE " "                     TO BATRPT-F-CTL.
004850     MOVE "TRANSFERS POSTED"      TO BATRPT-F-LABEL.
004860     MOVE WK-N-POSTED-COUNT       TO BATRPT-F-COUNT.
004870     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
004880 
004890     MOVE SPACES TO BATRPT-RECORD.
004900     MOVE " "                     TO BATRPT-F-CTL.
004910     MOVE "TRANSFERS REJECTED"    TO BATRPT-F-LABEL.
004920     MOVE WK-N-REJECTED-COUNT     TO BATRPT-F-COUNT.
004930     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
004940 
004950     MOVE SPACES TO BATRPT-RECORD.
004960     MOVE " "                     TO BATRPT-F-CTL.
004970     MOVE "TRANSFERS REQUIRING FX" TO BATRPT-F-LABEL.
004980     MOVE WK-N-FX-COUNT           TO BATRPT-F-COUNT.
004990     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
005000 
005010     PERFORM D350-PRINT-ONE-REASON
005020         THRU D359-PRINT-ONE-REASON-EX
005030             VARYING WK-REASON-IDX FROM 1 BY 1
005040             UNTIL WK-REASON-IDX > WK-N-REASON-COUNT-HDR.
005050 D399-FINAL-TOTALS-EX.
005060     EXIT.
005070 
005080 D350-PRINT-ONE-REASON.
005090     MOVE SPACES TO BATRPT-RECORD.
005100     MOVE " "               TO BATRPT-R-CTL.
005110     MOVE "REJECT REASON -" TO BATRPT-R-LABEL.
005120     MOVE WK-REASON-CODE(WK-REASON-IDX)  TO BATRPT-R-REASON-CODE.
005130     MOVE WK-N-REASON-COUNT(WK-REASON-IDX) TO BATRPT-R-REASON-COUNT.
005140     WRITE FD-BATRPT-REC FROM BATRPT-RECORD.
005150 D359-PRINT-ONE-REASON-EX.
005160     EXIT.
005170 
005180*-----------------------------------------------------------------*
005190* A900 - CLOSE OUT THE RUN - TELL TRFACCTP AND TRFLEDGR TO CLOSE   *
005200* THE OUTPUT FILES THEY OWN, THEN CLOSE OUR OWN THREE.             *
005210*-----------------------------------------------------------------*
005220 A900-CLOSE-DOWN.
005230     MOVE 99 TO WK-N-VACCTP-OPTION.
005240     CALL "TRFACCTP" USING WK-VACCTP-AREA.
005250 
005260     MOVE 09 TO WK-N-VLEDGR-OPTION.
005270     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
005280 
005290     CLOSE XFERREQ-FILE.
005300     CLOSE REJREPT-FILE.
005310     CLOSE BATRPT-FILE.
005320 A999-CLOSE-DOWN-EX.
005330     EXIT.
005340 
005350******************************************************************
005360*************** END OF PROGRAM SOURCE - TRFBATCH ***************
005370******************************************************************
005380
