000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFITXN.
000130 AUTHOR. T VANCE.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 19 OCT 1995.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : INSTANT TRANSFER TWO-PHASE STATE MACHINE.
000190*             BEGIN-DEBIT PRICES AND HOLDS FUNDS ON THE SOURCE
000200*             ACCOUNT; COMMIT-DEBIT MOVES THE HOLD TO SETTLEMENT
000210*             AND ROLLBACK-DEBIT RELEASES IT.  BEGIN-CREDIT
000220*             RECORDS A PENDING CREDIT (FX IS NEVER SUPPORTED ON
000230*             THIS LEG); COMMIT-CREDIT MOVES SETTLEMENT FUNDS TO
000240*             THE CUSTOMER AND ROLLBACK-CREDIT LEAVES THE
000250*             PENDING ROW UNSETTLED FOR OPERATIONS TO INVESTIGATE.
000260*             ALL ACTUAL POSTING WORK IS DELEGATED TO TRFACCTP -
000270*             THIS ROUTINE ONLY SEQUENCES THE STATE MACHINE.
000280*______________________________________________________________________
000290* HISTORY OF MODIFICATION:
000300*======================================================================
000310* BR0248  03/04/2001 PDSOUZA - CR#2687 CREDIT LEG REVIEW           BR0248
000320*                          - REVIEWED B400 AGAINST THE TRFACCTP
000330*                            HISTORY-ROW FIX (SEE TRFACCTP BR0245)
000340*                            - THIS ROUTINE PASSES ONLY THE DEST
000350*                            ACCOUNT ON A CREDIT LEG AS DESIGNED,
000360*                            NO CHANGE REQUIRED HERE.
000370*----------------------------------------------------------------------*
000380* BR0238  18/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0238
000390*                          - RECOMPILED UNDER Y2K BASELINE.
000400*----------------------------------------------------------------------*
000410* BR0155  22/02/1996 TVANCE  - CR#2540 ROLLBACK-CREDIT NO-OP      BR0155  
000420*                          - CONFIRMED WITH OPS THAT A REJECTED
000430*                            CREDIT COMMIT IS LEFT PENDING IN
000440*                            HISTORY RATHER THAN REVERSED - NO
000450*                            MONEY EVER MOVED ON A PENDING ROW.
000460*----------------------------------------------------------------------*
000470* BR0142  01/11/1995 TVANCE  - CR#2510 INITIAL RELEASE            BR0142  
000480*                          - FIRST VERSION FOR THE NEW INSTANT
000490*                            TRANSFER SERVICE.
000500*======================================================================
000510 
000520 ENVIRONMENT DIVISION.
000530*********************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000580         UPSI-0 IS UPSI-SWITCH-0
000590         ON STATUS IS U0-ON
000600         OFF STATUS IS U0-OFF.
000610 
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640***********************
000650 01  FILLER                      PIC X(24) VALUE
000660         "** PROGRAM TRFITXN **".
000670 
000680 01  WK-C-COMMON.
000690     COPY ASCMWS.
000700 
000710 01  WK-VPRSVC-AREA.
000720     COPY VPRSVC.
000730 
000740 01  WK-VACCTP-AREA.
000750     COPY VACCTP.
000760 
000770* ALTERNATE VIEW OF THE PRICING RESULT USED ON THE UPSI-0
000780* DIAGNOSTIC DISPLAY OF THE QUOTE JUST OBTAINED.
000790 01  WK-C-QUOTE-DIAG-VIEW REDEFINES WK-VPRSVC-AREA.
000800     05  FILLER                  PIC X(228).
000810 
000820* ALTERNATE VIEW OF THE POSTING RESULT AREA FOR THE OLD
000830* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
000840 01  WK-C-POST-RESULT-VIEW REDEFINES WK-VACCTP-AREA.
000850     05  FILLER                  PIC X(11658).
000860 
000870* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
000880* THE UPSI-0 SWITCH ASKS FOR A COMBINED 4-BYTE DIAGNOSTIC DUMP.
000890 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
000900     05  FILLER                  PIC X(04).
000910     05  FILLER                  PIC X(10).
000920 
000930 LINKAGE SECTION.
000940****************
000950     COPY VITXN.
000960 
000970 PROCEDURE DIVISION USING WK-VITXN.
000980***********************************
000990 MAIN-MODULE.
001000     MOVE SPACES TO WK-C-VITXN-ERROR-CD.
001010     EVALUATE WK-N-VITXN-OPTION
001020         WHEN 01
001030             PERFORM B100-BEGIN-DEBIT-TRANSACTION
001040                 THRU B199-BEGIN-DEBIT-TRANSACTION-EX
001050         WHEN 02
001060             PERFORM B200-COMMIT-DEBIT-TRANSACTION
001070                 THRU B299-COMMIT-DEBIT-TRANSACTION-EX
001080         WHEN 03
001090             PERFORM B300-ROLLBACK-DEBIT-TRANSACTION
001100                 THRU B399-ROLLBACK-DEBIT-TRANSACTION-EX
001110         WHEN 04
001120             PERFORM B400-BEGIN-CREDIT-TRANSACTION
001130                 THRU B499-BEGIN-CREDIT-TRANSACTION-EX
001140         WHEN 05
001150             PERFORM B500-COMMIT-CREDIT-TRANSACTION
001160                 THRU B599-COMMIT-CREDIT-TRANSACTION-EX
001170         WHEN 06
001180             PERFORM B600-ROLLBACK-CREDIT-TRANSACTION
001190                 THRU B699-ROLLBACK-CREDIT-TRANSACTION-EX
001200     END-EVALUATE.
001210 
001220     GOBACK.
001230 
001240*-----------------------------------------------------------------*
001250* B100 - PRICE THE DEBIT LEG AND PLACE A HOLD ON THE SOURCE        *
001260*-----------------------------------------------------------------*
001270 B100-BEGIN-DEBIT-TRANSACTION.
001280     MOVE 01                        TO WK-N-VPRSVC-OPTION.
001290     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VPRSVC-I-ACCT-BIC.
001300     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VPRSVC-I-ACCT-NUMBER.
001310     MOVE WK-N-VITXN-I-TXN-AMOUNT   TO WK-N-VPRSVC-I-REQ-AMOUNT.
001320     MOVE WK-C-VITXN-I-TXN-CCY      TO WK-C-VPRSVC-I-REQ-CCY.
001330     MOVE WK-C-VITXN-I-SETTLE-CCY   TO WK-C-VPRSVC-I-CPTY-CCY.
001340     MOVE SPACES TO WK-C-VPRSVC-I-PRIOR-QUOTE-ID.
001350     CALL "TRFPRSVC" USING WK-VPRSVC-AREA.
001360 
001370     IF WK-C-VPRSVC-ERROR-CD NOT = SPACES
001380         MOVE WK-C-VPRSVC-ERROR-CD TO WK-C-VITXN-ERROR-CD
001390         GO TO B199-BEGIN-DEBIT-TRANSACTION-EX
001400     END-IF.
001410 
001420     MOVE 03                        TO WK-N-VACCTP-OPTION.
001430     MOVE WK-C-VITXN-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
001440     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VACCTP-I-SRC-BIC.
001450     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VACCTP-I-SRC-NUMBER.
001460     MOVE WK-N-VITXN-I-TXN-AMOUNT   TO WK-N-VACCTP-I-TXN-AMOUNT.
001470     MOVE WK-C-VITXN-I-TXN-CCY      TO WK-C-VACCTP-I-TXN-CCY.
001480     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001490 
001500     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001510         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VITXN-ERROR-CD
001520     ELSE
001530         MOVE WK-C-VACCTP-O-POSTED-ID TO WK-C-VITXN-O-TXN-ID
001540         MOVE WK-N-VITXN-I-SETTLE-AMT TO WK-N-VITXN-O-SETTLE-AMT
001550     END-IF.
001560 B199-BEGIN-DEBIT-TRANSACTION-EX.
001570     EXIT.
001580 
001590*-----------------------------------------------------------------*
001600* B200 - COMMIT THE DEBIT - MOVE THE HOLD TO SETTLEMENT            *
001610*-----------------------------------------------------------------*
001620 B200-COMMIT-DEBIT-TRANSACTION.
001630     MOVE 04                        TO WK-N-VACCTP-OPTION.
001640     MOVE WK-C-VITXN-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
001650     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VACCTP-I-SRC-BIC.
001660     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VACCTP-I-SRC-NUMBER.
001670     MOVE WK-C-VITXN-I-TXN-ID       TO WK-C-VACCTP-I-TXN-ID.
001680     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001690 
001700     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001710         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VITXN-ERROR-CD
001720     ELSE
001730         MOVE WK-N-VACCTP-O-SETTLE-AMT TO WK-N-VITXN-O-SETTLE-AMT
001740     END-IF.
001750 B299-COMMIT-DEBIT-TRANSACTION-EX.
001760     EXIT.
001770 
001780*-----------------------------------------------------------------*
001790* B300 - ROLLBACK THE DEBIT - RELEASE THE HOLD                     *
001800*-----------------------------------------------------------------*
001810 B300-ROLLBACK-DEBIT-TRANSACTION.
001820     MOVE 05                        TO WK-N-VACCTP-OPTION.
001830     MOVE WK-C-VITXN-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
001840     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VACCTP-I-SRC-BIC.
001850     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VACCTP-I-SRC-NUMBER.
001860     MOVE WK-C-VITXN-I-TXN-ID       TO WK-C-VACCTP-I-TXN-ID.
001870     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001880 
001890     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001900         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VITXN-ERROR-CD
001910     END-IF.
001920 B399-ROLLBACK-DEBIT-TRANSACTION-EX.
001930     EXIT.
001940 
001950*-----------------------------------------------------------------*
001960* B400 - RECORD A PENDING CREDIT - FX NEVER SUPPORTED ON THIS LEG  *
001970*-----------------------------------------------------------------*
001980 B400-BEGIN-CREDIT-TRANSACTION.
001990     MOVE 02                        TO WK-N-VPRSVC-OPTION.
002000     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VPRSVC-I-ACCT-BIC.
002010     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VPRSVC-I-ACCT-NUMBER.
002020     MOVE WK-N-VITXN-I-SETTLE-AMT   TO WK-N-VPRSVC-I-REQ-AMOUNT.
002030     MOVE WK-C-VITXN-I-SETTLE-CCY   TO WK-C-VPRSVC-I-REQ-CCY.
002040     MOVE WK-C-VITXN-I-TXN-CCY      TO WK-C-VPRSVC-I-CPTY-CCY.
002050     MOVE WK-C-VITXN-I-QUOTE-ID     TO WK-C-VPRSVC-I-PRIOR-QUOTE-ID.
002060     CALL "TRFPRSVC" USING WK-VPRSVC-AREA.
002070 
002080     IF WK-C-VPRSVC-ERROR-CD NOT = SPACES
002090         MOVE WK-C-VPRSVC-ERROR-CD TO WK-C-VITXN-ERROR-CD
002100         GO TO B499-BEGIN-CREDIT-TRANSACTION-EX
002110     END-IF.
002120 
002130     MOVE 06                        TO WK-N-VACCTP-OPTION.
002140     MOVE WK-C-VITXN-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
002150     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VACCTP-I-DEST-BIC.
002160     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VACCTP-I-DEST-NUMBER.
002170     MOVE WK-N-VITXN-I-SETTLE-AMT   TO WK-N-VACCTP-I-TXN-AMOUNT.
002180     MOVE WK-C-VITXN-I-SETTLE-CCY   TO WK-C-VACCTP-I-TXN-CCY.
002190     CALL "TRFACCTP" USING WK-VACCTP-AREA.
002200 
002210     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
002220         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VITXN-ERROR-CD
002230     ELSE
002240         MOVE WK-C-VACCTP-O-POSTED-ID TO WK-C-VITXN-O-TXN-ID
002250     END-IF.
002260 B499-BEGIN-CREDIT-TRANSACTION-EX.
002270     EXIT.
002280 
002290*-----------------------------------------------------------------*
002300* B500 - COMMIT THE CREDIT - MOVE SETTLEMENT TO THE CUSTOMER       *
002310*-----------------------------------------------------------------*
002320 B500-COMMIT-CREDIT-TRANSACTION.
002330     MOVE 07                        TO WK-N-VACCTP-OPTION.
002340     MOVE WK-C-VITXN-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
002350     MOVE WK-C-VITXN-I-ACCT-BIC     TO WK-C-VACCTP-I-DEST-BIC.
002360     MOVE WK-C-VITXN-I-ACCT-NUMBER  TO WK-C-VACCTP-I-DEST-NUMBER.
002370     MOVE WK-C-VITXN-I-TXN-ID       TO WK-C-VACCTP-I-TXN-ID.
002380     CALL "TRFACCTP" USING WK-VACCTP-AREA.
002390 
002400     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
002410         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VITXN-ERROR-CD
002420     ELSE
002430         MOVE WK-N-VACCTP-O-SETTLE-AMT TO WK-N-VITXN-O-SETTLE-AMT
002440     END-IF.
002450 B599-COMMIT-CREDIT-TRANSACTION-EX.
002460     EXIT.
002470 
002480*-----------------------------------------------------------------*
002490* B600 - ROLLBACK THE CREDIT - LEFT PENDING FOR OPS, NO MONEY      *
002500* EVER MOVED ON A PENDING ROW SO THERE IS NOTHING TO REVERSE.      *
002510*-----------------------------------------------------------------*
002520 B600-ROLLBACK-CREDIT-TRANSACTION.
002530     CONTINUE.
002540 B699-ROLLBACK-CREDIT-TRANSACTION-EX.
002550     EXIT.
002560 
002570******************************************************************
002580*************** END OF PROGRAM SOURCE - TRFITXN ****************
002590******************************************************************
002600
