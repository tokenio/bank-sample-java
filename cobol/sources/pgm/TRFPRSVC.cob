000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFPRSVC.
000130 AUTHOR. J OKONKWO.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 27 JUN 1992.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : PRE-TRANSFER PRICING AND FUNDS VALIDATION.
000190*             PREPARE-DEBIT OBTAINS A DEBIT QUOTE FROM TRFPRICE
000200*             FOR THE SOURCE ACCOUNT, CONVERTS THE REQUESTED
000210*             AMOUNT INTO THE ACCOUNT'S OWN CURRENCY WHEN AN FX
000220*             LEG IS REQUIRED, AND REJECTS THE PREPARATION WHEN
000230*             AVAILABLE BALANCE WOULD NOT COVER THE CONVERTED
000240*             AMOUNT.  PREPARE-CREDIT OBTAINS A CREDIT QUOTE -
000250*             FX IS NEVER SUPPORTED ON THE CREDIT LEG.
000260*             CALLED BY TRFACCTP AND TRFITXN BEFORE ANY POSTING
000270*             IS ATTEMPTED.
000280*______________________________________________________________________
000290* HISTORY OF MODIFICATION:
000300*======================================================================
000310* BR0257  09/04/2003 PDSOUZA - CR#5344 DEST ACCOUNT CHECKED FIRST  BR0257
000320*                          - B200 (PREPARE-CREDIT) USED TO ISSUE
000330*                            THE CREDIT QUOTE ON THE CALLER'S SAY-
000340*                            SO ALONE - THE ONLY REAL LOOKUP OF THE
000350*                            DESTINATION ACCOUNT HAPPENED LATER, IN
000360*                            TRFACCTP, AFTER THE QUOTE WAS ALREADY
000370*                            ISSUED.  B200 NOW CALLS TRFACCTS FIRST
000380*                            AND FAILS FAILURE_DESTINATION_ACCOUNT_
000390*                            NOT_FOUND / FAILURE_INVALID_CURRENCY
000400*                            BEFORE TOUCHING TRFPRICE, MATCHING
000410*                            B100'S SOURCE-SIDE PATTERN.
000420*----------------------------------------------------------------------*
000430* BR0253  14/03/2003 PDSOUZA - CR#5203 PRIOR-QUOTE-ID WIRED IN     BR0253
000440*                          - BR0251 BELOW CONFIRMED THE REUSE PATH
000450*                            HONOURED THE ORIGINAL RATE BUT MISSED
000460*                            THAT NEITHER B100 NOR B200 EVER TESTED
000470*                            WK-C-VPRSVC-I-PRIOR-QUOTE-ID - BOTH
000480*                            ALWAYS ISSUED A FRESH QUOTE.  BOTH NOW
000490*                            LOOK UP THE PRIOR QUOTE (TRFPRICE
000500*                            OPTION 3) WHEN ONE WAS SUPPLIED.  ALSO
000510*                            FIXED B100 TO CONSULT THE COUNTERPARTY
000520*                            QUOTE'S ACCOUNT CCY, NOT JUST THE
000530*                            REQUESTED CCY, PER PRICING REVIEW.
000540*----------------------------------------------------------------------*
000550* BR0251  19/02/2002 SKELLY  - CR#5011 QUOTE-EXPIRY REVIEW         BR0251
000560*                          - CONFIRMED THE PRIOR-QUOTE-ID REUSE
000570*                            PATH STILL HONOURS THE ORIGINAL RATE
000580*                            WITHIN THE QUOTE WINDOW (SEE TRFPRICE
000590*                            BR0250), NO LOGIC CHANGE.
000600*----------------------------------------------------------------------*
000610* BR0234  12/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0234
000620*                          - NO DATE-BEARING FIELDS ON THIS
000630*                            ROUTINE, RECOMPILED UNDER BASELINE.
000640*----------------------------------------------------------------------*
000650* BR0219  30/01/1998 MTAN    - CR#2620 ROUND-UP-THEN-ROUND RULE   BR0219  
000660*                          - CLARIFIED WITH TREASURY THAT THE
000670*                            CONVERTED COST IS ROUNDED UP TO 3
000680*                            DECIMALS BEFORE THE FINAL 2 DECIMAL
000690*                            POSTING ROUND, SO THE BANK NEVER
000700*                            ABSORBS A FRACTIONAL SHORTFALL.
000710*----------------------------------------------------------------------*
000720* BR0115  09/09/1994 JOKON   - CR#2299 PREPARE-CREDIT ADDED       BR0115  
000730*                          - NEW OPTION 2 FOR THE INSTANT
000740*                            TRANSFER CREDIT LEG.
000750*======================================================================
000760 
000770 ENVIRONMENT DIVISION.
000780*********************
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. IBM-AS400.
000810 OBJECT-COMPUTER. IBM-AS400.
000820 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000830         UPSI-0 IS UPSI-SWITCH-0
000840         ON STATUS IS U0-ON
000850         OFF STATUS IS U0-OFF.
000860 
000870 DATA DIVISION.
000880 WORKING-STORAGE SECTION.
000890***********************
000900 01  FILLER                      PIC X(24) VALUE
000910         "** PROGRAM TRFPRSVC **".
000920 
000930 01  WK-C-COMMON.
000940     COPY ASCMWS.
000950 
000960 01  WK-C-WORK-AREA.
000970     05  WK-C-FX-REQUIRED        PIC X(01) VALUE SPACE.
000980     05  WK-N-COST-RAW           PIC S9(11)V9(09) COMP-3 VALUE ZERO.
000990     05  WK-N-COST-3DEC          PIC S9(11)V999    COMP-3 VALUE ZERO.
001000     05  WK-N-COST-2DEC          PIC S9(11)V99     COMP-3 VALUE ZERO.
001010     05  WK-N-COST-CHECK         PIC S9(11)V999    COMP-3 VALUE ZERO.
001020 
001030* ALTERNATE VIEW OF THE 3-DECIMAL INTERMEDIATE COST, USED WHEN THE
001040* ROUND-UP TEST STRIPS THE FRACTIONAL REMAINDER FOR COMPARISON.
001050 01  WK-C-COST-CHECK-VIEW REDEFINES WK-C-WORK-AREA.
001060     05  FILLER                  PIC X(01).
001070     05  FILLER                  PIC X(06).
001080     05  FILLER                  PIC X(06).
001090     05  FILLER                  PIC X(06).
001100     05  FILLER                  PIC X(06).
001110 
001120 01  WK-VACCTS-AREA.
001130     COPY VACCTS.
001140 
001150 01  WK-VPRICE-AREA.
001160     COPY VPRICE.
001170 
001180* ALTERNATE VIEW OF THE ACCOUNT-LOOKUP AREA'S OPTION/CATEGORY BYTES,
001190* USED ON THE OLD PRE-COMP-3 UPSI-0 DIAGNOSTIC LISTING FORMAT.
001200 01  WK-C-VACCTS-OPTION-VIEW REDEFINES WK-VACCTS-AREA.
001210     05  FILLER                  PIC X(02).
001220     05  FILLER                  PIC X(10).
001230
001240* ALTERNATE COMBINED BASE/QUOTE CURRENCY-PAIR VIEW, USED ON THE
001250* DIAGNOSTIC DISPLAY WHEN UPSI-0 IS SWITCHED ON AT SUBMIT TIME.
001260 01  WK-C-CCY-PAIR-VIEW REDEFINES WK-VPRICE-AREA.
001270     05  FILLER                  PIC X(02).
001280     05  FILLER                  PIC X(11).
001290     05  FILLER                  PIC X(34).
001300     05  FILLER                  PIC X(36).
001310     05  FILLER                  PIC X(36).
001320     05  FILLER                  PIC X(03).
001330     05  FILLER                  PIC X(19).
001340     05  FILLER                  PIC X(03).
001350     05  FILLER                  PIC X(03).
001360     05  FILLER                  PIC X(07).
001370     05  FILLER                  PIC X(26).
001380     05  FILLER                  PIC X(44).
001390 
001400 LINKAGE SECTION.
001410****************
001420     COPY VPRSVC.
001430 
001440 PROCEDURE DIVISION USING WK-VPRSVC.
001450***********************************
001460 MAIN-MODULE.
001470     MOVE SPACES TO WK-C-VPRSVC-ERROR-CD.
001480     EVALUATE WK-N-VPRSVC-OPTION
001490         WHEN 01
001500             PERFORM B100-PREPARE-DEBIT
001510                 THRU B199-PREPARE-DEBIT-EX
001520         WHEN 02
001530             PERFORM B200-PREPARE-CREDIT
001540                 THRU B299-PREPARE-CREDIT-EX
001550     END-EVALUATE.
001560 
001570     GOBACK.
001580 
001590*-----------------------------------------------------------------*
001600* B100 - PREPARE A DEBIT QUOTE AND VALIDATE SUFFICIENT FUNDS       *
001610*-----------------------------------------------------------------*
001620 B100-PREPARE-DEBIT.
001630     MOVE 01                       TO WK-N-VACCTS-OPTION.
001640     MOVE WK-C-VPRSVC-I-ACCT-BIC    TO WK-C-VACCTS-I-BIC.
001650     MOVE WK-C-VPRSVC-I-ACCT-NUMBER TO WK-C-VACCTS-I-NUMBER.
001660     CALL "TRFACCTS" USING WK-VACCTS-AREA.
001670 
001680     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
001690         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VPRSVC-ERROR-CD
001700         GO TO B199-PREPARE-DEBIT-EX
001710     END-IF.
001720
001730*    BR0253 - CR#5203 TARGET CCY IS THE COUNTERPARTY QUOTE'S ACCOUNT
001740*    CCY WHEN ONE WAS SUPPLIED, THE REQUESTED CCY OTHERWISE - THIS
001750*    USED TO IGNORE WK-C-VPRSVC-I-CPTY-CCY OUTRIGHT.
001760     MOVE WK-C-VACCTS-O-CURRENCY     TO WK-C-VPRICE-I-BASE-CCY.
001770     IF WK-C-VPRSVC-I-CPTY-CCY = SPACES
001780         MOVE WK-C-VPRSVC-I-REQ-CCY  TO WK-C-VPRICE-I-QUOTE-CCY
001790     ELSE
001800         MOVE WK-C-VPRSVC-I-CPTY-CCY TO WK-C-VPRICE-I-QUOTE-CCY
001810     END-IF.
001820*    BR0253 - IF THE CALLER ALREADY HOLDS A QUOTE (TRFITXN CREDIT
001830*    LEG REDEEMING A DEBIT-SIDE QUOTE) LOOK IT UP INSTEAD OF
001840*    ISSUING A FRESH ONE - THIS USED TO ISSUE A NEW QUOTE EVERY
001850*    TIME, EVEN WHEN A PRIOR QUOTE ID WAS PASSED IN.
001860     IF WK-C-VPRSVC-I-PRIOR-QUOTE-ID = SPACES
001870         MOVE 01                    TO WK-N-VPRICE-OPTION
001880     ELSE
001890         MOVE 03                    TO WK-N-VPRICE-OPTION
001900         MOVE WK-C-VPRSVC-I-PRIOR-QUOTE-ID
001910                                     TO WK-C-VPRICE-I-QUOTE-ID
001920     END-IF.
001930     CALL "TRFPRICE" USING WK-VPRICE-AREA.
001940 
001950     IF WK-C-VPRICE-ERROR-CD NOT = SPACES
001960         MOVE WK-C-VPRICE-ERROR-CD TO WK-C-VPRSVC-ERROR-CD
001970         GO TO B199-PREPARE-DEBIT-EX
001980     END-IF.
001990 
002000     IF WK-C-VPRICE-FX-BASE-CCY = SPACES
002010         MOVE "N" TO WK-C-FX-REQUIRED
002020         MOVE WK-N-VPRSVC-I-REQ-AMOUNT TO WK-N-COST-2DEC
002030     ELSE
002040         MOVE "Y" TO WK-C-FX-REQUIRED
002050         PERFORM C100-COMPUTE-POTENTIAL-COST
002060             THRU C199-COMPUTE-POTENTIAL-COST-EX
002070     END-IF.
002080 
002090     IF WK-N-COST-2DEC > WK-N-VACCTS-O-BAL-AVAIL
002100         MOVE "FAILURE_INSUFFICIENT_FUNDS" TO WK-C-VPRSVC-ERROR-CD
002110     ELSE
002120         PERFORM C500-MOVE-QUOTE-TO-OUTPUT
002130             THRU C599-MOVE-QUOTE-TO-OUTPUT-EX
002140     END-IF.
002150 B199-PREPARE-DEBIT-EX.
002160     EXIT.
002170 
002180*-----------------------------------------------------------------*
002190* B200 - PREPARE A CREDIT QUOTE - NO BALANCE TEST ON THIS LEG      *
002200*-----------------------------------------------------------------*
002210 B200-PREPARE-CREDIT.
002220*    BR0257 - CR#5344 LOOK THE DESTINATION ACCOUNT UP FIRST, THE
002230*    SAME WAY B100 ABOVE LOOKS UP THE SOURCE - THIS USED TO TRUST
002240*    THE CALLER'S CURRENCY STRAIGHT INTO THE QUOTE REQUEST AND
002250*    LEFT THE ONLY REAL ACCOUNT CHECK TO TRFACCTP, AFTER THE QUOTE
002260*    HAD ALREADY BEEN ISSUED.
002270     MOVE 01                        TO WK-N-VACCTS-OPTION.
002280     MOVE WK-C-VPRSVC-I-ACCT-BIC    TO WK-C-VACCTS-I-BIC.
002290     MOVE WK-C-VPRSVC-I-ACCT-NUMBER TO WK-C-VACCTS-I-NUMBER.
002300     CALL "TRFACCTS" USING WK-VACCTS-AREA.
002310
002320     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
002330         MOVE "FAILURE_DESTINATION_ACCOUNT_NOT_FOUND"
002340                                    TO WK-C-VPRSVC-ERROR-CD
002350         GO TO B299-PREPARE-CREDIT-EX
002360     END-IF.
002370     IF WK-C-VACCTS-O-CURRENCY NOT = WK-C-VPRSVC-I-REQ-CCY
002380         MOVE "FAILURE_INVALID_CURRENCY" TO WK-C-VPRSVC-ERROR-CD
002390         GO TO B299-PREPARE-CREDIT-EX
002400     END-IF.
002410
002420     MOVE WK-C-VPRSVC-I-REQ-CCY  TO WK-C-VPRICE-I-BASE-CCY.
002430     MOVE WK-C-VACCTS-O-CURRENCY TO WK-C-VPRICE-I-QUOTE-CCY.
002440*    BR0253 - CR#5203 SAME PRIOR-QUOTE CHECK AS B100 ABOVE, ON THE
002450*    CREDIT SIDE - A CREDIT LEG THAT ALREADY HOLDS A QUOTE ID LOOKS
002460*    IT UP RATHER THAN ISSUING A DUPLICATE ONE.
002470     IF WK-C-VPRSVC-I-PRIOR-QUOTE-ID = SPACES
002480         MOVE 02                    TO WK-N-VPRICE-OPTION
002490     ELSE
002500         MOVE 03                    TO WK-N-VPRICE-OPTION
002510         MOVE WK-C-VPRSVC-I-PRIOR-QUOTE-ID
002520                                     TO WK-C-VPRICE-I-QUOTE-ID
002530     END-IF.
002540     CALL "TRFPRICE" USING WK-VPRICE-AREA.
002550 
002560     IF WK-C-VPRICE-ERROR-CD NOT = SPACES
002570         MOVE WK-C-VPRICE-ERROR-CD TO WK-C-VPRSVC-ERROR-CD
002580     ELSE
002590         PERFORM C500-MOVE-QUOTE-TO-OUTPUT
002600             THRU C599-MOVE-QUOTE-TO-OUTPUT-EX
002610     END-IF.
002620 B299-PREPARE-CREDIT-EX.
002630     EXIT.
002640 
002650*-----------------------------------------------------------------*
002660* C100 - CONVERT THE REQUESTED AMOUNT INTO THE ACCOUNT CURRENCY.   *
002670* DIVIDE BY THE QUOTED RATE, ROUND UP TO 3 DECIMALS SO THE BANK    *
002680* NEVER ABSORBS A FRACTIONAL SHORTFALL, THEN ROUND TO 2 DECIMALS   *
002690* FOR THE ACTUAL POSTING AMOUNT.                                   *
002700*-----------------------------------------------------------------*
002710 C100-COMPUTE-POTENTIAL-COST.
002720     COMPUTE WK-N-COST-RAW =
002730         WK-N-VPRSVC-I-REQ-AMOUNT / WK-N-VPRICE-FX-RATE.
002740     MOVE WK-N-COST-RAW TO WK-N-COST-3DEC.
002750     MOVE WK-N-COST-3DEC TO WK-N-COST-CHECK.
002760     IF WK-N-COST-CHECK NOT = WK-N-COST-RAW
002770         ADD 0.001 TO WK-N-COST-3DEC
002780     END-IF.
002790     COMPUTE WK-N-COST-2DEC ROUNDED = WK-N-COST-3DEC.
002800 C199-COMPUTE-POTENTIAL-COST-EX.
002810     EXIT.
002820 
002830*-----------------------------------------------------------------*
002840* C500 - COPY THE QUOTE FIELDS FROM TRFPRICE'S AREA TO OUR OUTPUT  *
002850*-----------------------------------------------------------------*
002860 C500-MOVE-QUOTE-TO-OUTPUT.
002870     MOVE WK-C-VPRICE-ID           TO WK-C-VPRSVC-ID.
002880     MOVE WK-C-VPRICE-ACCOUNT-CCY  TO WK-C-VPRSVC-ACCOUNT-CCY.
002890     MOVE WK-N-VPRICE-FEES-TOTAL   TO WK-N-VPRSVC-FEES-TOTAL.
002900     MOVE WK-C-VPRICE-FX-BASE-CCY  TO WK-C-VPRSVC-FX-BASE-CCY.
002910     MOVE WK-C-VPRICE-FX-QUOTE-CCY TO WK-C-VPRSVC-FX-QUOTE-CCY.
002920     MOVE WK-N-VPRICE-FX-RATE      TO WK-N-VPRSVC-FX-RATE.
002930     MOVE WK-C-VPRICE-EXPIRES-AT   TO WK-C-VPRSVC-EXPIRES-AT.
002940 C599-MOVE-QUOTE-TO-OUTPUT-EX.
002950     EXIT.
002960 
002970******************************************************************
002980*************** END OF PROGRAM SOURCE - TRFPRSVC ***************
002990******************************************************************
003000
