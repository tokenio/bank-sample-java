000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFACCTS.
000130 AUTHOR. R HALLIDAY.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 14 MAR 1991.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : ACCOUNT MASTER LOAD AND LOOKUP.
000190*             LOADS THE CHART-OF-ACCOUNTS FEED (CUSTOMER, HOLD,
000200*             SETTLEMENT, FX AND REJECT CATEGORY ROWS) INTO A
000210*             WORKING-STORAGE TABLE ONCE PER RUN AND ANSWERS
000220*             POINT LOOKUPS BY BIC+ACCOUNT NUMBER AND CATEGORY
000230*             LOOKUPS (HOLD/FX ACCOUNT FOR A CURRENCY) FOR THE
000240*             REST OF THE TRF SUITE.
000250*             THIS ROUTINE IS CALLED BY TRFBATCH, TRFPRSVC,
000260*             TRFACCTP, TRFXFER, TRFITXN AND TRFACCTQ.
000270*______________________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*======================================================================
000300* BR0244  14/03/2001 PDSOUZA - CR#4820 SETTLEMENT CATEGORY INDEX   BR0244
000310*                          - SETTLEMENT WAS LOADING INTO THE FLAT
000320*                            TABLE ONLY - NO CURRENCY INDEX EXISTED
000330*                            SO ACCOUNTINGIMPL COULD NOT RESOLVE A
000340*                            SETTLEMENT BOOK BY CURRENCY.  ADDED
000350*                            OPTION 4 AND THE WK-C-SETTLEMENT-INDEX
000360*                            TABLE, SAME SHAPE AS HOLD/FX (BR0104).
000370*----------------------------------------------------------------------*
000380* BR0231  09/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0231
000390*                          - CONFIRMED ALL DATE-BEARING FIELDS ON
000400*                            THIS ROUTINE ARE ALREADY 4-DIGIT
000410*                            CENTURY SAFE (NO CHANGE REQUIRED),
000420*                            RECOMPILED UNDER THE Y2K BASELINE.
000430*----------------------------------------------------------------------*
000440* BR0198  22/07/1997 MTAN    - CR#4471 REJECT CATEGORY ACCOUNTS   BR0198  
000450*                          - ADDED REJECT AS A FIFTH ACCOUNT
000460*                            CATEGORY ALONGSIDE CUSTOMER/HOLD/
000470*                            SETTLEMENT/FX; NO LOOKUP BEHAVIOUR
000480*                            CHANGE, LOAD ONLY.
000490*----------------------------------------------------------------------*
000500* BR0104  03/02/1994 RHALL   - CR#2290 HOLD/FX CATEGORY INDEX     BR0104  
000510*                          - ADDED THE CURRENCY-KEYED HOLD AND FX
000520*                            INDEX TABLES SO ACCOUNTINGIMPL DOES
000530*                            NOT HAVE TO SEARCH THE FULL MASTER
000540*                            TABLE FOR THE POSTING ACCOUNTS.
000550*======================================================================
000560 
000570 ENVIRONMENT DIVISION.
000580*********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AS400.
000610 OBJECT-COMPUTER. IBM-AS400.
000620 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000630         UPSI-0 IS UPSI-SWITCH-0
000640         ON STATUS IS U0-ON
000650         OFF STATUS IS U0-OFF.
000660 
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ACCTMAST-FILE ASSIGN TO ACCOUNT-MASTER-FILE
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WK-C-FILE-STATUS.
000720 
000730 DATA DIVISION.
000740 FILE SECTION.
000750***************
000760 FD  ACCTMAST-FILE
000770     LABEL RECORDS ARE OMITTED
000780     DATA RECORD IS FD-ACCTMAST-REC.
000790 01  FD-ACCTMAST-REC.
000800     COPY ACCTMAST.
000810 
000820 WORKING-STORAGE SECTION.
000830***********************
000840 01  FILLER                      PIC X(24) VALUE
000850         "** PROGRAM TRFACCTS **".
000860 
000870 01  WK-C-COMMON.
000880     COPY ASCMWS.
000890
000900* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
000910* THE UPSI-0 SWITCH ASKS FOR A COMBINED DIAGNOSTIC DUMP ON LOAD.
000920 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
000930     05  FILLER                  PIC X(04).
000940     05  FILLER                  PIC X(10).
000950
000960 01  WK-C-WORK-AREA.
000970     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
000980     05  WK-C-FOUND              PIC X(01) VALUE SPACE.
000990     05  WK-N-SUBSCRIPT          PIC 9(05) COMP VALUE ZERO.
001000 
001010*---------------------------------------------------------------*
001020* ACCOUNT MASTER TABLE - LOADED ONCE, SEARCH-ALL BY BIC+NUMBER   *
001030*---------------------------------------------------------------*
001040 01  WK-C-ACCOUNT-TABLE.
001050     05  WK-N-ACCT-COUNT         PIC 9(05) COMP VALUE ZERO.
001060     05  WK-ACCOUNT-ENTRY OCCURS 1 TO 500 TIMES
001070             DEPENDING ON WK-N-ACCT-COUNT
001080             ASCENDING KEY WK-ACCT-BIC WK-ACCT-NUMBER
001090             INDEXED BY WK-ACCT-IDX.
001100         10  WK-ACCT-CATEGORY        PIC X(10).
001110         10  WK-ACCT-NAME            PIC X(40).
001120         10  WK-ACCT-BIC             PIC X(11).
001130         10  WK-ACCT-NUMBER          PIC X(34).
001140         10  WK-ACCT-CURRENCY        PIC X(03).
001150         10  WK-ACCT-BAL-AVAILABLE   PIC S9(13)V99 COMP-3.
001160         10  WK-ACCT-BAL-CURRENT     PIC S9(13)V99 COMP-3.
001170         10  WK-ACCT-ADDR-HOUSE      PIC X(10).
001180         10  WK-ACCT-ADDR-STREET     PIC X(40).
001190         10  WK-ACCT-ADDR-CITY       PIC X(30).
001200         10  WK-ACCT-ADDR-POSTCODE   PIC X(10).
001210         10  WK-ACCT-ADDR-COUNTRY    PIC X(02).
001220 
001230*---------------------------------------------------------------*
001240* HOLD / FX CATEGORY INDEX - ONE ROW PER CURRENCY, LAST WINS     *
001250*---------------------------------------------------------------*
001260 01  WK-C-HOLD-INDEX.
001270     05  WK-N-HOLD-COUNT         PIC 9(03) COMP VALUE ZERO.
001280     05  WK-HOLD-ENTRY OCCURS 50 TIMES INDEXED BY WK-HOLD-IDX.
001290         10  WK-HOLD-CCY         PIC X(03).
001300         10  WK-HOLD-BIC         PIC X(11).
001310         10  WK-HOLD-NUMBER      PIC X(34).
001320 
001330 01  WK-C-FX-INDEX.
001340     05  WK-N-FX-COUNT           PIC 9(03) COMP VALUE ZERO.
001350     05  WK-FX-ENTRY OCCURS 50 TIMES INDEXED BY WK-FX-IDX.
001360         10  WK-FX-CCY           PIC X(03).
001370         10  WK-FX-BIC           PIC X(11).
001380         10  WK-FX-NUMBER        PIC X(34).
001390
001400* CR#4820 - SETTLEMENT CATEGORY INDEX, SAME LAST-ENTRY-WINS
001410* SHAPE AS THE HOLD AND FX TABLES ABOVE - SEE BR0244 BELOW.
001420 01  WK-C-SETTLEMENT-INDEX.
001430     05  WK-N-SETTLE-COUNT       PIC 9(03) COMP VALUE ZERO.
001440     05  WK-SETTLE-ENTRY OCCURS 50 TIMES INDEXED BY WK-SETTLE-IDX.
001450         10  WK-SETTLE-CCY       PIC X(03).
001460         10  WK-SETTLE-BIC       PIC X(11).
001470         10  WK-SETTLE-NUMBER    PIC X(34).
001480 
001490* ALTERNATE VIEW OF THE ACCOUNT-KEY, KEPT FOR PARAMETER-DUMP
001500* DISPLAYS ON UPSI-0 SWITCH-ON DIAGNOSTIC RUNS.
001510 01  WK-C-ACCT-KEY-VIEW REDEFINES WK-C-WORK-AREA.
001520     05  FILLER                  PIC X(01).
001530     05  FILLER                  PIC X(01).
001540     05  WK-N-SUBSCRIPT-VIEW     PIC 9(05).
001550
001560* ALTERNATE VIEW OF THE HOLD-INDEX ROW COUNT FOR THE OLD
001570* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
001580 01  WK-N-HOLD-COUNT-VIEW REDEFINES WK-C-HOLD-INDEX
001590                                             PIC 9(03) COMP.
001600
001610 LINKAGE SECTION.
001620****************
001630     COPY VACCTS.
001640 
001650 PROCEDURE DIVISION USING WK-VACCTS.
001660***********************************
001670 MAIN-MODULE.
001680     IF WK-C-FIRST-TIME = "Y"
001690         PERFORM A100-LOAD-MASTER-FILE
001700             THRU A199-LOAD-MASTER-FILE-EX
001710         MOVE "N" TO WK-C-FIRST-TIME
001720     END-IF.
001730 
001740     MOVE SPACES TO WK-C-VACCTS-ERROR-CD.
001750     EVALUATE WK-N-VACCTS-OPTION
001760         WHEN 01
001770             PERFORM B100-LOOKUP-ACCOUNT
001780                 THRU B199-LOOKUP-ACCOUNT-EX
001790         WHEN 02
001800             PERFORM B200-LOOKUP-HOLD-ACCOUNT
001810                 THRU B299-LOOKUP-HOLD-ACCOUNT-EX
001820         WHEN 03
001830             PERFORM B300-LOOKUP-FX-ACCOUNT
001840                 THRU B399-LOOKUP-FX-ACCOUNT-EX
001850         WHEN 04
001860             PERFORM B400-LOOKUP-SETTLEMENT-ACCOUNT
001870                 THRU B499-LOOKUP-SETTLEMENT-ACCOUNT-EX
001880         WHEN 09
001890             PERFORM B900-APPLY-BALANCE-DELTA
001900                 THRU B999-APPLY-BALANCE-DELTA-EX
001910     END-EVALUATE.
001920 
001930     GOBACK.
001940 
001950*-----------------------------------------------------------------*
001960* A100 - LOAD THE FIVE-CATEGORY ACCOUNT FEED, THEN SORT THE TABLE  *
001970* FOR SEARCH ALL AND BUILD THE HOLD/FX CURRENCY INDEX AS WE GO     *
001980*-----------------------------------------------------------------*
001990 A100-LOAD-MASTER-FILE.
002000     OPEN INPUT ACCTMAST-FILE.
002010     IF NOT WK-C-SUCCESSFUL
002020         DISPLAY "TRFACCTS - OPEN FILE ERROR - ACCTMAST-FILE"
002030         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002040         GO TO A199-LOAD-MASTER-FILE-EX
002050     END-IF.
002060 
002070     PERFORM A110-READ-ONE-ACCOUNT
002080         THRU A119-READ-ONE-ACCOUNT-EX
002090             UNTIL WK-C-END-OF-FILE.
002100 
002110     CLOSE ACCTMAST-FILE.
002120 
002130     IF WK-N-ACCT-COUNT > 0
002140         SORT WK-ACCOUNT-ENTRY
002150     END-IF.
002160 A199-LOAD-MASTER-FILE-EX.
002170     EXIT.
002180 
002190 A110-READ-ONE-ACCOUNT.
002200     READ ACCTMAST-FILE
002210         AT END
002220             SET WK-C-END-OF-FILE TO TRUE
002230         NOT AT END
002240             PERFORM A120-STORE-ACCOUNT
002250                 THRU A129-STORE-ACCOUNT-EX
002260     END-READ.
002270 A119-READ-ONE-ACCOUNT-EX.
002280     EXIT.
002290 
002300 A120-STORE-ACCOUNT.
002310     ADD 1 TO WK-N-ACCT-COUNT.
002320     SET WK-ACCT-IDX TO WK-N-ACCT-COUNT.
002330     MOVE ACCT-CATEGORY        TO WK-ACCT-CATEGORY(WK-ACCT-IDX).
002340     MOVE ACCT-NAME            TO WK-ACCT-NAME(WK-ACCT-IDX).
002350     MOVE ACCT-BIC             TO WK-ACCT-BIC(WK-ACCT-IDX).
002360     MOVE ACCT-NUMBER          TO WK-ACCT-NUMBER(WK-ACCT-IDX).
002370     MOVE ACCT-CURRENCY        TO WK-ACCT-CURRENCY(WK-ACCT-IDX).
002380     MOVE ACCT-BAL-AVAILABLE   TO WK-ACCT-BAL-AVAILABLE(WK-ACCT-IDX).
002390     MOVE ACCT-BAL-CURRENT     TO WK-ACCT-BAL-CURRENT(WK-ACCT-IDX).
002400     MOVE ACCT-ADDR-HOUSE      TO WK-ACCT-ADDR-HOUSE(WK-ACCT-IDX).
002410     MOVE ACCT-ADDR-STREET     TO WK-ACCT-ADDR-STREET(WK-ACCT-IDX).
002420     MOVE ACCT-ADDR-CITY       TO WK-ACCT-ADDR-CITY(WK-ACCT-IDX).
002430     MOVE ACCT-ADDR-POSTCODE   TO WK-ACCT-ADDR-POSTCODE(WK-ACCT-IDX).
002440     MOVE ACCT-ADDR-COUNTRY    TO WK-ACCT-ADDR-COUNTRY(WK-ACCT-IDX).
002450 
002460     IF ACCT-CATEGORY = "HOLD"
002470         PERFORM C100-INDEX-HOLD-CURRENCY
002480             THRU C199-INDEX-HOLD-CURRENCY-EX
002490     END-IF.
002500     IF ACCT-CATEGORY = "FX"
002510         PERFORM C200-INDEX-FX-CURRENCY
002520             THRU C299-INDEX-FX-CURRENCY-EX
002530     END-IF.
002540     IF ACCT-CATEGORY = "SETTLEMENT"
002550         PERFORM C300-INDEX-SETTLEMENT-CURRENCY
002560             THRU C399-INDEX-SETTLEMENT-CURRENCY-EX
002570     END-IF.
002580 A129-STORE-ACCOUNT-EX.
002590     EXIT.
002600 
002610*-----------------------------------------------------------------*
002620* B100 - LOOKUP ACCOUNT BY BIC + NUMBER (SEARCH ALL, SORTED TABLE) *
002630*-----------------------------------------------------------------*
002640 B100-LOOKUP-ACCOUNT.
002650     MOVE "N" TO WK-C-FOUND.
002660     SET WK-ACCT-IDX TO 1.
002670     IF WK-N-ACCT-COUNT > 0
002680         SEARCH ALL WK-ACCOUNT-ENTRY
002690             AT END
002700                 MOVE "FAILURE_ACCOUNT_NOT_FOUND"
002710                     TO WK-C-VACCTS-ERROR-CD
002720             WHEN WK-ACCT-BIC(WK-ACCT-IDX) = WK-C-VACCTS-I-BIC
002730                 AND WK-ACCT-NUMBER(WK-ACCT-IDX)
002740                         = WK-C-VACCTS-I-NUMBER
002750                 MOVE "Y" TO WK-C-FOUND
002760                 PERFORM B150-MOVE-ACCOUNT-TO-OUTPUT
002770                     THRU B159-MOVE-ACCOUNT-TO-OUTPUT-EX
002780         END-SEARCH
002790     ELSE
002800         MOVE "FAILURE_ACCOUNT_NOT_FOUND" TO WK-C-VACCTS-ERROR-CD
002810     END-IF.
002820 B199-LOOKUP-ACCOUNT-EX.
002830     EXIT.
002840 
002850 B150-MOVE-ACCOUNT-TO-OUTPUT.
002860     MOVE WK-ACCT-CATEGORY(WK-ACCT-IDX)
002870         TO WK-C-VACCTS-O-CATEGORY.
002880     MOVE WK-ACCT-NAME(WK-ACCT-IDX)     TO WK-C-VACCTS-O-NAME.
002890     MOVE WK-ACCT-BIC(WK-ACCT-IDX)      TO WK-C-VACCTS-O-BIC.
002900     MOVE WK-ACCT-NUMBER(WK-ACCT-IDX)   TO WK-C-VACCTS-O-NUMBER.
002910     MOVE WK-ACCT-CURRENCY(WK-ACCT-IDX) TO WK-C-VACCTS-O-CURRENCY.
002920     MOVE WK-ACCT-BAL-AVAILABLE(WK-ACCT-IDX)
002930         TO WK-N-VACCTS-O-BAL-AVAIL.
002940     MOVE WK-ACCT-BAL-CURRENT(WK-ACCT-IDX)
002950         TO WK-N-VACCTS-O-BAL-CURR.
002960     MOVE WK-ACCT-ADDR-HOUSE(WK-ACCT-IDX)
002970         TO WK-C-VACCTS-O-ADDR-HOUSE.
002980     MOVE WK-ACCT-ADDR-STREET(WK-ACCT-IDX)
002990         TO WK-C-VACCTS-O-ADDR-STREET.
003000     MOVE WK-ACCT-ADDR-CITY(WK-ACCT-IDX)
003010         TO WK-C-VACCTS-O-ADDR-CITY.
003020     MOVE WK-ACCT-ADDR-POSTCODE(WK-ACCT-IDX)
003030         TO WK-C-VACCTS-O-ADDR-POSTCODE.
003040     MOVE WK-ACCT-ADDR-COUNTRY(WK-ACCT-IDX)
003050         TO WK-C-VACCTS-O-ADDR-COUNTRY.
003060 B159-MOVE-ACCOUNT-TO-OUTPUT-EX.
003070     EXIT.
003080 
003090*-----------------------------------------------------------------*
003100* B200 - LOOKUP HOLD ACCOUNT FOR A CURRENCY VIA THE CATEGORY INDEX *
003110*-----------------------------------------------------------------*
003120 B200-LOOKUP-HOLD-ACCOUNT.
003130     MOVE "N" TO WK-C-FOUND.
003140     SET WK-HOLD-IDX TO 1.
003150     PERFORM B250-TEST-ONE-HOLD-ROW
003160         THRU B258-TEST-ONE-HOLD-ROW-EX
003170             VARYING WK-HOLD-IDX FROM 1 BY 1
003180             UNTIL WK-HOLD-IDX > WK-N-HOLD-COUNT
003190                 OR WK-C-FOUND = "Y".
003200     IF WK-C-FOUND = "Y"
003210         PERFORM B100-LOOKUP-ACCOUNT THRU B199-LOOKUP-ACCOUNT-EX
003220     ELSE
003230         MOVE "FAILURE_INVALID_CURRENCY" TO WK-C-VACCTS-ERROR-CD
003240     END-IF.
003250 B299-LOOKUP-HOLD-ACCOUNT-EX.
003260     EXIT.
003270 
003280 B250-TEST-ONE-HOLD-ROW.
003290     IF WK-HOLD-CCY(WK-HOLD-IDX) = WK-C-VACCTS-I-CURRENCY
003300         MOVE "Y" TO WK-C-FOUND
003310         MOVE WK-HOLD-BIC(WK-HOLD-IDX)
003320             TO WK-C-VACCTS-I-BIC
003330         MOVE WK-HOLD-NUMBER(WK-HOLD-IDX)
003340             TO WK-C-VACCTS-I-NUMBER
003350     END-IF.
003360 B258-TEST-ONE-HOLD-ROW-EX.
003370     EXIT.
003380 
003390*-----------------------------------------------------------------*
003400* B300 - LOOKUP FX ACCOUNT FOR A CURRENCY VIA THE CATEGORY INDEX   *
003410*-----------------------------------------------------------------*
003420 B300-LOOKUP-FX-ACCOUNT.
003430     MOVE "N" TO WK-C-FOUND.
003440     SET WK-FX-IDX TO 1.
003450     PERFORM B350-TEST-ONE-FX-ROW
003460         THRU B358-TEST-ONE-FX-ROW-EX
003470             VARYING WK-FX-IDX FROM 1 BY 1
003480             UNTIL WK-FX-IDX > WK-N-FX-COUNT
003490                 OR WK-C-FOUND = "Y".
003500     IF WK-C-FOUND = "Y"
003510         PERFORM B100-LOOKUP-ACCOUNT THRU B199-LOOKUP-ACCOUNT-EX
003520     ELSE
003530         MOVE "FAILURE_INVALID_CURRENCY" TO WK-C-VACCTS-ERROR-CD
003540     END-IF.
003550 B399-LOOKUP-FX-ACCOUNT-EX.
003560     EXIT.
003570 
003580 B350-TEST-ONE-FX-ROW.
003590     IF WK-FX-CCY(WK-FX-IDX) = WK-C-VACCTS-I-CURRENCY
003600         MOVE "Y" TO WK-C-FOUND
003610         MOVE WK-FX-BIC(WK-FX-IDX)    TO WK-C-VACCTS-I-BIC
003620         MOVE WK-FX-NUMBER(WK-FX-IDX) TO WK-C-VACCTS-I-NUMBER
003630     END-IF.
003640 B358-TEST-ONE-FX-ROW-EX.
003650     EXIT.
003660
003670*-----------------------------------------------------------------*
003680* B400 - LOOKUP SETTLEMENT ACCOUNT FOR A CURRENCY, CATEGORY INDEX  *
003690* CR#4820 - MIRRORS B200/B250 ABOVE FOR THE SETTLEMENT BOOK.       *
003700*-----------------------------------------------------------------*
003710 B400-LOOKUP-SETTLEMENT-ACCOUNT.
003720     MOVE "N" TO WK-C-FOUND.
003730     SET WK-SETTLE-IDX TO 1.
003740     PERFORM B450-TEST-ONE-SETTLEMENT-ROW
003750         THRU B458-TEST-ONE-SETTLEMENT-ROW-EX
003760             VARYING WK-SETTLE-IDX FROM 1 BY 1
003770             UNTIL WK-SETTLE-IDX > WK-N-SETTLE-COUNT
003780                 OR WK-C-FOUND = "Y".
003790     IF WK-C-FOUND = "Y"
003800         PERFORM B100-LOOKUP-ACCOUNT THRU B199-LOOKUP-ACCOUNT-EX
003810     ELSE
003820         MOVE "FAILURE_INVALID_CURRENCY" TO WK-C-VACCTS-ERROR-CD
003830     END-IF.
003840 B499-LOOKUP-SETTLEMENT-ACCOUNT-EX.
003850     EXIT.
003860
003870 B450-TEST-ONE-SETTLEMENT-ROW.
003880     IF WK-SETTLE-CCY(WK-SETTLE-IDX) = WK-C-VACCTS-I-CURRENCY
003890         MOVE "Y" TO WK-C-FOUND
003900         MOVE WK-SETTLE-BIC(WK-SETTLE-IDX)
003910             TO WK-C-VACCTS-I-BIC
003920         MOVE WK-SETTLE-NUMBER(WK-SETTLE-IDX)
003930             TO WK-C-VACCTS-I-NUMBER
003940     END-IF.
003950 B458-TEST-ONE-SETTLEMENT-ROW-EX.
003960     EXIT.
003970
003980*-----------------------------------------------------------------*
003990* B900 - APPLY A POSTED BALANCE DELTA TO THE IN-MEMORY MASTER ROW  *
004000*-----------------------------------------------------------------*
004010 B900-APPLY-BALANCE-DELTA.
004020     PERFORM B100-LOOKUP-ACCOUNT THRU B199-LOOKUP-ACCOUNT-EX.
004030     IF WK-C-VACCTS-ERROR-CD = SPACES
004040         ADD WK-N-VACCTS-I-AVAIL-DELTA
004050             TO WK-ACCT-BAL-AVAILABLE(WK-ACCT-IDX)
004060         ADD WK-N-VACCTS-I-CURR-DELTA
004070             TO WK-ACCT-BAL-CURRENT(WK-ACCT-IDX)
004080     END-IF.
004090 B999-APPLY-BALANCE-DELTA-EX.
004100     EXIT.
004110 
004120*-----------------------------------------------------------------*
004130* C100 - HOLD CATEGORY INDEX, LAST ENTRY FOR A CURRENCY WINS       *
004140*-----------------------------------------------------------------*
004150 C100-INDEX-HOLD-CURRENCY.
004160     MOVE "N" TO WK-C-FOUND.
004170     PERFORM C150-TEST-ONE-HOLD-SLOT
004180         THRU C158-TEST-ONE-HOLD-SLOT-EX
004190             VARYING WK-HOLD-IDX FROM 1 BY 1
004200             UNTIL WK-HOLD-IDX > WK-N-HOLD-COUNT
004210                 OR WK-C-FOUND = "Y".
004220     IF WK-C-FOUND NOT = "Y"
004230         ADD 1 TO WK-N-HOLD-COUNT
004240         MOVE ACCT-CURRENCY TO WK-HOLD-CCY(WK-N-HOLD-COUNT)
004250         MOVE ACCT-BIC      TO WK-HOLD-BIC(WK-N-HOLD-COUNT)
004260         MOVE ACCT-NUMBER   TO WK-HOLD-NUMBER(WK-N-HOLD-COUNT)
004270     END-IF.
004280 C199-INDEX-HOLD-CURRENCY-EX.
004290     EXIT.
004300 
004310 C150-TEST-ONE-HOLD-SLOT.
004320     IF WK-HOLD-CCY(WK-HOLD-IDX) = ACCT-CURRENCY
004330         MOVE "Y" TO WK-C-FOUND
004340         MOVE ACCT-BIC               TO WK-HOLD-BIC(WK-HOLD-IDX)
004350         MOVE ACCT-NUMBER            TO WK-HOLD-NUMBER(WK-HOLD-IDX)
004360     END-IF.
004370 C158-TEST-ONE-HOLD-SLOT-EX.
004380     EXIT.
004390 
004400*-----------------------------------------------------------------*
004410* C200 - FX CATEGORY INDEX, LAST ENTRY FOR A CURRENCY WINS         *
004420*-----------------------------------------------------------------*
004430 C200-INDEX-FX-CURRENCY.
004440     MOVE "N" TO WK-C-FOUND.
004450     PERFORM C250-TEST-ONE-FX-SLOT
004460         THRU C258-TEST-ONE-FX-SLOT-EX
004470             VARYING WK-FX-IDX FROM 1 BY 1
004480             UNTIL WK-FX-IDX > WK-N-FX-COUNT
004490                 OR WK-C-FOUND = "Y".
004500     IF WK-C-FOUND NOT = "Y"
004510         ADD 1 TO WK-N-FX-COUNT
004520         MOVE ACCT-CURRENCY TO WK-FX-CCY(WK-N-FX-COUNT)
004530         MOVE ACCT-BIC      TO WK-FX-BIC(WK-N-FX-COUNT)
004540         MOVE ACCT-NUMBER   TO WK-FX-NUMBER(WK-N-FX-COUNT)
004550     END-IF.
004560 C299-INDEX-FX-CURRENCY-EX.
004570     EXIT.
004580 
004590 C250-TEST-ONE-FX-SLOT.
004600     IF WK-FX-CCY(WK-FX-IDX) = ACCT-CURRENCY
004610         MOVE "Y" TO WK-C-FOUND
004620         MOVE ACCT-BIC      TO WK-FX-BIC(WK-FX-IDX)
004630         MOVE ACCT-NUMBER   TO WK-FX-NUMBER(WK-FX-IDX)
004640     END-IF.
004650 C258-TEST-ONE-FX-SLOT-EX.
004660     EXIT.
004670
004680*-----------------------------------------------------------------*
004690* C300 - SETTLEMENT CATEGORY INDEX, LAST ENTRY FOR A CCY WINS      *
004700*-----------------------------------------------------------------*
004710 C300-INDEX-SETTLEMENT-CURRENCY.
004720     MOVE "N" TO WK-C-FOUND.
004730     PERFORM C350-TEST-ONE-SETTLEMENT-SLOT
004740         THRU C358-TEST-ONE-SETTLEMENT-SLOT-EX
004750             VARYING WK-SETTLE-IDX FROM 1 BY 1
004760             UNTIL WK-SETTLE-IDX > WK-N-SETTLE-COUNT
004770                 OR WK-C-FOUND = "Y".
004780     IF WK-C-FOUND NOT = "Y"
004790         ADD 1 TO WK-N-SETTLE-COUNT
004800         MOVE ACCT-CURRENCY TO WK-SETTLE-CCY(WK-N-SETTLE-COUNT)
004810         MOVE ACCT-BIC      TO WK-SETTLE-BIC(WK-N-SETTLE-COUNT)
004820         MOVE ACCT-NUMBER   TO WK-SETTLE-NUMBER(WK-N-SETTLE-COUNT)
004830     END-IF.
004840 C399-INDEX-SETTLEMENT-CURRENCY-EX.
004850     EXIT.
004860
004870 C350-TEST-ONE-SETTLEMENT-SLOT.
004880     IF WK-SETTLE-CCY(WK-SETTLE-IDX) = ACCT-CURRENCY
004890         MOVE "Y" TO WK-C-FOUND
004900         MOVE ACCT-BIC      TO WK-SETTLE-BIC(WK-SETTLE-IDX)
004910         MOVE ACCT-NUMBER   TO WK-SETTLE-NUMBER(WK-SETTLE-IDX)
004920     END-IF.
004930 C358-TEST-ONE-SETTLEMENT-SLOT-EX.
004940     EXIT.
004950
004960******************************************************************
004970*************** END OF PROGRAM SOURCE - TRFACCTS ***************
004980******************************************************************
004990
