000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFPRICE.
000130 AUTHOR. R HALLIDAY.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 02 APR 1991.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : FX RATE TABLE AND TRANSFER-QUOTE ENGINE.
000190*             LOADS THE FX RATE FEED (ONE ROW PER BASE/QUOTE
000200*             CURRENCY PAIR) INTO A WORKING-STORAGE TABLE ONCE
000210*             PER RUN, ISSUES DEBIT AND CREDIT QUOTES (FEES ARE
000220*             ALWAYS ZERO IN THIS ENGINE - SEE CR#2401 BELOW),
000230*             AND HOLDS THE IN-FLIGHT QUOTE STORE FOR LOOKUP AND
000240*             REDEMPTION BY TRFPRSVC AND TRFITXN.  QUOTE EXPIRY
000250*             IS RECORDED BUT NOT ENFORCED ANYWHERE IN THE SUITE.
000260*______________________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*======================================================================
000290* BR0256  02/04/2003 PDSOUZA - CR#5301 ERROR CODES ALIGNED TO SPEC BR0256
000300*                          - B100 (DEBIT QUOTE) WAS RETURNING AN
000310*                            INVENTED FAILURE_FX_RATE_NOT_AVAILABLE
000320*                            ON A MISSING RATE ROW - NOW RETURNS
000330*                            FAILURE_INVALID_CURRENCY, THE CODE
000340*                            THE REST OF THE SUITE USES FOR AN
000350*                            UNRESOLVABLE CURRENCY.  B200 (CREDIT
000360*                            QUOTE) HAD GROWN A CROSS-CURRENCY
000370*                            REJECT OF ITS OWN (INVENTED CODE
000380*                            FAILURE_FX_NOT_SUPPORTED_ON_CREDIT) -
000390*                            REMOVED OUTRIGHT, A CREDIT QUOTE IS
000400*                            UNCONDITIONAL AND CARRIES NO FX RATE;
000410*                            ANY CURRENCY CHECK ON THAT LEG BELONGS
000420*                            TO PRICINGSERVICEIMPL.  B300 (LOOKUP,
000430*                            ALSO USED BY B400 REDEEM) WAS
000440*                            RETURNING FAILURE_QUOTE_NOT_FOUND -
000450*                            NOW RETURNS FAILURE_INVALID_QUOTE.
000460*----------------------------------------------------------------------*
000470* BR0250  19/02/2002 SKELLY  - CR#5011 QUOTE-EXPIRY REVIEW         BR0250
000480*                          - CONFIRMED WK-TRFQUOT-EXPIRES-AT AND
000490*                            THE QUOTE-ID BUILD STILL BEHAVE
000500*                            CORRECTLY PAST THE Y2K BASELINE, NO
000510*                            LOGIC CHANGE.
000520*----------------------------------------------------------------------*
000530* BR0233  11/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0233
000540*                          - WK-TRFQUOT-EXPIRES-AT ALREADY CARRIES
000550*                            A 4-DIGIT CENTURY, NO CHANGE REQUIRED.
000560*----------------------------------------------------------------------*
000570* BR0201  14/08/1997 MTAN    - CR#2401 FEE SCHEDULE REMOVED       BR0201  
000580*                          - PRODUCT DECIDED THIS ENGINE NEVER
000590*                            CHARGES A TRANSFER FEE.  REMOVED THE
000600*                            OLD FEE-TABLE LOOKUP, WK-N-FEES-TOTAL
000610*                            IS NOW HARD ZERO ON EVERY QUOTE.
000620*----------------------------------------------------------------------*
000630* BR0110  19/05/1994 RHALL   - CR#2299 CREDIT QUOTE ENTRY POINT   BR0110  
000640*                          - SPLIT THE SINGLE ISSUE-QUOTE PATH
000650*                            INTO OPTION 1 (DEBIT) AND OPTION 2
000660*                            (CREDIT) FOR THE NEW INSTANT TRANSFER
000670*                            SERVICE.
000680*======================================================================
000690 
000700 ENVIRONMENT DIVISION.
000710*********************
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. IBM-AS400.
000740 OBJECT-COMPUTER. IBM-AS400.
000750 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000760         CLASS VALID-CCY-CLASS IS "A" THRU "Z".
000770 
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT FXRATE-FILE ASSIGN TO FX-RATE-FILE
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WK-C-FILE-STATUS.
000830 
000840 DATA DIVISION.
000850 FILE SECTION.
000860***************
000870 FD  FXRATE-FILE
000880     LABEL RECORDS ARE OMITTED
000890     DATA RECORD IS FD-FXRATE-REC.
000900 01  FD-FXRATE-REC.
000910     COPY FXRATE.
000920 
000930 WORKING-STORAGE SECTION.
000940***********************
000950 01  FILLER                      PIC X(24) VALUE
000960         "** PROGRAM TRFPRICE **".
000970 
000980 01  WK-C-COMMON.
000990     COPY ASCMWS.
001000 
001010 01  WK-C-WORK-AREA.
001020     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
001030     05  WK-C-FOUND              PIC X(01) VALUE SPACE.
001040     05  WK-N-QUOTE-SEQUENCE     PIC 9(07) COMP VALUE ZERO.
001050     05  WK-N-TABLE-SUB          PIC 9(05) COMP VALUE ZERO.
001060     05  WK-C-CURRENT-DATE-TIME.
001070         10  WK-C-CURRENT-DATE   PIC X(08).
001080         10  WK-C-CURRENT-TIME   PIC X(08).
001090 
001100*---------------------------------------------------------------*
001110* FX RATE TABLE - LOADED ONCE, SEARCH-ALL BY BASE/QUOTE CCY      *
001120*---------------------------------------------------------------*
001130 01  WK-C-RATE-TABLE.
001140     05  WK-N-RATE-COUNT         PIC 9(05) COMP VALUE ZERO.
001150     05  WK-RATE-ENTRY OCCURS 1 TO 300 TIMES
001160             DEPENDING ON WK-N-RATE-COUNT
001170             ASCENDING KEY WK-RATE-BASE-CCY WK-RATE-QUOTE-CCY
001180             INDEXED BY WK-RATE-IDX.
001190         10  WK-RATE-BASE-CCY        PIC X(03).
001200         10  WK-RATE-QUOTE-CCY       PIC X(03).
001210         10  WK-RATE-VALUE           PIC S9(05)V9(09) COMP-3.
001220 
001230*---------------------------------------------------------------*
001240* IN-FLIGHT QUOTE STORE - APPENDED PER ISSUE, READ AT REDEMPTION *
001250*---------------------------------------------------------------*
001260 01  WK-C-QUOTE-TABLE.
001270     05  WK-N-QUOTE-COUNT        PIC 9(05) COMP VALUE ZERO.
001280     05  WK-QUOTE-ENTRY OCCURS 500 TIMES INDEXED BY WK-QUOTE-IDX.
001290         10  WK-QT-ID                PIC X(36).
001300         10  WK-QT-ACCOUNT-CCY       PIC X(03).
001310         10  WK-QT-FEES-TOTAL        PIC S9(13)V99 COMP-3.
001320         10  WK-QT-FX-BASE-CCY       PIC X(03).
001330         10  WK-QT-FX-QUOTE-CCY      PIC X(03).
001340         10  WK-QT-FX-RATE           PIC S9(05)V9(09) COMP-3.
001350         10  WK-QT-EXPIRES-AT        PIC X(26).
001360 
001370* ALTERNATE NUMERIC/ALPHA VIEW OF THE QUOTE SEQUENCE, USED WHEN
001380* BUILDING THE PRINTABLE QUOTE ID.
001390 01  WK-C-QUOTE-ID-BUILD.
001400     05  WK-C-QUOTE-ID-PREFIX    PIC X(01) VALUE "Q".
001410     05  WK-N-QUOTE-ID-SEQ       PIC 9(07).
001420 01  WK-C-QUOTE-ID-ALPHA REDEFINES WK-C-QUOTE-ID-BUILD
001430                                             PIC X(08).
001440 
001450* ALTERNATE VIEW OF THE RATE TABLE HEADER FOR DIAGNOSTIC DUMPS.
001460 01  WK-C-RATE-COUNT-VIEW REDEFINES WK-C-CURRENT-DATE-TIME.
001470     05  FILLER                  PIC X(10).
001480     05  FILLER                  PIC X(06).
001490
001500* ALTERNATE VIEW OF THE WORK SWITCHES AND SEQUENCE COUNTER FOR THE
001510* OLD PRE-COMP-3 UPSI-0 DIAGNOSTIC LISTING FORMAT.
001520 01  WK-C-WORK-AREA-DIAG-VIEW REDEFINES WK-C-WORK-AREA.
001530     05  FILLER                  PIC X(02).
001540     05  FILLER                  PIC X(08).
001550
001560 LINKAGE SECTION.
001570****************
001580     COPY VPRICE.
001590 
001600 PROCEDURE DIVISION USING WK-VPRICE.
001610***********************************
001620 MAIN-MODULE.
001630     IF WK-C-FIRST-TIME = "Y"
001640         PERFORM A100-LOAD-RATE-TABLE
001650             THRU A199-LOAD-RATE-TABLE-EX
001660         MOVE "N" TO WK-C-FIRST-TIME
001670     END-IF.
001680 
001690     MOVE SPACES TO WK-C-VPRICE-ERROR-CD.
001700     EVALUATE WK-N-VPRICE-OPTION
001710         WHEN 01
001720             PERFORM B100-ISSUE-DEBIT-QUOTE
001730                 THRU B199-ISSUE-DEBIT-QUOTE-EX
001740         WHEN 02
001750             PERFORM B200-ISSUE-CREDIT-QUOTE
001760                 THRU B299-ISSUE-CREDIT-QUOTE-EX
001770         WHEN 03
001780             PERFORM B300-LOOKUP-QUOTE
001790                 THRU B399-LOOKUP-QUOTE-EX
001800         WHEN 04
001810             PERFORM B400-REDEEM-QUOTE
001820                 THRU B499-REDEEM-QUOTE-EX
001830     END-EVALUATE.
001840 
001850     GOBACK.
001860 
001870*-----------------------------------------------------------------*
001880* A100 - LOAD THE FX RATE FEED AND SORT FOR SEARCH ALL             *
001890*-----------------------------------------------------------------*
001900 A100-LOAD-RATE-TABLE.
001910     OPEN INPUT FXRATE-FILE.
001920     IF NOT WK-C-SUCCESSFUL
001930         DISPLAY "TRFPRICE - OPEN FILE ERROR - FXRATE-FILE"
001940         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001950         GO TO A199-LOAD-RATE-TABLE-EX
001960     END-IF.
001970 
001980     PERFORM A110-READ-ONE-RATE
001990         THRU A119-READ-ONE-RATE-EX
002000             UNTIL WK-C-END-OF-FILE.
002010 
002020     CLOSE FXRATE-FILE.
002030 
002040     IF WK-N-RATE-COUNT > 0
002050         SORT WK-RATE-ENTRY
002060     END-IF.
002070 A199-LOAD-RATE-TABLE-EX.
002080     EXIT.
002090 
002100 A110-READ-ONE-RATE.
002110     READ FXRATE-FILE
002120         AT END
002130             SET WK-C-END-OF-FILE TO TRUE
002140         NOT AT END
002150             ADD 1 TO WK-N-RATE-COUNT
002160             SET WK-RATE-IDX TO WK-N-RATE-COUNT
002170             MOVE FX-BASE-CCY  TO WK-RATE-BASE-CCY(WK-RATE-IDX)
002180             MOVE FX-QUOTE-CCY TO WK-RATE-QUOTE-CCY(WK-RATE-IDX)
002190             MOVE FX-RATE      TO WK-RATE-VALUE(WK-RATE-IDX)
002200     END-READ.
002210 A119-READ-ONE-RATE-EX.
002220     EXIT.
002230 
002240*-----------------------------------------------------------------*
002250* B100 - ISSUE A DEBIT QUOTE (BASE = ACCOUNT CCY, QUOTE = TXN CCY) *
002260*-----------------------------------------------------------------*
002270 B100-ISSUE-DEBIT-QUOTE.
002280     MOVE WK-C-VPRICE-I-BASE-CCY  TO WK-C-VPRICE-ACCOUNT-CCY.
002290     PERFORM C100-BUILD-QUOTE-SHELL
002300         THRU C199-BUILD-QUOTE-SHELL-EX.
002310 
002320     IF WK-C-VPRICE-I-BASE-CCY = WK-C-VPRICE-I-QUOTE-CCY
002330         MOVE SPACES TO WK-C-VPRICE-FX-BASE-CCY
002340                         WK-C-VPRICE-FX-QUOTE-CCY
002350         MOVE ZERO TO WK-N-VPRICE-FX-RATE
002360     ELSE
002370         PERFORM C200-LOOKUP-RATE
002380             THRU C299-LOOKUP-RATE-EX
002390         IF WK-C-FOUND = "Y"
002400             MOVE WK-C-VPRICE-I-BASE-CCY  TO WK-C-VPRICE-FX-BASE-CCY
002410             MOVE WK-C-VPRICE-I-QUOTE-CCY TO WK-C-VPRICE-FX-QUOTE-CCY
002420             MOVE WK-RATE-VALUE(WK-RATE-IDX) TO WK-N-VPRICE-FX-RATE
002430         ELSE
002440*            BR0256 - CR#5301 SPEC CALLS THIS THE SAME FAILURE AS
002450*            ANY OTHER UNRESOLVABLE CURRENCY, NOT A DISTINCT
002460*            FX-SPECIFIC CODE - SEE THE HISTORY BLOCK ABOVE.
002470             MOVE "FAILURE_INVALID_CURRENCY"
002480                 TO WK-C-VPRICE-ERROR-CD
002490         END-IF
002500     END-IF.
002510 
002520     IF WK-C-VPRICE-ERROR-CD = SPACES
002530         PERFORM C300-STORE-QUOTE THRU C399-STORE-QUOTE-EX
002540     END-IF.
002550 B199-ISSUE-DEBIT-QUOTE-EX.
002560     EXIT.
002570 
002580*-----------------------------------------------------------------*
002590* B200 - ISSUE A CREDIT QUOTE - FX IS NEVER SUPPORTED ON THIS LEG  *
002600*-----------------------------------------------------------------*
002610 B200-ISSUE-CREDIT-QUOTE.
002620     MOVE WK-C-VPRICE-I-QUOTE-CCY TO WK-C-VPRICE-ACCOUNT-CCY.
002630     PERFORM C100-BUILD-QUOTE-SHELL
002640         THRU C199-BUILD-QUOTE-SHELL-EX.
002650*
002660*    BR0256 - CR#5301 A CREDIT QUOTE NEVER CARRIES AN FX RATE - NO
002670*    CURRENCY TEST BELONGS HERE.  ANY CURRENCY VALIDATION FOR THE
002680*    CREDIT LEG IS PRICINGSERVICEIMPL'S JOB (SEE TRFPRSVC
002690*    B200-PREPARE-CREDIT), NOT THIS PARAGRAPH'S.  THIS USED TO
002700*    REJECT A CROSS-CURRENCY REQUEST WITH AN INVENTED CODE.
002710     MOVE SPACES TO WK-C-VPRICE-FX-BASE-CCY
002720                     WK-C-VPRICE-FX-QUOTE-CCY.
002730     MOVE ZERO TO WK-N-VPRICE-FX-RATE.
002740     PERFORM C300-STORE-QUOTE THRU C399-STORE-QUOTE-EX.
002750 B299-ISSUE-CREDIT-QUOTE-EX.
002760     EXIT.
002770 
002780*-----------------------------------------------------------------*
002790* B300 - LOOKUP A PREVIOUSLY ISSUED QUOTE BY ITS QUOTE ID          *
002800*-----------------------------------------------------------------*
002810 B300-LOOKUP-QUOTE.
002820     MOVE "N" TO WK-C-FOUND.
002830     PERFORM B350-TEST-ONE-QUOTE-ROW
002840         THRU B358-TEST-ONE-QUOTE-ROW-EX
002850             VARYING WK-QUOTE-IDX FROM 1 BY 1
002860             UNTIL WK-QUOTE-IDX > WK-N-QUOTE-COUNT
002870                 OR WK-C-FOUND = "Y".
002880     IF WK-C-FOUND NOT = "Y"
002890*        BR0256 - CR#5301 SAME CODE AS ANY OTHER INVALID/EXPIRED
002900*        QUOTE ID - THIS APPLIES TO B400 BELOW TOO SINCE IT JUST
002910*        PERFORMS THIS PARAGRAPH.
002920         MOVE "FAILURE_INVALID_QUOTE" TO WK-C-VPRICE-ERROR-CD
002930     END-IF.
002940 B399-LOOKUP-QUOTE-EX.
002950     EXIT.
002960 
002970 B350-TEST-ONE-QUOTE-ROW.
002980     IF WK-QT-ID(WK-QUOTE-IDX) = WK-C-VPRICE-I-QUOTE-ID
002990         MOVE "Y" TO WK-C-FOUND
003000         PERFORM C400-MOVE-QUOTE-TO-OUTPUT
003010             THRU C499-MOVE-QUOTE-TO-OUTPUT-EX
003020     END-IF.
003030 B358-TEST-ONE-QUOTE-ROW-EX.
003040     EXIT.
003050 
003060*-----------------------------------------------------------------*
003070* B400 - REDEEM A QUOTE - EXISTENCE ONLY, EXPIRY IS NOT ENFORCED   *
003080*-----------------------------------------------------------------*
003090 B400-REDEEM-QUOTE.
003100     PERFORM B300-LOOKUP-QUOTE THRU B399-LOOKUP-QUOTE-EX.
003110 B499-REDEEM-QUOTE-EX.
003120     EXIT.
003130 
003140*-----------------------------------------------------------------*
003150* C100 - COMMON QUOTE SHELL - NEW ID, ZERO FEES, ISSUE TIMESTAMP   *
003160*-----------------------------------------------------------------*
003170 C100-BUILD-QUOTE-SHELL.
003180     ADD 1 TO WK-N-QUOTE-SEQUENCE.
003190     MOVE WK-N-QUOTE-SEQUENCE TO WK-N-QUOTE-ID-SEQ.
003200     MOVE WK-C-QUOTE-ID-ALPHA TO WK-C-VPRICE-ID.
003210     MOVE ZERO TO WK-N-VPRICE-FEES-TOTAL.
003220     ACCEPT WK-C-CURRENT-DATE FROM DATE.
003230     ACCEPT WK-C-CURRENT-TIME FROM TIME.
003240     STRING WK-C-CURRENT-DATE DELIMITED BY SIZE
003250             WK-C-CURRENT-TIME DELIMITED BY SIZE
003260             "24H" DELIMITED BY SIZE
003270             INTO WK-C-VPRICE-EXPIRES-AT.
003280 C199-BUILD-QUOTE-SHELL-EX.
003290     EXIT.
003300 
003310*-----------------------------------------------------------------*
003320* C200 - LOOKUP THE CONVERSION RATE FOR A CURRENCY PAIR            *
003330*-----------------------------------------------------------------*
003340 C200-LOOKUP-RATE.
003350     MOVE "N" TO WK-C-FOUND.
003360     SET WK-RATE-IDX TO 1.
003370     IF WK-N-RATE-COUNT > 0
003380         SEARCH ALL WK-RATE-ENTRY
003390             AT END
003400                 CONTINUE
003410             WHEN WK-RATE-BASE-CCY(WK-RATE-IDX)
003420                     = WK-C-VPRICE-I-BASE-CCY
003430                 AND WK-RATE-QUOTE-CCY(WK-RATE-IDX)
003440                     = WK-C-VPRICE-I-QUOTE-CCY
003450                 MOVE "Y" TO WK-C-FOUND
003460         END-SEARCH
003470     END-IF.
003480 C299-LOOKUP-RATE-EX.
003490     EXIT.
003500 
003510*-----------------------------------------------------------------*
003520* C300 - APPEND THE COMPLETED QUOTE TO THE IN-FLIGHT QUOTE STORE   *
003530*-----------------------------------------------------------------*
003540 C300-STORE-QUOTE.
003550     ADD 1 TO WK-N-QUOTE-COUNT.
003560     SET WK-QUOTE-IDX TO WK-N-QUOTE-COUNT.
003570     MOVE WK-C-VPRICE-ID          TO WK-QT-ID(WK-QUOTE-IDX).
003580     MOVE WK-C-VPRICE-ACCOUNT-CCY TO WK-QT-ACCOUNT-CCY(WK-QUOTE-IDX).
003590     MOVE WK-N-VPRICE-FEES-TOTAL  TO WK-QT-FEES-TOTAL(WK-QUOTE-IDX).
003600     MOVE WK-C-VPRICE-FX-BASE-CCY TO WK-QT-FX-BASE-CCY(WK-QUOTE-IDX).
003610     MOVE WK-C-VPRICE-FX-QUOTE-CCY
003620         TO WK-QT-FX-QUOTE-CCY(WK-QUOTE-IDX).
003630     MOVE WK-N-VPRICE-FX-RATE     TO WK-QT-FX-RATE(WK-QUOTE-IDX).
003640     MOVE WK-C-VPRICE-EXPIRES-AT  TO WK-QT-EXPIRES-AT(WK-QUOTE-IDX).
003650 C399-STORE-QUOTE-EX.
003660     EXIT.
003670 
003680*-----------------------------------------------------------------*
003690* C400 - MOVE A STORED QUOTE ENTRY TO THE LINKAGE QUOTE GROUP      *
003700*-----------------------------------------------------------------*
003710 C400-MOVE-QUOTE-TO-OUTPUT.
003720     MOVE WK-QT-ID(WK-QUOTE-IDX)          TO WK-C-VPRICE-ID.
003730     MOVE WK-QT-ACCOUNT-CCY(WK-QUOTE-IDX)  TO WK-C-VPRICE-ACCOUNT-CCY.
003740     MOVE WK-QT-FEES-TOTAL(WK-QUOTE-IDX)   TO WK-N-VPRICE-FEES-TOTAL.
003750     MOVE WK-QT-FX-BASE-CCY(WK-QUOTE-IDX)  TO WK-C-VPRICE-FX-BASE-CCY.
003760     MOVE WK-QT-FX-QUOTE-CCY(WK-QUOTE-IDX) TO WK-C-VPRICE-FX-QUOTE-CCY.
003770     MOVE WK-QT-FX-RATE(WK-QUOTE-IDX)      TO WK-N-VPRICE-FX-RATE.
003780     MOVE WK-QT-EXPIRES-AT(WK-QUOTE-IDX)   TO WK-C-VPRICE-EXPIRES-AT.
003790 C499-MOVE-QUOTE-TO-OUTPUT-EX.
003800     EXIT.
003810 
003820******************************************************************
003830*************** END OF PROGRAM SOURCE - TRFPRICE ***************
003840******************************************************************
003850
