000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFXFER.
000130 AUTHOR. T VANCE.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 09 SEP 1993.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : STRAIGHT SAME-CURRENCY TRANSFER SERVICE.
000190*             VALIDATES THE SOURCE ACCOUNT HAS SUFFICIENT
000200*             AVAILABLE FUNDS THEN POSTS A DEBIT-ONLY MOVEMENT
000210*             THROUGH TRFACCTP.  THIS ENTRY POINT DOES NOT
000220*             SUPPORT FX - CALLERS NEEDING A CROSS-CURRENCY
000230*             TRANSFER MUST GO THROUGH THE MAIN BATCH DRIVER'S
000240*             FX-DECISION POSTING PATH (TRFACCTP OPTION 1)
000250*             INSTEAD OF THIS ROUTINE.
000260*______________________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*======================================================================
000290* BR0252  30/10/2002 SKELLY  - CR#5140 SETTLEMENT INDEX REVIEW     BR0252
000300*                          - CONFIRMED THIS ROUTINE'S CALLS INTO
000310*                            TRFACCTS ARE UNAFFECTED BY THE NEW
000320*                            SETTLEMENT LOOKUP OPTION (SEE TRFACCTS
000330*                            BR0244), NO LOGIC CHANGE.
000340*----------------------------------------------------------------------*
000350* BR0237  17/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0237
000360*                          - RECOMPILED UNDER Y2K BASELINE.
000370*----------------------------------------------------------------------*
000380* BR0165  02/06/1996 TVANCE  - CR#2551 EXPLICIT FUNDS CHECK       BR0165  
000390*                          - CALLS TRFPRSVC PREPARE-DEBIT BEFORE
000400*                            POSTING SO THE SAME INSUFFICIENT
000410*                            FUNDS RULE APPLIES ON EVERY ENTRY
000420*                            POINT IN THE SUITE.
000430*----------------------------------------------------------------------*
000440* BR0122  14/11/1994 TVANCE  - CR#2299 INITIAL RELEASE            BR0122  
000450*                          - FIRST VERSION OF THE STAND-ALONE
000460*                            TRANSFER ENTRY POINT.
000470*======================================================================
000480 
000490 ENVIRONMENT DIVISION.
000500*********************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-AS400.
000530 OBJECT-COMPUTER. IBM-AS400.
000540 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000550         UPSI-0 IS UPSI-SWITCH-0
000560         ON STATUS IS U0-ON
000570         OFF STATUS IS U0-OFF.
000580 
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610***********************
000620 01  FILLER                      PIC X(24) VALUE
000630         "** PROGRAM TRFXFER **".
000640 
000650 01  WK-C-COMMON.
000660     COPY ASCMWS.
000670 
000680* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
000690* THE UPSI-0 SWITCH ASKS FOR A COMBINED 4-BYTE DIAGNOSTIC DUMP.
000700 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
000710     05  FILLER                  PIC X(04).
000720     05  FILLER                  PIC X(10).
000730 
000740 01  WK-VPRSVC-AREA.
000750     COPY VPRSVC.
000760 
000770 01  WK-VACCTP-AREA.
000780     COPY VACCTP.
000790 
000800* ALTERNATE VIEW OF THE PRICING RESULT USED ON THE UPSI-0
000810* DIAGNOSTIC DISPLAY OF THE QUOTE JUST OBTAINED.
000820 01  WK-C-QUOTE-DIAG-VIEW REDEFINES WK-VPRSVC-AREA.
000830     05  FILLER                  PIC X(02).
000840     05  FILLER                  PIC X(11).
000850     05  FILLER                  PIC X(34).
000860     05  FILLER                  PIC X(06).
000870     05  FILLER                  PIC X(03).
000880     05  FILLER                  PIC X(03).
000890     05  FILLER                  PIC X(36).
000900     05  FILLER                  PIC X(36).
000910     05  FILLER                  PIC X(03).
000920     05  FILLER                  PIC X(06).
000930     05  FILLER                  PIC X(03).
000940     05  FILLER                  PIC X(03).
000950     05  FILLER                  PIC X(19).
000960     05  FILLER                  PIC X(26).
000970     05  FILLER                  PIC X(44).
000980 
000990* ALTERNATE VIEW OF THE POSTING RESULT AREA FOR THE OLD
001000* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
001010 01  WK-C-POST-RESULT-VIEW REDEFINES WK-VACCTP-AREA.
001020     05  FILLER                  PIC X(11658).
001030 
001040 LINKAGE SECTION.
001050****************
001060     COPY VXFER.
001070 
001080 PROCEDURE DIVISION USING WK-VXFER.
001090***********************************
001100 A100-MAIN-PROCESSING.
001110     MOVE SPACES TO WK-C-VXFER-ERROR-CD.
001120 
001130     MOVE 01                        TO WK-N-VPRSVC-OPTION.
001140     MOVE WK-C-VXFER-I-SRC-BIC      TO WK-C-VPRSVC-I-ACCT-BIC.
001150     MOVE WK-C-VXFER-I-SRC-NUMBER   TO WK-C-VPRSVC-I-ACCT-NUMBER.
001160     MOVE WK-N-VXFER-I-AMOUNT       TO WK-N-VPRSVC-I-REQ-AMOUNT.
001170     MOVE WK-C-VXFER-I-CURRENCY     TO WK-C-VPRSVC-I-REQ-CCY.
001180     MOVE WK-C-VXFER-I-CURRENCY     TO WK-C-VPRSVC-I-CPTY-CCY.
001190     MOVE SPACES TO WK-C-VPRSVC-I-PRIOR-QUOTE-ID.
001200     CALL "TRFPRSVC" USING WK-VPRSVC-AREA.
001210 
001220     IF WK-C-VPRSVC-ERROR-CD NOT = SPACES
001230         MOVE WK-C-VPRSVC-ERROR-CD TO WK-C-VXFER-ERROR-CD
001240         GO TO A900-END-PROGRAM-ROUTINE
001250     END-IF.
001260 
001270     MOVE 02                        TO WK-N-VACCTP-OPTION.
001280     MOVE WK-C-VXFER-I-XFER-ID      TO WK-C-VACCTP-I-XFER-ID.
001290     MOVE WK-C-VXFER-I-SRC-BIC      TO WK-C-VACCTP-I-SRC-BIC.
001300     MOVE WK-C-VXFER-I-SRC-NUMBER   TO WK-C-VACCTP-I-SRC-NUMBER.
001310     MOVE WK-C-VXFER-I-DEST-BIC     TO WK-C-VACCTP-I-DEST-BIC.
001320     MOVE WK-C-VXFER-I-DEST-NUMBER  TO WK-C-VACCTP-I-DEST-NUMBER.
001330     MOVE WK-N-VXFER-I-AMOUNT       TO WK-N-VACCTP-I-TXN-AMOUNT.
001340     MOVE WK-C-VXFER-I-CURRENCY     TO WK-C-VACCTP-I-TXN-CCY.
001350     MOVE WK-N-VXFER-I-AMOUNT       TO WK-N-VACCTP-I-XFER-AMOUNT.
001360     MOVE WK-C-VXFER-I-CURRENCY     TO WK-C-VACCTP-I-XFER-CCY.
001370     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001380 
001390     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001400         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VXFER-ERROR-CD
001410     ELSE
001420         MOVE WK-C-VACCTP-O-POSTED-ID TO WK-C-VXFER-O-POSTED-ID
001430     END-IF.
001440 
001450 A900-END-PROGRAM-ROUTINE.
001460     GOBACK.
001470 
001480******************************************************************
001490*************** END OF PROGRAM SOURCE - TRFXFER ****************
001500******************************************************************
001510
