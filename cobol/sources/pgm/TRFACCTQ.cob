000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFACCTQ.
000130 AUTHOR. T VANCE.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 06 DEC 1993.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : ACCOUNT AND TRANSACTION HISTORY INQUIRY SERVICE.
000190*             READ-ONLY FRONT END OVER TRFACCTS (BALANCE AND
000200*             CUSTOMER DATA) AND TRFACCTP (POSTED TRANSACTION
000210*             HISTORY).  THIS ROUTINE OWNS NO STORAGE OF ITS
000220*             OWN - IT ONLY TRANSLATES THE CALLER'S REQUEST INTO
000230*             THE APPROPRIATE LOOKUP CALL AND RESHAPES THE
000240*             ANSWER.
000250*______________________________________________________________________
000260* HISTORY OF MODIFICATION:
000270*======================================================================
000280* BR0246  08/05/2001 SKELLY  - CR#4915 AS/400 OS UPGRADE RECOMP    BR0246
000290*                          - RECOMPILED UNDER THE NEW O/S RELEASE,
000300*                            CONFIRMED HISTORY QUERY OPTIONS 10/11
000310*                            UNAFFECTED, NO LOGIC CHANGE.
000320*----------------------------------------------------------------------*
000330* BR0239  19/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0239
000340*                          - RECOMPILED UNDER Y2K BASELINE.
000350*----------------------------------------------------------------------*
000360* BR0117  20/09/1994 TVANCE  - CR#2299 TRANSACTION HISTORY QUERY  BR0117  
000370*                          - ADDED OPTIONS 3/4 ONCE TRFACCTP'S
000380*                            HISTORY TABLE WAS IN PLACE.
000390*----------------------------------------------------------------------*
000400* BR0106  08/02/1994 TVANCE  - CR#2290 INITIAL RELEASE            BR0106  
000410*                          - FIRST VERSION, BALANCE AND CUSTOMER
000420*                            DATA LOOKUP ONLY.
000430*======================================================================
000440 
000450 ENVIRONMENT DIVISION.
000460*********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000510         UPSI-0 IS UPSI-SWITCH-0
000520         ON STATUS IS U0-ON
000530         OFF STATUS IS U0-OFF.
000540 
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570***********************
000580 01  FILLER                      PIC X(24) VALUE
000590         "** PROGRAM TRFACCTQ **".
000600 
000610 01  WK-C-COMMON.
000620     COPY ASCMWS.
000630 
000640 01  WK-C-WORK-AREA.
000650     05  WK-N-PAGE-SUB           PIC 9(03) COMP VALUE ZERO.
000660 
000670 01  WK-VACCTS-AREA.
000680     COPY VACCTS.
000690 
000700 01  WK-VACCTP-AREA.
000710     COPY VACCTP.
000720 
000730* ALTERNATE VIEW OF THE ACCOUNT MASTER RESULT FOR THE OLD
000740* PRE-COMP-3 DIAGNOSTIC LISTING FORMAT.
000750 01  WK-C-ACCTS-DIAG-VIEW REDEFINES WK-VACCTS-AREA.
000760     05  FILLER                  PIC X(316).
000770 
000780* ALTERNATE VIEW OF THE HISTORY PAGE RESULT, USED WHEN THE
000790* UPSI-0 SWITCH ASKS FOR A ROW-COUNT-ONLY DIAGNOSTIC DISPLAY.
000800 01  WK-C-HISTORY-COUNT-VIEW REDEFINES WK-VACCTP-AREA.
000810     05  FILLER                  PIC X(150).
000820     05  WK-N-HISTORY-COUNT-DISP PIC 9(03).
000830     05  FILLER                  PIC X(11505).
000840 
000850* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
000860* THE UPSI-0 SWITCH ASKS FOR A COMBINED 4-BYTE DIAGNOSTIC DUMP.
000870 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
000880     05  FILLER                  PIC X(04).
000890     05  FILLER                  PIC X(10).
000900 
000910 LINKAGE SECTION.
000920****************
000930     COPY VACCTQ.
000940 
000950 PROCEDURE DIVISION USING WK-VACCTQ.
000960***********************************
000970 MAIN-MODULE.
000980     MOVE SPACES TO WK-C-VACCTQ-ERROR-CD.
000990     MOVE ZERO TO WK-N-VACCTQ-O-COUNT.
001000     EVALUATE WK-N-VACCTQ-OPTION
001010         WHEN 01
001020             PERFORM B100-GET-BALANCE
001030                 THRU B199-GET-BALANCE-EX
001040         WHEN 02
001050             PERFORM B200-GET-CUSTOMER-DATA
001060                 THRU B299-GET-CUSTOMER-DATA-EX
001070         WHEN 03
001080             PERFORM B300-GET-TRANSACTION
001090                 THRU B399-GET-TRANSACTION-EX
001100         WHEN 04
001110             PERFORM B400-GET-TRANSACTIONS-PAGE
001120                 THRU B499-GET-TRANSACTIONS-PAGE-EX
001130     END-EVALUATE.
001140 
001150     GOBACK.
001160 
001170*-----------------------------------------------------------------*
001180* B100 - GET-BALANCE - AVAILABLE AND CURRENT BALANCE OF ACCOUNT    *
001190*-----------------------------------------------------------------*
001200 B100-GET-BALANCE.
001210     PERFORM C100-LOOKUP-ACCOUNT THRU C199-LOOKUP-ACCOUNT-EX.
001220     IF WK-C-VACCTS-ERROR-CD = SPACES
001230         MOVE WK-N-VACCTS-O-BAL-AVAIL TO WK-N-VACCTQ-O-BAL-AVAIL
001240         MOVE WK-N-VACCTS-O-BAL-CURR  TO WK-N-VACCTQ-O-BAL-CURR
001250     END-IF.
001260 B199-GET-BALANCE-EX.
001270     EXIT.
001280 
001290*-----------------------------------------------------------------*
001300* B200 - GET-CUSTOMER-DATA - NAME AND ADDRESS BLOCK OF ACCOUNT     *
001310*-----------------------------------------------------------------*
001320 B200-GET-CUSTOMER-DATA.
001330     PERFORM C100-LOOKUP-ACCOUNT THRU C199-LOOKUP-ACCOUNT-EX.
001340     IF WK-C-VACCTS-ERROR-CD = SPACES
001350         MOVE WK-C-VACCTS-O-NAME          TO WK-C-VACCTQ-O-NAME
001360         MOVE WK-C-VACCTS-O-ADDR-HOUSE    TO WK-C-VACCTQ-O-ADDR-HOUSE
001370         MOVE WK-C-VACCTS-O-ADDR-STREET   TO WK-C-VACCTQ-O-ADDR-STREET
001380         MOVE WK-C-VACCTS-O-ADDR-CITY     TO WK-C-VACCTQ-O-ADDR-CITY
001390         MOVE WK-C-VACCTS-O-ADDR-POSTCODE TO WK-C-VACCTQ-O-ADDR-POSTCODE
001400         MOVE WK-C-VACCTS-O-ADDR-COUNTRY  TO WK-C-VACCTQ-O-ADDR-COUNTRY
001410     END-IF.
001420 B299-GET-CUSTOMER-DATA-EX.
001430     EXIT.
001440 
001450*-----------------------------------------------------------------*
001460* B300 - GET-TRANSACTION - DELEGATE TO TRFACCTP'S HISTORY TABLE    *
001470*-----------------------------------------------------------------*
001480 B300-GET-TRANSACTION.
001490     MOVE 10                        TO WK-N-VACCTP-OPTION.
001500     MOVE WK-C-VACCTQ-I-BIC         TO WK-C-VACCTP-I-SRC-BIC.
001510     MOVE WK-C-VACCTQ-I-NUMBER      TO WK-C-VACCTP-I-SRC-NUMBER.
001520     MOVE WK-C-VACCTQ-I-TXN-ID      TO WK-C-VACCTP-I-TXN-ID.
001530     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001540 
001550     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001560         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VACCTQ-ERROR-CD
001570     ELSE
001580         MOVE 1 TO WK-N-VACCTQ-O-COUNT
001590         PERFORM C300-MOVE-TXN-SLOT
001600             THRU C399-MOVE-TXN-SLOT-EX
001610     END-IF.
001620 B399-GET-TRANSACTION-EX.
001630     EXIT.
001640 
001650*-----------------------------------------------------------------*
001660* B400 - GET-TRANSACTIONS-PAGE - DELEGATE TO TRFACCTP              *
001670*-----------------------------------------------------------------*
001680 B400-GET-TRANSACTIONS-PAGE.
001690     MOVE 11                        TO WK-N-VACCTP-OPTION.
001700     MOVE WK-C-VACCTQ-I-BIC         TO WK-C-VACCTP-I-SRC-BIC.
001710     MOVE WK-C-VACCTQ-I-NUMBER      TO WK-C-VACCTP-I-SRC-NUMBER.
001720     MOVE WK-N-VACCTQ-I-OFFSET      TO WK-N-VACCTP-I-OFFSET.
001730     MOVE WK-N-VACCTQ-I-LIMIT       TO WK-N-VACCTP-I-LIMIT.
001740     CALL "TRFACCTP" USING WK-VACCTP-AREA.
001750 
001760     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
001770         MOVE WK-C-VACCTP-ERROR-CD TO WK-C-VACCTQ-ERROR-CD
001780     ELSE
001790         MOVE WK-N-VACCTP-O-COUNT TO WK-N-VACCTQ-O-COUNT
001800         PERFORM C300-MOVE-TXN-SLOT
001810             THRU C399-MOVE-TXN-SLOT-EX
001820                 VARYING WK-N-PAGE-SUB FROM 1 BY 1
001830                 UNTIL WK-N-PAGE-SUB > WK-N-VACCTQ-O-COUNT
001840     END-IF.
001850 B499-GET-TRANSACTIONS-PAGE-EX.
001860     EXIT.
001870 
001880*-----------------------------------------------------------------*
001890* C100 - LOOKUP THE ACCOUNT MASTER ROW VIA TRFACCTS                *
001900*-----------------------------------------------------------------*
001910 C100-LOOKUP-ACCOUNT.
001920     MOVE 01                        TO WK-N-VACCTS-OPTION.
001930     MOVE WK-C-VACCTQ-I-BIC         TO WK-C-VACCTS-I-BIC.
001940     MOVE WK-C-VACCTQ-I-NUMBER      TO WK-C-VACCTS-I-NUMBER.
001950     CALL "TRFACCTS" USING WK-VACCTS-AREA.
001960     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
001970         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VACCTQ-ERROR-CD
001980     END-IF.
001990 C199-LOOKUP-ACCOUNT-EX.
002000     EXIT.
002010 
002020*-----------------------------------------------------------------*
002030* C300 - MOVE ONE HISTORY SLOT FROM TRFACCTP'S ANSWER TO OURS      *
002040*-----------------------------------------------------------------*
002050 C300-MOVE-TXN-SLOT.
002060     MOVE WK-C-VACCTP-O-TXN-ID(WK-N-PAGE-SUB)
002070         TO WK-C-VACCTQ-O-TXN-ID(WK-N-PAGE-SUB).
002080     MOVE WK-C-VACCTP-O-TXN-XFER-ID(WK-N-PAGE-SUB)
002090         TO WK-C-VACCTQ-O-TXN-XFER-ID(WK-N-PAGE-SUB).
002100     MOVE WK-C-VACCTP-O-TXN-ACCT-BIC(WK-N-PAGE-SUB)
002110         TO WK-C-VACCTQ-O-TXN-ACCT-BIC(WK-N-PAGE-SUB).
002120     MOVE WK-C-VACCTP-O-TXN-ACCT-NUM(WK-N-PAGE-SUB)
002130         TO WK-C-VACCTQ-O-TXN-ACCT-NUM(WK-N-PAGE-SUB).
002140     MOVE WK-C-VACCTP-O-TXN-CPTY-BIC(WK-N-PAGE-SUB)
002150         TO WK-C-VACCTQ-O-TXN-CPTY-BIC(WK-N-PAGE-SUB).
002160     MOVE WK-C-VACCTP-O-TXN-CPTY-NUM(WK-N-PAGE-SUB)
002170         TO WK-C-VACCTQ-O-TXN-CPTY-NUM(WK-N-PAGE-SUB).
002180     MOVE WK-N-VACCTP-O-TXN-AMOUNT(WK-N-PAGE-SUB)
002190         TO WK-N-VACCTQ-O-TXN-AMOUNT(WK-N-PAGE-SUB).
002200     MOVE WK-C-VACCTP-O-TXN-CCY(WK-N-PAGE-SUB)
002210         TO WK-C-VACCTQ-O-TXN-CCY(WK-N-PAGE-SUB).
002220     MOVE WK-C-VACCTP-O-TXN-TYPE(WK-N-PAGE-SUB)
002230         TO WK-C-VACCTQ-O-TXN-TYPE(WK-N-PAGE-SUB).
002240     MOVE WK-C-VACCTP-O-TXN-STATUS(WK-N-PAGE-SUB)
002250         TO WK-C-VACCTQ-O-TXN-STATUS(WK-N-PAGE-SUB).
002260 C399-MOVE-TXN-SLOT-EX.
002270     EXIT.
002280 
002290******************************************************************
002300*************** END OF PROGRAM SOURCE - TRFACCTQ ***************
002310******************************************************************
002320
