000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFACCTP.
000130 AUTHOR. J OKONKWO.
000140 INSTALLATION. GLOBAL TRANSACTION BANKING - AS/400 PRODUCTION.
000150 DATE-WRITTEN. 18 JUL 1992.
000160 DATE-COMPILED.
000170 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
000180*DESCRIPTION : ACCOUNT POSTING ENGINE AND TRANSACTION HISTORY.
000190*             DECIDES WHETHER A TRANSFER REQUEST NEEDS AN FX LEG
000200*             (EXACT CURRENCY-CODE MATCH TEST), POSTS THE DEBIT
000210*             AND CREDIT SIDES THROUGH TRFLEDGR, DRIVES THE
000220*             HOLD/SETTLEMENT/CUSTOMER STATE MACHINE FOR THE
000230*             INSTANT TRANSFER SERVICE, AND OWNS THE IN-MEMORY
000240*             PER-ACCOUNT TRANSACTION HISTORY (WRITTEN TO
000250*             TRANSACTION-OUTPUT-FILE AS EACH ROW IS POSTED)
000260*             THAT TRFACCTQ QUERIES ON REQUEST.
000270*             THIS ENGINE DOES NOT CAPTURE AN FX SPREAD - THE
000280*             DESTINATION LEG MOVES THE FACE AMOUNT REQUESTED,
000290*             REGARDLESS OF WHAT THE SOURCE LEG ACTUALLY COST.
000300*______________________________________________________________________
000310* HISTORY OF MODIFICATION:
000320*======================================================================
000330* BR0255  21/03/2003 PDSOUZA - CR#5203 SIGNED POSTED AMOUNT        BR0255
000340*                          - THE TRANSACTION-OUTPUT-FILE ROW NOW
000350*                            CARRIES A SIGNED ACCTXN-AMOUNT AND
000360*                            DERIVES ACCTXN-TYPE FROM ITS SIGN,
000370*                            MATCHING THE RULE TRFLEDGR ALREADY
000380*                            USES FOR LEDGENT-AMOUNT - WK-TXN-TABLE
000390*                            ITSELF IS UNCHANGED (STILL AN UNSIGNED
000400*                            MAGNITUDE, STILL NEEDED THAT WAY BY
000410*                            B400/B500 BELOW).
000420*----------------------------------------------------------------------*
000430* BR0254  20/03/2003 PDSOUZA - CR#5203 DEST ACCOUNT VALIDATED     BR0254
000440*                          - B600 (PENDING CREDIT) USED TO POST
000450*                            BLIND - IT NOW CALLS THE NEW C060
000460*                            LOOKUP FIRST AND REJECTS AN UNKNOWN
000470*                            OR WRONG-CURRENCY DESTINATION.
000480*----------------------------------------------------------------------*
000490* BR0253  14/03/2003 PDSOUZA - CR#5203 PRIOR-QUOTE-ID CLEARED     BR0253
000500*                          - C200 (FX LEG A) NOW CLEARS THE PRIOR
000510*                            QUOTE ID ITSELF BEFORE CALLING
000520*                            TRFPRSVC, SO A VALUE LEFT OVER FROM
000530*                            AN EARLIER REQUEST IN THIS RUN CANNOT
000540*                            BE MISTAKEN FOR ONE (SEE TRFPRSVC
000550*                            BR0253 FOR THE OTHER HALF OF THIS FIX).
000560*----------------------------------------------------------------------*
000570* BR0245  21/03/2001 PDSOUZA - CR#2687/CR#4820 HISTORY ROW FIX     BR0245
000580*                          - C700 WAS ALWAYS LABELLING THE POSTED
000590*                            ROW DEBIT/SRC EVEN WHEN CALLED FROM
000600*                            THE PENDING-CREDIT LEG (OPTION 6) -
000610*                            ADDED WK-C-HISTORY-TYPE-SW SO THE
000620*                            CALLER TELLS C700 WHICH SIDE POSTED.
000630*                            ALSO DROPPED THE SECOND HISTORY ROW
000640*                            C300 (FX LEG B) WAS APPENDING - ONE
000650*                            TRANSFER REQUEST GETS ONE DEBIT ROW.
000660*                            B400/B700 NOW CALL TRFACCTS OPTION 4
000670*                            (SETTLEMENT LOOKUP, SEE BR0244 THERE)
000680*                            INSTEAD OF REUSING THE HOLD LOOKUP.
000690*----------------------------------------------------------------------*
000700* BR0235  15/11/1999 RJH     - Y2K REMEDIATION RELEASE            BR0235
000710*                          - RECOMPILED UNDER Y2K BASELINE, NO
000720*                            DATE ARITHMETIC ON THIS ROUTINE.
000730*----------------------------------------------------------------------*
000740* BR0222  11/03/1998 MTAN    - CR#2687 NO SPREAD ON FX LEG B      BR0222  
000750*                          - CONFIRMED WITH TREASURY THE CREDIT
000760*                            LEG POSTS THE FACE AMOUNT REQUESTED
000770*                            AND NOT THE CONVERTED COST - WE DO
000780*                            NOT CAPTURE A MARGIN ON THIS BOOK.
000790*----------------------------------------------------------------------*
000800* BR0140  25/10/1995 JOKON   - CR#2510 INSTANT TRANSFER HOLDS     BR0140  
000810*                          - ADDED OPTIONS 3-7 FOR THE TWO-PHASE
000820*                            HOLD / SETTLEMENT / CUSTOMER FLOW
000830*                            USED BY THE NEW INSTANT TRANSFER
000840*                            SERVICE (TRFITXN).
000850*----------------------------------------------------------------------*
000860* BR0116  12/09/1994 JOKON   - CR#2299 HISTORY QUERY OPTIONS      BR0116  
000870*                          - ADDED OPTIONS 10/11 SO TRFACCTQ CAN
000880*                            READ BACK POSTED TRANSACTIONS
000890*                            WITHOUT A SECOND COPY OF THE TABLE.
000900*======================================================================
000910 
000920 ENVIRONMENT DIVISION.
000930*********************
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER. IBM-AS400.
000960 OBJECT-COMPUTER. IBM-AS400.
000970 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000980         UPSI-0 IS UPSI-SWITCH-0
000990         ON STATUS IS U0-ON
001000         OFF STATUS IS U0-OFF.
001010 
001020 INPUT-OUTPUT SECTION.
001030 FILE-CONTROL.
001040     SELECT ACCTXN-FILE ASSIGN TO TRANSACTION-OUTPUT-FILE
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WK-C-FILE-STATUS.
001070 
001080 DATA DIVISION.
001090 FILE SECTION.
001100***************
001110 FD  ACCTXN-FILE
001120     LABEL RECORDS ARE OMITTED
001130     DATA RECORD IS FD-ACCTXN-REC.
001140 01  FD-ACCTXN-REC.
001150     COPY ACCTXN.
001160 
001170 WORKING-STORAGE SECTION.
001180***********************
001190 01  FILLER                      PIC X(24) VALUE
001200         "** PROGRAM TRFACCTP **".
001210 
001220 01  WK-C-COMMON.
001230     COPY ASCMWS.
001240
001250* ALTERNATE VIEW OF THE FILE-STATUS/RETURN-CODE PAIR, USED WHEN
001260* THE UPSI-0 SWITCH ASKS FOR A COMBINED DIAGNOSTIC DUMP ON A
001270* POSTING FAILURE.
001280 01  WK-C-COMMON-DIAG-VIEW REDEFINES WK-C-COMMON.
001290     05  FILLER                  PIC X(04).
001300     05  FILLER                  PIC X(10).
001310
001320 01  WK-C-WORK-AREA.
001330     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
001340     05  WK-C-FOUND              PIC X(01) VALUE SPACE.
001350     05  WK-C-FX-NEEDED          PIC X(01) VALUE SPACE.
001360*    HISTORY-ROW TYPE SWITCH FOR C700 - CR#2687 (SEE BR0245
001370*    ABOVE) - TELLS C700-APPEND-HISTORY-ROW WHICH SIDE OF THE
001380*    LINKAGE AREA IS THE POSTED ACCOUNT FOR THIS ROW.
001390     05  WK-C-HISTORY-TYPE-SW    PIC X(01) VALUE "D".
001400         88  WK-HISTORY-IS-DEBIT     VALUE "D".
001410         88  WK-HISTORY-IS-CREDIT    VALUE "C".
001420     05  WK-N-TXN-SEQUENCE       PIC 9(07) COMP VALUE ZERO.
001430     05  WK-N-PAGE-COUNTER       PIC 9(03) COMP VALUE ZERO.
001440     05  WK-N-PAGE-SKIPPED       PIC 9(05) COMP VALUE ZERO.
001450     05  WK-C-TXN-ID-BUILD       PIC X(73).
001460     05  WK-C-COST-2DEC          PIC S9(11)V99 COMP-3 VALUE ZERO.
001470 
001480*---------------------------------------------------------------*
001490* IN-MEMORY TRANSACTION HISTORY - ONE ROW PER POSTED TXN, GROWS  *
001500* AS THE BATCH RUNS, QUERIED BY TRFACCTQ VIA OPTIONS 10/11.      *
001510*---------------------------------------------------------------*
001520 01  WK-C-TXN-HISTORY.
001530     05  WK-N-TXN-COUNT          PIC 9(05) COMP VALUE ZERO.
001540     05  WK-TXN-ENTRY OCCURS 2000 TIMES INDEXED BY WK-TXN-IDX.
001550         10  WK-TXN-ID               PIC X(73).
001560         10  WK-TXN-XFER-ID          PIC X(36).
001570         10  WK-TXN-ACCT-BIC         PIC X(11).
001580         10  WK-TXN-ACCT-NUMBER      PIC X(34).
001590         10  WK-TXN-CPTY-BIC         PIC X(11).
001600         10  WK-TXN-CPTY-NUMBER      PIC X(34).
001610         10  WK-TXN-AMOUNT           PIC S9(13)V99 COMP-3.
001620         10  WK-TXN-CURRENCY         PIC X(03).
001630         10  WK-TXN-TYPE             PIC X(06).
001640         10  WK-TXN-STATUS           PIC X(10).
001650 
001660 01  WK-VACCTS-AREA.
001670     COPY VACCTS.
001680 
001690 01  WK-VPRSVC-AREA.
001700     COPY VPRSVC.
001710 
001720 01  WK-VLEDGR-AREA.
001730     COPY VLEDGR.
001740 
001750* ALTERNATE PACKED/DISPLAY VIEW OF THE HISTORY HEADER, USED ON
001760* THE UPSI-0 DIAGNOSTIC ROW-COUNT DISPLAY.
001770 01  WK-C-TXN-COUNT-VIEW REDEFINES WK-C-TXN-ID-BUILD.
001780     05  WK-N-TXN-COUNT-DISPLAY  PIC 9(05).
001790     05  FILLER                  PIC X(68).
001800 
001810* ALTERNATE VIEW OF THE COST WORK FIELD SPLITTING WHOLE/DECIMAL
001820* PORTIONS FOR THE OLD PRE-COMP-3 DIAGNOSTIC LISTING.
001830 01  WK-C-COST-SPLIT-VIEW REDEFINES WK-C-COST-2DEC.
001840     05  FILLER                  PIC X(06).
001850 
001860 LINKAGE SECTION.
001870****************
001880     COPY VACCTP.
001890 
001900 PROCEDURE DIVISION USING WK-VACCTP.
001910***********************************
001920 MAIN-MODULE.
001930     IF WK-C-FIRST-TIME = "Y"
001940         OPEN OUTPUT ACCTXN-FILE
001950         MOVE "N" TO WK-C-FIRST-TIME
001960     END-IF.
001970 
001980     MOVE SPACES TO WK-C-VACCTP-ERROR-CD.
001990     MOVE "N" TO WK-C-VACCTP-FX-APPLIED.
002000     MOVE "D" TO WK-C-HISTORY-TYPE-SW.
002010     MOVE ZERO TO WK-N-VACCTP-O-FX-RATE.
002020     EVALUATE WK-N-VACCTP-OPTION
002030         WHEN 01
002040             PERFORM B100-POST-DEBIT-WITH-FX-DECISION
002050                 THRU B199-POST-DEBIT-WITH-FX-DECISION-EX
002060         WHEN 02
002070             PERFORM B200-POST-SIMPLE-DEBIT
002080                 THRU B299-POST-SIMPLE-DEBIT-EX
002090         WHEN 03
002100             PERFORM B300-POST-HOLD-TRANSACTION
002110                 THRU B399-POST-HOLD-TRANSACTION-EX
002120         WHEN 04
002130             PERFORM B400-MOVE-HOLD-TO-SETTLEMENT
002140                 THRU B499-MOVE-HOLD-TO-SETTLEMENT-EX
002150         WHEN 05
002160             PERFORM B500-RELEASE-HOLD
002170                 THRU B599-RELEASE-HOLD-EX
002180         WHEN 06
002190             PERFORM B600-POST-PENDING-CREDIT
002200                 THRU B699-POST-PENDING-CREDIT-EX
002210         WHEN 07
002220             PERFORM B700-MOVE-SETTLEMENT-TO-CUSTOMER
002230                 THRU B799-MOVE-SETTLEMENT-TO-CUSTOMER-EX
002240         WHEN 10
002250             PERFORM B800-GET-TRANSACTION
002260                 THRU B899-GET-TRANSACTION-EX
002270         WHEN 11
002280             PERFORM B850-GET-TRANSACTIONS-PAGE
002290                 THRU B859-GET-TRANSACTIONS-PAGE-EX
002300         WHEN 99
002310             IF WK-C-FIRST-TIME NOT = "Y"
002320                 CLOSE ACCTXN-FILE
002330             END-IF
002340     END-EVALUATE.
002350 
002360     GOBACK.
002370 
002380*-----------------------------------------------------------------*
002390* B100 - MAIN TRANSFER-REQUEST POSTING - DECIDE FX, THEN POST      *
002400*-----------------------------------------------------------------*
002410 B100-POST-DEBIT-WITH-FX-DECISION.
002420     PERFORM C050-LOOKUP-SOURCE-ACCOUNT
002430         THRU C059-LOOKUP-SOURCE-ACCOUNT-EX.
002440     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
002450         GO TO B199-POST-DEBIT-WITH-FX-DECISION-EX
002460     END-IF.
002470 
002480     PERFORM B900-DECIDE-FX-REQUIRED
002490         THRU B999-DECIDE-FX-REQUIRED-EX.
002500 
002510     IF WK-C-FX-NEEDED = "N"
002520         PERFORM C100-SAME-CURRENCY-TRANSFER
002530             THRU C199-SAME-CURRENCY-TRANSFER-EX
002540     ELSE
002550         PERFORM C200-FX-TRANSFER-LEG-A
002560             THRU C299-FX-TRANSFER-LEG-A-EX
002570         IF WK-C-VACCTP-ERROR-CD = SPACES
002580             PERFORM C300-FX-TRANSFER-LEG-B
002590                 THRU C399-FX-TRANSFER-LEG-B-EX
002600             MOVE "Y" TO WK-C-VACCTP-FX-APPLIED
002610         END-IF
002620     END-IF.
002630 B199-POST-DEBIT-WITH-FX-DECISION-EX.
002640     EXIT.
002650 
002660*-----------------------------------------------------------------*
002670* B200 - SIMPLE DEBIT-ONLY POSTING - NO LEDGER LEGS, NO FX         *
002680*-----------------------------------------------------------------*
002690 B200-POST-SIMPLE-DEBIT.
002700     STRING WK-C-VACCTP-I-XFER-ID DELIMITED BY SIZE
002710             ":debit" DELIMITED BY SIZE
002720             INTO WK-C-TXN-ID-BUILD.
002730     MOVE 09                        TO WK-N-VACCTS-OPTION.
002740     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VACCTS-I-BIC.
002750     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VACCTS-I-NUMBER.
002760     COMPUTE WK-N-VACCTS-I-AVAIL-DELTA =
002770         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
002780     COMPUTE WK-N-VACCTS-I-CURR-DELTA =
002790         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
002800     CALL "TRFACCTS" USING WK-VACCTS-AREA.
002810 
002820     MOVE WK-C-TXN-ID-BUILD          TO WK-C-VACCTP-O-POSTED-ID.
002830     MOVE WK-C-VACCTP-I-XFER-ID      TO WK-TXN-XFER-ID(1).
002840     PERFORM C700-APPEND-HISTORY-ROW
002850         THRU C799-APPEND-HISTORY-ROW-EX.
002860 B299-POST-SIMPLE-DEBIT-EX.
002870     EXIT.
002880 
002890*-----------------------------------------------------------------*
002900* B300 - PLACE A HOLD ON THE SOURCE ACCOUNT - INSTANT TRANSFER     *
002910* PHASE 1.  ONLY THE AVAILABLE BALANCE MOVES; THE CURRENT (LEDGER) *
002920* BALANCE AND THE GENERAL LEDGER ARE NOT TOUCHED UNTIL THE HOLD IS *
002930* COMMITTED BY OPTION 4 OR RELEASED BY OPTION 5.                   *
002940*-----------------------------------------------------------------*
002950 B300-POST-HOLD-TRANSACTION.
002960     STRING WK-C-VACCTP-I-XFER-ID DELIMITED BY SIZE
002970             ":debit" DELIMITED BY SIZE
002980             INTO WK-C-TXN-ID-BUILD.
002990     MOVE 09                        TO WK-N-VACCTS-OPTION.
003000     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VACCTS-I-BIC.
003010     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VACCTS-I-NUMBER.
003020     COMPUTE WK-N-VACCTS-I-AVAIL-DELTA =
003030         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
003040     MOVE ZERO TO WK-N-VACCTS-I-CURR-DELTA.
003050     CALL "TRFACCTS" USING WK-VACCTS-AREA.
003060     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
003070         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VACCTP-ERROR-CD
003080         GO TO B399-POST-HOLD-TRANSACTION-EX
003090     END-IF.
003100 
003110     MOVE WK-C-TXN-ID-BUILD          TO WK-C-VACCTP-O-POSTED-ID.
003120     PERFORM C700-APPEND-HISTORY-ROW
003130         THRU C799-APPEND-HISTORY-ROW-EX.
003140     MOVE "HELD" TO WK-TXN-STATUS(WK-TXN-IDX).
003150 B399-POST-HOLD-TRANSACTION-EX.
003160     EXIT.
003170 
003180*-----------------------------------------------------------------*
003190* B400 - COMMIT A HELD DEBIT - MOVE HOLD ACCOUNT TO SETTLEMENT     *
003200*-----------------------------------------------------------------*
003210 B400-MOVE-HOLD-TO-SETTLEMENT.
003220     PERFORM C800-FIND-HISTORY-ROW-BY-ID
003230         THRU C809-FIND-HISTORY-ROW-BY-ID-EX.
003240     IF WK-C-FOUND NOT = "Y"
003250         MOVE "FAILURE_TRANSACTION_NOT_FOUND"
003260             TO WK-C-VACCTP-ERROR-CD
003270         GO TO B499-MOVE-HOLD-TO-SETTLEMENT-EX
003280     END-IF.
003290 
003300     MOVE "COMPLETED" TO WK-TXN-STATUS(WK-TXN-IDX).
003310     MOVE 04 TO WK-N-VACCTS-OPTION.
003320     MOVE WK-TXN-CURRENCY(WK-TXN-IDX) TO WK-C-VACCTS-I-CURRENCY.
003330     CALL "TRFACCTS" USING WK-VACCTS-AREA.
003340 
003350     MOVE WK-C-VACCTP-I-SRC-BIC    TO WK-C-VLEDGR-I-DR-BIC.
003360     MOVE WK-C-VACCTP-I-SRC-NUMBER TO WK-C-VLEDGR-I-DR-NUMBER.
003370     MOVE WK-C-VACCTS-O-BIC        TO WK-C-VLEDGR-I-CR-BIC.
003380     MOVE WK-C-VACCTS-O-NUMBER     TO WK-C-VLEDGR-I-CR-NUMBER.
003390     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VLEDGR-I-AMOUNT.
003400     MOVE WK-TXN-CURRENCY(WK-TXN-IDX) TO WK-C-VLEDGR-I-CURRENCY.
003410     MOVE WK-C-VACCTP-I-XFER-ID    TO WK-C-VLEDGR-I-XFER-ID.
003420     MOVE ZERO TO WK-N-VLEDGR-OPTION.
003430     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
003440 
003450     MOVE 09 TO WK-N-VACCTS-OPTION.
003460     MOVE WK-C-VACCTP-I-SRC-BIC    TO WK-C-VACCTS-I-BIC.
003470     MOVE WK-C-VACCTP-I-SRC-NUMBER TO WK-C-VACCTS-I-NUMBER.
003480     MOVE ZERO TO WK-N-VACCTS-I-AVAIL-DELTA.
003490     COMPUTE WK-N-VACCTS-I-CURR-DELTA =
003500         ZERO - WK-TXN-AMOUNT(WK-TXN-IDX).
003510     CALL "TRFACCTS" USING WK-VACCTS-AREA.
003520 
003530     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VACCTP-O-SETTLE-AMT.
003540 B499-MOVE-HOLD-TO-SETTLEMENT-EX.
003550     EXIT.
003560 
003570*-----------------------------------------------------------------*
003580* B500 - ROLLBACK A HELD DEBIT - RESTORE THE AVAILABLE BALANCE     *
003590*-----------------------------------------------------------------*
003600 B500-RELEASE-HOLD.
003610     PERFORM C800-FIND-HISTORY-ROW-BY-ID
003620         THRU C809-FIND-HISTORY-ROW-BY-ID-EX.
003630     IF WK-C-FOUND NOT = "Y"
003640         MOVE "FAILURE_TRANSACTION_NOT_FOUND"
003650             TO WK-C-VACCTP-ERROR-CD
003660         GO TO B599-RELEASE-HOLD-EX
003670     END-IF.
003680 
003690     MOVE "RELEASED" TO WK-TXN-STATUS(WK-TXN-IDX).
003700     MOVE 09 TO WK-N-VACCTS-OPTION.
003710     MOVE WK-C-VACCTP-I-SRC-BIC    TO WK-C-VACCTS-I-BIC.
003720     MOVE WK-C-VACCTP-I-SRC-NUMBER TO WK-C-VACCTS-I-NUMBER.
003730     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VACCTS-I-AVAIL-DELTA.
003740     MOVE ZERO TO WK-N-VACCTS-I-CURR-DELTA.
003750     CALL "TRFACCTS" USING WK-VACCTS-AREA.
003760 B599-RELEASE-HOLD-EX.
003770     EXIT.
003780 
003790*-----------------------------------------------------------------*
003800* B600 - RECORD A PENDING CREDIT - NO BALANCE CHANGE UNTIL COMMIT  *
003810*-----------------------------------------------------------------*
003820 B600-POST-PENDING-CREDIT.
003830*    BR0254 - CR#5203 A PENDING CREDIT MUST NOT POST TO AN ACCOUNT
003840*    THAT DOES NOT EXIST OR WHOSE CURRENCY DOES NOT MATCH THE
003850*    TRANSACTION - LOOK THE DESTINATION UP BEFORE BUILDING THE
003860*    HISTORY ROW.  THIS USED TO POST BLIND.
003870     PERFORM C060-LOOKUP-DEST-ACCOUNT
003880         THRU C069-LOOKUP-DEST-ACCOUNT-EX.
003890     IF WK-C-VACCTP-ERROR-CD NOT = SPACES
003900         GO TO B699-POST-PENDING-CREDIT-EX
003910     END-IF.
003920     STRING WK-C-VACCTP-I-XFER-ID DELIMITED BY SIZE
003930             ":credit" DELIMITED BY SIZE
003940             INTO WK-C-TXN-ID-BUILD.
003950     MOVE "C" TO WK-C-HISTORY-TYPE-SW.
003960     MOVE WK-C-TXN-ID-BUILD          TO WK-C-VACCTP-O-POSTED-ID.
003970     PERFORM C700-APPEND-HISTORY-ROW
003980         THRU C799-APPEND-HISTORY-ROW-EX.
003990     MOVE "D" TO WK-C-HISTORY-TYPE-SW.
004000     MOVE "PENDING" TO WK-TXN-STATUS(WK-TXN-IDX).
004010 B699-POST-PENDING-CREDIT-EX.
004020     EXIT.
004030 
004040*-----------------------------------------------------------------*
004050* B700 - COMMIT A PENDING CREDIT - MOVE SETTLEMENT TO CUSTOMER     *
004060*-----------------------------------------------------------------*
004070 B700-MOVE-SETTLEMENT-TO-CUSTOMER.
004080     PERFORM C800-FIND-HISTORY-ROW-BY-ID
004090         THRU C809-FIND-HISTORY-ROW-BY-ID-EX.
004100     IF WK-C-FOUND NOT = "Y"
004110         MOVE "FAILURE_TRANSACTION_NOT_FOUND"
004120             TO WK-C-VACCTP-ERROR-CD
004130         GO TO B799-MOVE-SETTLEMENT-TO-CUSTOMER-EX
004140     END-IF.
004150 
004160     MOVE "COMPLETED" TO WK-TXN-STATUS(WK-TXN-IDX).
004170     MOVE 04 TO WK-N-VACCTS-OPTION.
004180     MOVE WK-TXN-CURRENCY(WK-TXN-IDX) TO WK-C-VACCTS-I-CURRENCY.
004190     CALL "TRFACCTS" USING WK-VACCTS-AREA.
004200 
004210     MOVE WK-C-VACCTS-O-BIC        TO WK-C-VLEDGR-I-DR-BIC.
004220     MOVE WK-C-VACCTS-O-NUMBER     TO WK-C-VLEDGR-I-DR-NUMBER.
004230     MOVE WK-C-VACCTP-I-DEST-BIC   TO WK-C-VLEDGR-I-CR-BIC.
004240     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VLEDGR-I-CR-NUMBER.
004250     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VLEDGR-I-AMOUNT.
004260     MOVE WK-TXN-CURRENCY(WK-TXN-IDX) TO WK-C-VLEDGR-I-CURRENCY.
004270     MOVE WK-C-VACCTP-I-XFER-ID    TO WK-C-VLEDGR-I-XFER-ID.
004280     MOVE ZERO TO WK-N-VLEDGR-OPTION.
004290     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
004300 
004310     MOVE 09 TO WK-N-VACCTS-OPTION.
004320     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VACCTS-I-BIC.
004330     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VACCTS-I-NUMBER.
004340     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VACCTS-I-AVAIL-DELTA.
004350     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VACCTS-I-CURR-DELTA.
004360     CALL "TRFACCTS" USING WK-VACCTS-AREA.
004370 
004380     MOVE WK-TXN-AMOUNT(WK-TXN-IDX) TO WK-N-VACCTP-O-SETTLE-AMT.
004390 B799-MOVE-SETTLEMENT-TO-CUSTOMER-EX.
004400     EXIT.
004410 
004420*-----------------------------------------------------------------*
004430* B800 - RETURN A SINGLE HISTORY ROW BY ITS TRANSACTION ID         *
004440*-----------------------------------------------------------------*
004450 B800-GET-TRANSACTION.
004460     MOVE ZERO TO WK-N-PAGE-COUNTER.
004470     PERFORM C800-FIND-HISTORY-ROW-BY-ID
004480         THRU C809-FIND-HISTORY-ROW-BY-ID-EX.
004490     IF WK-C-FOUND = "Y"
004500         MOVE 1 TO WK-N-VACCTP-O-COUNT
004510         PERFORM C900-MOVE-HISTORY-TO-PAGE-SLOT
004520             THRU C999-MOVE-HISTORY-TO-PAGE-SLOT-EX
004530     ELSE
004540         MOVE "FAILURE_TRANSACTION_NOT_FOUND"
004550             TO WK-C-VACCTP-ERROR-CD
004560         MOVE ZERO TO WK-N-VACCTP-O-COUNT
004570     END-IF.
004580 B899-GET-TRANSACTION-EX.
004590     EXIT.
004600 
004610*-----------------------------------------------------------------*
004620* B850 - RETURN A PAGE OF AN ACCOUNT'S HISTORY, OFFSET/LIMIT       *
004630*-----------------------------------------------------------------*
004640 B850-GET-TRANSACTIONS-PAGE.
004650     MOVE ZERO TO WK-N-VACCTP-O-COUNT WK-N-PAGE-SKIPPED
004660         WK-N-PAGE-COUNTER.
004670     PERFORM B855-TEST-ONE-HISTORY-ROW
004680         THRU B858-TEST-ONE-HISTORY-ROW-EX
004690             VARYING WK-TXN-IDX FROM 1 BY 1
004700             UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
004710                 OR WK-N-VACCTP-O-COUNT >= WK-N-VACCTP-I-LIMIT.
004720 B859-GET-TRANSACTIONS-PAGE-EX.
004730     EXIT.
004740 
004750 B855-TEST-ONE-HISTORY-ROW.
004760     IF WK-TXN-ACCT-BIC(WK-TXN-IDX) = WK-C-VACCTP-I-SRC-BIC
004770         AND WK-TXN-ACCT-NUMBER(WK-TXN-IDX)
004780                 = WK-C-VACCTP-I-SRC-NUMBER
004790         IF WK-N-PAGE-SKIPPED < WK-N-VACCTP-I-OFFSET
004800             ADD 1 TO WK-N-PAGE-SKIPPED
004810         ELSE
004820             ADD 1 TO WK-N-VACCTP-O-COUNT
004830             PERFORM C900-MOVE-HISTORY-TO-PAGE-SLOT
004840                 THRU C999-MOVE-HISTORY-TO-PAGE-SLOT-EX
004850         END-IF
004860     END-IF.
004870 B858-TEST-ONE-HISTORY-ROW-EX.
004880     EXIT.
004890 
004900*-----------------------------------------------------------------*
004910* C050 - LOOKUP THE SOURCE ACCOUNT FOR A TRANSFER REQUEST          *
004920*-----------------------------------------------------------------*
004930 C050-LOOKUP-SOURCE-ACCOUNT.
004940     MOVE 01                       TO WK-N-VACCTS-OPTION.
004950     MOVE WK-C-VACCTP-I-SRC-BIC    TO WK-C-VACCTS-I-BIC.
004960     MOVE WK-C-VACCTP-I-SRC-NUMBER TO WK-C-VACCTS-I-NUMBER.
004970     CALL "TRFACCTS" USING WK-VACCTS-AREA.
004980     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
004990         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VACCTP-ERROR-CD
005000     END-IF.
005010 C059-LOOKUP-SOURCE-ACCOUNT-EX.
005020     EXIT.
005030
005040*-----------------------------------------------------------------*
005050* C060 - LOOKUP THE DEST ACCOUNT FOR A PENDING CREDIT (CR#5203)     *
005060* UNLIKE C050 ABOVE, A MISS IS TRANSLATED TO THE CREDIT-SPECIFIC    *
005070* ERROR CODE AND THE RETURNED CURRENCY IS CHECKED AGAINST THE       *
005080* TRANSACTION CURRENCY - BENEFICIARY-SIDE FX IS NOT SUPPORTED.      *
005090*-----------------------------------------------------------------*
005100 C060-LOOKUP-DEST-ACCOUNT.
005110     MOVE 01                        TO WK-N-VACCTS-OPTION.
005120     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VACCTS-I-BIC.
005130     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VACCTS-I-NUMBER.
005140     CALL "TRFACCTS" USING WK-VACCTS-AREA.
005150     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
005160         MOVE "FAILURE_DESTINATION_ACCOUNT_NOT_FOUND"
005170                                    TO WK-C-VACCTP-ERROR-CD
005180         GO TO C069-LOOKUP-DEST-ACCOUNT-EX
005190     END-IF.
005200     IF WK-C-VACCTS-O-CURRENCY NOT = WK-C-VACCTP-I-TXN-CCY
005210         MOVE "FAILURE_INVALID_CURRENCY" TO WK-C-VACCTP-ERROR-CD
005220     END-IF.
005230 C069-LOOKUP-DEST-ACCOUNT-EX.
005240     EXIT.
005250
005260*-----------------------------------------------------------------*
005270* C100 - SAME CURRENCY TRANSFER - ONE LEDGER PAIR, NO FX           *
005280*-----------------------------------------------------------------*
005290 C100-SAME-CURRENCY-TRANSFER.
005300     STRING WK-C-VACCTP-I-XFER-ID DELIMITED BY SIZE
005310             ":debit" DELIMITED BY SIZE
005320             INTO WK-C-TXN-ID-BUILD.
005330     MOVE WK-C-TXN-ID-BUILD TO WK-C-VACCTP-O-POSTED-ID.
005340 
005350     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VLEDGR-I-DR-BIC.
005360     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VLEDGR-I-DR-NUMBER.
005370     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VLEDGR-I-CR-BIC.
005380     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VLEDGR-I-CR-NUMBER.
005390     MOVE WK-N-VACCTP-I-TXN-AMOUNT  TO WK-N-VLEDGR-I-AMOUNT.
005400     MOVE WK-C-VACCTP-I-TXN-CCY     TO WK-C-VLEDGR-I-CURRENCY.
005410     MOVE WK-C-VACCTP-I-XFER-ID     TO WK-C-VLEDGR-I-XFER-ID.
005420     MOVE ZERO TO WK-N-VLEDGR-OPTION.
005430     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
005440 
005450     MOVE 09 TO WK-N-VACCTS-OPTION.
005460     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VACCTS-I-BIC.
005470     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VACCTS-I-NUMBER.
005480     COMPUTE WK-N-VACCTS-I-AVAIL-DELTA =
005490         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
005500     COMPUTE WK-N-VACCTS-I-CURR-DELTA =
005510         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
005520     CALL "TRFACCTS" USING WK-VACCTS-AREA.
005530 
005540     MOVE 09 TO WK-N-VACCTS-OPTION.
005550     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VACCTS-I-BIC.
005560     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VACCTS-I-NUMBER.
005570     MOVE WK-N-VACCTP-I-TXN-AMOUNT  TO WK-N-VACCTS-I-AVAIL-DELTA.
005580     MOVE WK-N-VACCTP-I-TXN-AMOUNT  TO WK-N-VACCTS-I-CURR-DELTA.
005590     CALL "TRFACCTS" USING WK-VACCTS-AREA.
005600 
005610     MOVE WK-C-VACCTP-I-XFER-ID     TO WK-TXN-XFER-ID(1).
005620     PERFORM C700-APPEND-HISTORY-ROW
005630         THRU C799-APPEND-HISTORY-ROW-EX.
005640 C199-SAME-CURRENCY-TRANSFER-EX.
005650     EXIT.
005660 
005670*-----------------------------------------------------------------*
005680* C200 - FX LEG A - DEBIT SOURCE, CREDIT THE SOURCE-SIDE FX BOOK   *
005690*-----------------------------------------------------------------*
005700 C200-FX-TRANSFER-LEG-A.
005710     MOVE 03 TO WK-N-VPRSVC-OPTION.
005720     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VPRSVC-I-ACCT-BIC.
005730     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VPRSVC-I-ACCT-NUMBER.
005740     MOVE WK-N-VACCTP-I-XFER-AMOUNT TO WK-N-VPRSVC-I-REQ-AMOUNT.
005750     MOVE WK-C-VACCTP-I-XFER-CCY    TO WK-C-VPRSVC-I-REQ-CCY.
005760     MOVE SPACES                    TO WK-C-VPRSVC-I-PRIOR-QUOTE-ID.
005770*    BR0253 - THIS LEG NEVER HAS A PRIOR QUOTE, CLEAR IT EXPLICITLY
005780*    SO A STALE ID LEFT OVER FROM AN EARLIER REQUEST ON THIS SAME
005790*    RUN CANNOT BE MISREAD AS ONE BY TRFPRSVC.
005800     MOVE 01                        TO WK-N-VPRSVC-OPTION.
005810     CALL "TRFPRSVC" USING WK-VPRSVC-AREA.
005820     IF WK-C-VPRSVC-ERROR-CD NOT = SPACES
005830         MOVE WK-C-VPRSVC-ERROR-CD TO WK-C-VACCTP-ERROR-CD
005840         GO TO C299-FX-TRANSFER-LEG-A-EX
005850     END-IF.
005860     MOVE WK-N-VPRSVC-FX-RATE TO WK-N-VACCTP-O-FX-RATE.
005870 
005880     MOVE 03 TO WK-N-VACCTS-OPTION.
005890     MOVE WK-C-VACCTP-I-TXN-CCY     TO WK-C-VACCTS-I-CURRENCY.
005900     CALL "TRFACCTS" USING WK-VACCTS-AREA.
005910     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
005920         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VACCTP-ERROR-CD
005930         GO TO C299-FX-TRANSFER-LEG-A-EX
005940     END-IF.
005950 
005960     STRING WK-C-VACCTP-I-XFER-ID DELIMITED BY SIZE
005970             ":debit" DELIMITED BY SIZE
005980             INTO WK-C-TXN-ID-BUILD.
005990     MOVE WK-C-TXN-ID-BUILD TO WK-C-VACCTP-O-POSTED-ID.
006000 
006010     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VLEDGR-I-DR-BIC.
006020     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VLEDGR-I-DR-NUMBER.
006030     MOVE WK-C-VACCTS-O-BIC         TO WK-C-VLEDGR-I-CR-BIC.
006040     MOVE WK-C-VACCTS-O-NUMBER      TO WK-C-VLEDGR-I-CR-NUMBER.
006050     MOVE WK-N-VACCTP-I-TXN-AMOUNT  TO WK-N-VLEDGR-I-AMOUNT.
006060     MOVE WK-C-VACCTP-I-TXN-CCY     TO WK-C-VLEDGR-I-CURRENCY.
006070     MOVE WK-C-VACCTP-I-XFER-ID     TO WK-C-VLEDGR-I-XFER-ID.
006080     MOVE ZERO TO WK-N-VLEDGR-OPTION.
006090     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
006100 
006110     MOVE 09 TO WK-N-VACCTS-OPTION.
006120     MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-C-VACCTS-I-BIC.
006130     MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-C-VACCTS-I-NUMBER.
006140     COMPUTE WK-N-VACCTS-I-AVAIL-DELTA =
006150         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
006160     COMPUTE WK-N-VACCTS-I-CURR-DELTA =
006170         ZERO - WK-N-VACCTP-I-TXN-AMOUNT.
006180     CALL "TRFACCTS" USING WK-VACCTS-AREA.
006190 
006200     MOVE WK-C-VACCTP-I-XFER-ID     TO WK-TXN-XFER-ID(1).
006210     PERFORM C700-APPEND-HISTORY-ROW
006220         THRU C799-APPEND-HISTORY-ROW-EX.
006230 C299-FX-TRANSFER-LEG-A-EX.
006240     EXIT.
006250 
006260*-----------------------------------------------------------------*
006270* C300 - FX LEG B - DEBIT DEST-SIDE FX BOOK, CREDIT DESTINATION.   *
006280* FACE AMOUNT ONLY - NO SPREAD IS CAPTURED ON THIS LEG.            *
006290*-----------------------------------------------------------------*
006300 C300-FX-TRANSFER-LEG-B.
006310     MOVE 03 TO WK-N-VACCTS-OPTION.
006320     MOVE WK-C-VACCTP-I-XFER-CCY    TO WK-C-VACCTS-I-CURRENCY.
006330     CALL "TRFACCTS" USING WK-VACCTS-AREA.
006340     IF WK-C-VACCTS-ERROR-CD NOT = SPACES
006350         MOVE WK-C-VACCTS-ERROR-CD TO WK-C-VACCTP-ERROR-CD
006360         GO TO C399-FX-TRANSFER-LEG-B-EX
006370     END-IF.
006380 
006390     MOVE WK-C-VACCTS-O-BIC         TO WK-C-VLEDGR-I-DR-BIC.
006400     MOVE WK-C-VACCTS-O-NUMBER      TO WK-C-VLEDGR-I-DR-NUMBER.
006410     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VLEDGR-I-CR-BIC.
006420     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VLEDGR-I-CR-NUMBER.
006430     MOVE WK-N-VACCTP-I-XFER-AMOUNT TO WK-N-VLEDGR-I-AMOUNT.
006440     MOVE WK-C-VACCTP-I-XFER-CCY    TO WK-C-VLEDGR-I-CURRENCY.
006450     MOVE WK-C-VACCTP-I-XFER-ID     TO WK-C-VLEDGR-I-XFER-ID.
006460     MOVE ZERO TO WK-N-VLEDGR-OPTION.
006470     CALL "TRFLEDGR" USING WK-VLEDGR-AREA.
006480 
006490     MOVE 09 TO WK-N-VACCTS-OPTION.
006500     MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-C-VACCTS-I-BIC.
006510     MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-C-VACCTS-I-NUMBER.
006520     MOVE WK-N-VACCTP-I-XFER-AMOUNT TO WK-N-VACCTS-I-AVAIL-DELTA.
006530     MOVE WK-N-VACCTP-I-XFER-AMOUNT TO WK-N-VACCTS-I-CURR-DELTA.
006540     CALL "TRFACCTS" USING WK-VACCTS-AREA.
006550
006560*    CR#2694 - LEG B DOES NOT APPEND AN ACCOUNT-TRANSACTION ROW.
006570*    ONE DEBIT ROW PER TRANSFER REQUEST IS APPENDED BACK IN
006580*    C200-FX-TRANSFER-LEG-A - THIS LEG ONLY MOVES THE FX BOOK
006590*    MONEY THROUGH THE GENERAL LEDGER AND THE ACCOUNT BALANCES.
006600 C399-FX-TRANSFER-LEG-B-EX.
006610     EXIT.
006620 
006630*-----------------------------------------------------------------*
006640* C700 - APPEND THE CURRENT TXN-ID-BUILD AS A NEW HISTORY ROW      *
006650*-----------------------------------------------------------------*
006660 C700-APPEND-HISTORY-ROW.
006670     ADD 1 TO WK-N-TXN-COUNT.
006680     SET WK-TXN-IDX TO WK-N-TXN-COUNT.
006690     MOVE WK-C-TXN-ID-BUILD          TO WK-TXN-ID(WK-TXN-IDX).
006700     MOVE WK-C-VACCTP-I-XFER-ID      TO WK-TXN-XFER-ID(WK-TXN-IDX).
006710*    CR#2687 - THE POSTED ACCOUNT COMES FROM WK-C-HISTORY-TYPE-SW,
006720*    NOT A HARDCODED SIDE OF THE LINKAGE AREA - A "C" ROW IS A
006730*    PENDING CREDIT (SRC IS NOT IN PLAY ON THIS LEG AND MAY HOLD A
006740*    STALE VALUE FROM AN EARLIER CALL), A "D" ROW IS THE ORDINARY
006750*    DEBIT LEG.  WK-TXN-AMOUNT/WK-TXN-TYPE STAY AN UNSIGNED
006760*    MAGNITUDE AND A SWITCH-DERIVED LABEL HERE - B400/B500 BELOW
006770*    STILL NEED THE MAGNITUDE FOR THE LEDGER AND BALANCE-DELTA
006780*    ARITHMETIC (TRFLEDGR NEGATES ITS OWN DEBIT SIDE, SEE ITS
006790*    B100-WRITE-DEBIT-ENTRY).
006800     IF WK-HISTORY-IS-CREDIT
006810         MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-TXN-ACCT-BIC(WK-TXN-IDX)
006820         MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-TXN-ACCT-NUMBER(WK-TXN-IDX)
006830         MOVE SPACES                    TO WK-TXN-CPTY-BIC(WK-TXN-IDX)
006840         MOVE SPACES                    TO WK-TXN-CPTY-NUMBER(WK-TXN-IDX)
006850         MOVE "CREDIT"                  TO WK-TXN-TYPE(WK-TXN-IDX)
006860     ELSE
006870         MOVE WK-C-VACCTP-I-SRC-BIC     TO WK-TXN-ACCT-BIC(WK-TXN-IDX)
006880         MOVE WK-C-VACCTP-I-SRC-NUMBER  TO WK-TXN-ACCT-NUMBER(WK-TXN-IDX)
006890         MOVE WK-C-VACCTP-I-DEST-BIC    TO WK-TXN-CPTY-BIC(WK-TXN-IDX)
006900         MOVE WK-C-VACCTP-I-DEST-NUMBER TO WK-TXN-CPTY-NUMBER(WK-TXN-IDX)
006910         MOVE "DEBIT"                   TO WK-TXN-TYPE(WK-TXN-IDX)
006920     END-IF.
006930     MOVE WK-N-VACCTP-I-TXN-AMOUNT   TO WK-TXN-AMOUNT(WK-TXN-IDX).
006940     MOVE WK-C-VACCTP-I-TXN-CCY      TO WK-TXN-CURRENCY(WK-TXN-IDX).
006950     MOVE "COMPLETED"                TO WK-TXN-STATUS(WK-TXN-IDX).
006960
006970     MOVE WK-TXN-ID(WK-TXN-IDX)      TO ACCTXN-ID.
006980     MOVE WK-TXN-XFER-ID(WK-TXN-IDX) TO ACCTXN-TRANSFER-ID.
006990     MOVE WK-TXN-ACCT-BIC(WK-TXN-IDX) TO ACCTXN-ACCOUNT-BIC.
007000     MOVE WK-TXN-ACCT-NUMBER(WK-TXN-IDX) TO ACCTXN-ACCOUNT-NUMBER.
007010     MOVE WK-TXN-CPTY-BIC(WK-TXN-IDX) TO ACCTXN-CPTY-BIC.
007020     MOVE WK-TXN-CPTY-NUMBER(WK-TXN-IDX) TO ACCTXN-CPTY-NUMBER.
007030*    BR0255 - CR#5203 THE POSTED FILE ROW CARRIES A SIGNED AMOUNT
007040*    AND A TYPE DERIVED FROM THAT SIGN - NEGATIVE ON DEBIT, POSITIVE
007050*    ON CREDIT, SAME RULE TRFLEDGR ALREADY USES FOR LEDGENT-AMOUNT -
007060*    THE WK-TXN-TABLE ROW ABOVE IS LEFT AN UNSIGNED MAGNITUDE SINCE
007070*    OTHER PARAGRAPHS IN THIS PROGRAM STILL NEED IT AS ONE.
007080     IF WK-HISTORY-IS-CREDIT
007090         MOVE WK-TXN-AMOUNT(WK-TXN-IDX)  TO ACCTXN-AMOUNT
007100     ELSE
007110         COMPUTE ACCTXN-AMOUNT = ZERO - WK-TXN-AMOUNT(WK-TXN-IDX)
007120     END-IF.
007130     IF ACCTXN-AMOUNT < ZERO
007140         MOVE "DEBIT"  TO ACCTXN-TYPE
007150     ELSE
007160         MOVE "CREDIT" TO ACCTXN-TYPE
007170     END-IF.
007180     MOVE WK-TXN-CURRENCY(WK-TXN-IDX) TO ACCTXN-CURRENCY.
007190     MOVE WK-TXN-STATUS(WK-TXN-IDX)   TO ACCTXN-STATUS.
007200     WRITE FD-ACCTXN-REC.
007210 C799-APPEND-HISTORY-ROW-EX.
007220     EXIT.
007230 
007240*-----------------------------------------------------------------*
007250* C800 - LOCATE A HISTORY ROW BY ITS TRANSACTION ID (WK-C-VACCTP-  *
007260* I-TXN-ID) - LINEAR SEARCH, HISTORY IS APPEND ORDER, NOT SORTED.  *
007270*-----------------------------------------------------------------*
007280 C800-FIND-HISTORY-ROW-BY-ID.
007290     MOVE "N" TO WK-C-FOUND.
007300     PERFORM C850-TEST-ONE-TXN-ID
007310         THRU C858-TEST-ONE-TXN-ID-EX
007320             VARYING WK-TXN-IDX FROM 1 BY 1
007330             UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
007340                 OR WK-C-FOUND = "Y".
007350     IF WK-C-FOUND = "Y"
007360         SUBTRACT 1 FROM WK-TXN-IDX
007370     END-IF.
007380 C809-FIND-HISTORY-ROW-BY-ID-EX.
007390     EXIT.
007400 
007410 C850-TEST-ONE-TXN-ID.
007420     IF WK-TXN-ID(WK-TXN-IDX) = WK-C-VACCTP-I-TXN-ID
007430         MOVE "Y" TO WK-C-FOUND
007440     END-IF.
007450 C858-TEST-ONE-TXN-ID-EX.
007460     EXIT.
007470 
007480*-----------------------------------------------------------------*
007490* B900 - FX NECESSITY TEST - EXACT CURRENCY CODE STRING COMPARE    *
007500*-----------------------------------------------------------------*
007510 B900-DECIDE-FX-REQUIRED.
007520     IF WK-C-VACCTP-I-TXN-CCY = WK-C-VACCTP-I-XFER-CCY
007530         MOVE "N" TO WK-C-FX-NEEDED
007540     ELSE
007550         MOVE "Y" TO WK-C-FX-NEEDED
007560     END-IF.
007570 B999-DECIDE-FX-REQUIRED-EX.
007580     EXIT.
007590 
007600*-----------------------------------------------------------------*
007610* C900 - MOVE THE CURRENT HISTORY ROW INTO THE NEXT OUTPUT SLOT    *
007620*-----------------------------------------------------------------*
007630 C900-MOVE-HISTORY-TO-PAGE-SLOT.
007640     ADD 1 TO WK-N-PAGE-COUNTER.
007650     MOVE WK-TXN-ID(WK-TXN-IDX)
007660         TO WK-C-VACCTP-O-TXN-ID(WK-N-PAGE-COUNTER).
007670     MOVE WK-TXN-XFER-ID(WK-TXN-IDX)
007680         TO WK-C-VACCTP-O-TXN-XFER-ID(WK-N-PAGE-COUNTER).
007690     MOVE WK-TXN-ACCT-BIC(WK-TXN-IDX)
007700         TO WK-C-VACCTP-O-TXN-ACCT-BIC(WK-N-PAGE-COUNTER).
007710     MOVE WK-TXN-ACCT-NUMBER(WK-TXN-IDX)
007720         TO WK-C-VACCTP-O-TXN-ACCT-NUM(WK-N-PAGE-COUNTER).
007730     MOVE WK-TXN-CPTY-BIC(WK-TXN-IDX)
007740         TO WK-C-VACCTP-O-TXN-CPTY-BIC(WK-N-PAGE-COUNTER).
007750     MOVE WK-TXN-CPTY-NUMBER(WK-TXN-IDX)
007760         TO WK-C-VACCTP-O-TXN-CPTY-NUM(WK-N-PAGE-COUNTER).
007770     MOVE WK-TXN-AMOUNT(WK-TXN-IDX)
007780         TO WK-N-VACCTP-O-TXN-AMOUNT(WK-N-PAGE-COUNTER).
007790     MOVE WK-TXN-CURRENCY(WK-TXN-IDX)
007800         TO WK-C-VACCTP-O-TXN-CCY(WK-N-PAGE-COUNTER).
007810     MOVE WK-TXN-TYPE(WK-TXN-IDX)
007820         TO WK-C-VACCTP-O-TXN-TYPE(WK-N-PAGE-COUNTER).
007830     MOVE WK-TXN-STATUS(WK-TXN-IDX)
007840         TO WK-C-VACCTP-O-TXN-STATUS(WK-N-PAGE-COUNTER).
007850 C999-MOVE-HISTORY-TO-PAGE-SLOT-EX.
007860     EXIT.
007870 
007880******************************************************************
007890*************** END OF PROGRAM SOURCE - TRFACCTP ***************
007900******************************************************************
007910
